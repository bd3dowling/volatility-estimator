000100******************************************************************
000200* COPYBOOK:  VOLREC                                                *
000300* PURPOSE:   VOLATILITY OUTPUT RECORD - ONE ROLLING ANNUALISED     *
000400*            HISTORICAL-VOLATILITY VALUE PER TRADING DAY, FOR      *
000500*            ONE STOCK AND ONE ESTIMATION METHOD.  FD LAYOUT       *
000600*            FOR THE VOLATILITY-FILE.                              *
000700*------------------------------------------------------------------*
000800* MAINTENANCE LOG                                                 *
000900* DATE       INIT  REQUEST   DESCRIPTION                          *
001000* ---------  ----  --------  ---------------------------------   *
001100* 07/09/91   RKP   MD-0126   ORIGINAL LAYOUT, ONE METHOD.         *
001200* 03/14/95   RKP   MD-0233   ADDED VOL-UNDEFINED-SW FOR THE       *
001300*                  LOOKBACK WARM-UP PERIOD (LOOKBACK-1 DAYS).      *
001400* 08/19/99   LTS   MD-0309   Y2K - VOL-DATE NOW CCYY-MM-DD.       *
001500*------------------------------------------------------------------*
001600 01  VOL-OUT-RECORD.
001700     05  VOL-DATE                    PIC X(10).
001800     05  VOL-VALUE                   PIC S9(03)V9(08).
001900     05  VOL-UNDEFINED-SW            PIC X(01).
002000         88  VOL-IS-UNDEFINED                  VALUE 'Y'.
002100         88  VOL-IS-DEFINED                    VALUE 'N'.
002200     05  FILLER                      PIC X(08).
002300 01  VOL-DATE-BRK REDEFINES VOL-OUT-RECORD.
002400     05  VOL-DT-YYYY                 PIC X(04).
002500     05  FILLER                      PIC X(01).
002600     05  VOL-DT-MM                   PIC X(02).
002700     05  FILLER                      PIC X(01).
002800     05  VOL-DT-DD                   PIC X(02).
002900     05  FILLER                      PIC X(20).

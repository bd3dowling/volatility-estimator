000100******************************************************************
000200* COPYBOOK:  TIKREC                                                *
000300* PURPOSE:   RAW TICK RECORD - ONE TRADE PRICE OFF THE INTRADAY    *
000400*            FEED FILE prices_<stock>_<yyyymmdd>.csv, PLUS THE     *
000500*            IN-MEMORY TABLE A DAY'S WORTH OF TICKS IS HELD IN     *
000600*            WHILE THE CLEANER PASSES RUN AGAINST IT.              *
000700*------------------------------------------------------------------*
000800* MAINTENANCE LOG                                                 *
000900* DATE       INIT  REQUEST   DESCRIPTION                          *
001000* ---------  ----  --------  ---------------------------------   *
001100* 05/14/91   RKP   MD-0117   ORIGINAL LAYOUT.                     *
001200* 04/02/94   RKP   MD-0201   RAISED TABLE SIZE TO 5000 TICKS/DAY  *
001300*                  AFTER THE TAPE-TO-DISK CONVERSION.              *
001400* 08/19/99   LTS   MD-0309   Y2K - WK-T-DATE NOW CCYY-MM-DD.       *
001500*------------------------------------------------------------------*
001600* ONE RAW CSV LINE, AS IT COMES OFF THE FEED FILE.  HEADER LINE   *
001700* OF THE FILE IS READ AND DISCARDED SEPARATELY - SEE CLNRULE.     *
001800*------------------------------------------------------------------*
001900 01  WK-RAW-LINE.
002000     05  WK-RAW-LINE-TEXT            PIC X(74).
002100     05  FILLER                      PIC X(06).
002200*------------------------------------------------------------------*
002300* ONE TICK, AFTER UNSTRING OF THE CSV LINE - MATCHES RECORD       *
002400* LAYOUT "RAW TICK RECORD" / "CLEANED PRICE RECORD".               *
002500*------------------------------------------------------------------*
002600 01  WK-TICK-RECORD.
002700     05  WK-TICK-DATE                PIC X(10).
002800     05  WK-TICK-TIME                PIC X(08).
002900     05  WK-TICK-PRICE               PIC S9(07)V9(04).
003000     05  FILLER                      PIC X(05).
003100 01  WK-TICK-DATE-BRK REDEFINES WK-TICK-RECORD.
003200     05  WK-TD-YYYY                  PIC X(04).
003300     05  FILLER                      PIC X(01).
003400     05  WK-TD-MM                    PIC X(02).
003500     05  FILLER                      PIC X(01).
003600     05  WK-TD-DD                    PIC X(02).
003700     05  WK-TT-HH                    PIC X(02).
003800     05  FILLER                      PIC X(01).
003900     05  WK-TT-MN                    PIC X(02).
004000     05  FILLER                      PIC X(01).
004100     05  WK-TT-SS                    PIC X(02).
004200     05  WK-TICK-PRICE-R             PIC S9(07)V9(04).
004300     05  FILLER                      PIC X(05).
004400*------------------------------------------------------------------*
004500* A DAY'S TICKS, HELD IN WORKING STORAGE WHILE CLNRULE RUNS.      *
004600* 5000 IS THE SHOP LIMIT ON TICKS-PER-STOCK-PER-DAY - A STOCK     *
004700* THAT PRINTS MORE THAN THAT IN ONE SESSION IS A FEED PROBLEM,    *
004800* NOT A VOLUME PROBLEM, PER OPS.                                  *
004900*------------------------------------------------------------------*
005000 01  WK-TICK-TABLE.
005100     05  WK-TICK-COUNT               PIC S9(05) COMP-3 VALUE ZERO.
005200     05  WK-TICK-ENTRY
005300             OCCURS 1 TO 5000 TIMES DEPENDING ON WK-TICK-COUNT
005400             INDEXED BY WK-T-IDX.
005500         10  WK-T-DATE               PIC X(10).
005600         10  WK-T-TIME               PIC X(08).
005700         10  WK-T-PRICE              PIC S9(07)V9(04).
005800         10  WK-T-KEEP-SW            PIC X(01) VALUE 'Y'.
005900             88  WK-T-KEEP                     VALUE 'Y'.
006000             88  WK-T-DISCARD                  VALUE 'N'.
006100         10  FILLER                  PIC X(04).
006200*------------------------------------------------------------------*
006300* SCRATCH WINDOW USED BY THE CONSOLIDATION AND OUTLIER PASSES -   *
006400* HOLDS AT MOST ONE OUTLIER WINDOW (50) OR ONE TIMESTAMP GROUP.   *
006500*------------------------------------------------------------------*
006600 01  WK-SCRATCH-WINDOW.
006700     05  WK-SW-COUNT                 PIC S9(04) BINARY VALUE ZERO.
006800     05  WK-SW-PRICE
006900             OCCURS 50 TIMES INDEXED BY WK-SW-IDX
007000             PIC S9(07)V9(04).
007100     05  FILLER                      PIC X(05).

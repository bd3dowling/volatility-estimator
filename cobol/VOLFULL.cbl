000100******************************************************************
000200* Author: R K PATTERSON
000300* Date: 07/09/91
000400* Purpose: COBOL PROGRAM - FULL VOL-COMPUTE BATCH, ALL STOCKS/METHODS
000500* Tectonics: COBC
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800******************************************************************
000900 PROGRAM-ID. VOLFULL.
001000 AUTHOR. R K PATTERSON.
001100 INSTALLATION. SIMOTIME TECHNOLOGIES.
001200 DATE-WRITTEN. 07/09/91.
001300 DATE-COMPILED.
001400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500******************************************************************
001600* MAINTENANCE LOG                                                *
001700* DATE       INIT  REQUEST   DESCRIPTION                        *
001800* ---------  ----  --------  ---------------------------------  *
001900* 07/09/91   RKP   MD-0126   ORIGINAL PROGRAM - TICK-AVERAGE     *
002000*                  REALISED VARIANCE ONLY, ONE STOCK PER RUN.     *
002100* 03/14/95   RKP   MD-0233   DROVE ALL FOUR STOCKS AND ALL THREE  *
002200*                  METHODS FROM WS-STOCK-LIST IN ONE RUN, ADDED   *
002300*                  THE DATE/VOLATILITY LISTING FOR THE DESK.      *
002400* 01/11/97   RKP   MD-0264   ADDED YANG-ZHANG TO THE 3-WAY LOOP.  *
002500* 08/19/99   LTS   MD-0309   Y2K REMEDIATION - NO 2-DIGIT YEAR    *
002600*                  COMPARES IN THIS PROGRAM, LOGGED FOR AUDIT.    *
002610* 04/02/01   DJC   MD-0347   ESTRULE 6205 WAS CALLING DAY N       *
002620*                  "DEFINED" FOR CLOSE-TO-CLOSE - SEE ESTRULE'S   *
002630*                  OWN LOG.  NO CHANGE HERE, BUT THIS PROGRAM'S   *
002640*                  VOLOUT.*.2 OUTPUT SHIFTS BY ONE DAY - DESK      *
002650*                  NOTIFIED.                                      *
002660* 09/18/06   DJC   MD-0402   ADDED WS-RUN-SEQUENCE-NO TO THE       *
002670*                  STARTUP DEBUG LINE (SEE WRKCOM).                *
002680* 02/14/18   DJC   MD-0421   ESTRULE 6320/6335 WERE BUILDING THE   *
002685*                  TEXTBOOK 3-PIECE YANG-ZHANG INSTEAD OF THE      *
002690*                  DESK'S PUBLISHED ONE-TERM FORMULA - SEE         *
002695*                  ESTRULE'S OWN LOG.  NO CHANGE HERE, BUT THIS    *
002697*                  PROGRAM'S VOLOUT.*.3 OUTPUT CHANGES - DESK      *
002698*                  RE-RAN AND RECONCILED AGAINST THEIR OWN SHEET.  *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900******************************************************************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS VALID-NAME-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'
003600                                '0' THRU '9' SPACE
003700     UPSI-0 ON  STATUS IS WS-DEBUG-SW-ON
003800            OFF STATUS IS WS-DEBUG-SW-OFF.
003900******************************************************************
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CLEAN-PRICE-FILE ASSIGN TO WS-CLEAN-FILE-NAME
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-CLEAN-FILE-STATUS.
004500*
004600     SELECT VOLATILITY-FILE ASSIGN TO WS-VOL-FILE-NAME
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-VOL-FILE-STATUS.
004900*
005000     SELECT LISTING-FILE ASSIGN TO RPTFILE
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-RPT-FILE-STATUS.
005300*
005400     SELECT LOG-FILE ASSIGN TO LOGFILE
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-LOG-FILE-STATUS.
005700******************************************************************
005800 DATA DIVISION.
005900******************************************************************
006000 FILE SECTION.
006100 FD  CLEAN-PRICE-FILE
006200     LABEL RECORDS ARE STANDARD.
006300 COPY CLNREC.
006400*
006500 FD  VOLATILITY-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 COPY VOLREC.
006800*
006900 FD  LISTING-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  LISTING-RECORD.
007200     05  LISTING-LINE-TEXT            PIC X(74).
007300     05  FILLER                      PIC X(06).
007400*
007500 FD  LOG-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 01  LOG-RECORD.
007800     05  LOG-REC-DATA                 PIC X(85).
007900     05  FILLER                      PIC X(05).
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300 COPY WRKCOM.
008400 COPY CONSTNT.
008500 COPY TIKREC.
008600 COPY ESTWORK.
008700*------------------------------------------------------------------*
008800 01  WS-VOLFULL-WORK.
008900     05  WS-CLEAN-FILE-NAME           PIC X(40).
009000     05  WS-VOL-FILE-NAME             PIC X(40).
009100     05  WS-CURRENT-STOCK-CODE        PIC X(08).
009200     05  WS-RPT-FILE-STATUS           PIC X(02) VALUE SPACES.
009300         88  WS-RPT-FILE-OK                     VALUE '00'.
009400     05  WS-STOCK-REC-WRITTEN-SW      PIC X(01) VALUE 'N'.
009500         88  WS-STOCK-HAS-HISTORY             VALUE 'Y'.
009600     05  WS-WRITE-COUNT-EDIT          PIC Z(6)9.
009650     05  WS-METHOD-DIGIT              PIC 9(01).
009660     05  WS-RUN-SEQ-EDIT              PIC Z(3)9.
009700     05  FILLER                      PIC X(06).
009800*------------------------------------------------------------------*
009900* ONE DATE ROW OF THE COMBINED (DATE, VOLATILITY PER METHOD)       *
010000* LISTING, BUILT WHILE EACH OF THE THREE METHODS RUNS IN TURN.     *
010100*------------------------------------------------------------------*
010200 01  WS-LISTING-TABLE.
010300     05  WS-LISTING-COUNT             PIC S9(05) COMP-3 VALUE ZERO.
010400     05  WS-LISTING-ENTRY
010500             OCCURS 1 TO 3660 TIMES DEPENDING ON WS-LISTING-COUNT
010600             INDEXED BY WS-LIST-IDX.
010700         10  WS-LIST-DATE              PIC X(10).
010800         10  WS-LIST-VAL1              PIC S9(03)V9(08).
010900         10  WS-LIST-UND1-SW           PIC X(01) VALUE 'Y'.
011000         10  WS-LIST-VAL2              PIC S9(03)V9(08).
011100         10  WS-LIST-UND2-SW           PIC X(01) VALUE 'Y'.
011200         10  WS-LIST-VAL3              PIC S9(03)V9(08).
011300         10  WS-LIST-UND3-SW           PIC X(01) VALUE 'Y'.
011400         10  FILLER                   PIC X(05).
011500 01  WS-LISTING-SEARCH-AREA.
011600     05  WS-FOUND-IDX                 PIC S9(05) BINARY VALUE ZERO.
011700     05  WS-SEARCH-IDX                PIC S9(05) BINARY VALUE ZERO.
011800     05  WS-RPT-VAL1-EDIT             PIC -(3)9.999999.
011900     05  WS-RPT-VAL2-EDIT             PIC -(3)9.999999.
012000     05  WS-RPT-VAL3-EDIT             PIC -(3)9.999999.
012100     05  FILLER                      PIC X(06).
012200******************************************************************
012300 PROCEDURE DIVISION.
012400******************************************************************
012500 1000-MAIN-LINE.
012510     ADD 1                         TO WS-RUN-SEQUENCE-NO.
012600     IF WS-DEBUG-SW-ON
012610         MOVE WS-RUN-SEQUENCE-NO   TO WS-RUN-SEQ-EDIT
012620         STRING 'VOLFULL - UPSI-0 DEBUG MODE ACTIVE ON ENTRY, RUN '
012630             WS-RUN-SEQ-EDIT DELIMITED BY SIZE INTO WS-LOG-TEXT
012640         END-STRING
012900         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
013000     END-IF.
013100     PERFORM 1010-OPEN-RUN-FILES  THRU 1010-EXIT.
013200     PERFORM 1100-PROCESS-ONE-STOCK THRU 1100-EXIT
013300         VARYING WS-STOCK-LIST-IDX FROM 1 BY 1
013400             UNTIL WS-STOCK-LIST-IDX > WS-STOCK-LIST-COUNT.
013500     PERFORM 9000-CLOSE-FILES     THRU 9000-EXIT.
013600     STOP RUN.
013700 1000-EXIT.
013800     EXIT.
013900*------------------------------------------------------------------*
014000 1010-OPEN-RUN-FILES.
014100*------------------------------------------------------------------*
014200     MOVE 'a'                      TO WS-STOCK-LIST-CODE (1).
014300     MOVE 'b'                      TO WS-STOCK-LIST-CODE (2).
014400     MOVE 'c'                      TO WS-STOCK-LIST-CODE (3).
014500     MOVE 'd'                      TO WS-STOCK-LIST-CODE (4).
014600     OPEN OUTPUT LOG-FILE.
014700     MOVE 'VOLFULL - FULL VOL-COMPUTE RUN STARTING' TO WS-LOG-TEXT.
014800     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
014900     OPEN OUTPUT LISTING-FILE.
015000     IF NOT WS-RPT-FILE-OK
015100         MOVE 'ERROR OPENING LISTING FILE'  TO WS-ERR-MSG
015200         MOVE WS-RPT-FILE-STATUS            TO WS-ERR-CDE
015300         MOVE '1010-OPEN-RUN-FILES'         TO WS-ERR-PROC
015400         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
015500     END-IF.
015600 1010-EXIT.
015700     EXIT.
015800*------------------------------------------------------------------*
015900 1100-PROCESS-ONE-STOCK.
016000*------------------------------------------------------------------*
016100     MOVE WS-STOCK-LIST-CODE (WS-STOCK-LIST-IDX)
016200                                  TO WS-CURRENT-STOCK-CODE.
016300     MOVE ZERO                   TO WS-LISTING-COUNT.
016400     PERFORM 1110-LOAD-STOCK-HISTORY THRU 1110-EXIT.
016500     IF NOT WS-STOCK-HAS-HISTORY
016600         MOVE SPACES              TO WS-LOG-TEXT
016700         STRING 'NO CLEANED PRICE STORE FOR STOCK - '
016800             WS-CURRENT-STOCK-CODE DELIMITED BY SIZE INTO WS-LOG-TEXT
016900         END-STRING
017000         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
017100         GO TO 1100-EXIT
017200     END-IF.
017300     PERFORM 1200-RUN-ONE-METHOD THRU 1200-EXIT
017400         VARYING WS-METHOD-SUB FROM 1 BY 1
017500             UNTIL WS-METHOD-SUB > 3.
017600     PERFORM 1800-WRITE-LISTING THRU 1800-EXIT.
017700 1100-EXIT.
017800     EXIT.
017900*------------------------------------------------------------------*
018000* READS THE STOCK'S WHOLE CLEANED PRICE HISTORY (ALREADY ORDERED   *
018100* BY DATE THEN TIME) INTO WK-TICK-TABLE FOR THE ESTIMATORS.        *
018200*------------------------------------------------------------------*
018300 1110-LOAD-STOCK-HISTORY.
018400*------------------------------------------------------------------*
018500     MOVE 'N'                     TO WS-STOCK-REC-WRITTEN-SW.
018600     MOVE ZERO                    TO WK-TICK-COUNT.
018700     MOVE SPACES                  TO WS-CLEAN-FILE-NAME.
018800     STRING 'CLNPRICE.' WS-CURRENT-STOCK-CODE
018900         DELIMITED BY SIZE INTO WS-CLEAN-FILE-NAME
019000     END-STRING.
019100     OPEN INPUT CLEAN-PRICE-FILE.
019200     IF NOT WS-CLEAN-FILE-OK
019300         GO TO 1110-EXIT
019400     END-IF.
019500     PERFORM 1120-READ-STORE-RECORD THRU 1120-EXIT.
019600     PERFORM 1130-LOAD-ONE-HIST-TICK THRU 1130-EXIT
019700         UNTIL WS-CLEAN-FILE-EOF.
019800     CLOSE CLEAN-PRICE-FILE.
019900     IF WK-TICK-COUNT > ZERO
020000         MOVE 'Y'                 TO WS-STOCK-REC-WRITTEN-SW
020100     END-IF.
020200 1110-EXIT.
020300     EXIT.
020400 1120-READ-STORE-RECORD.
020500     READ CLEAN-PRICE-FILE.
020600     EVALUATE WS-CLEAN-FILE-STATUS
020700         WHEN '00'
020800             CONTINUE
020900         WHEN '10'
021000             CONTINUE
021100         WHEN OTHER
021200             MOVE 'ERROR READING CLEAN PRICE STORE' TO WS-ERR-MSG
021300             MOVE WS-CLEAN-FILE-STATUS              TO WS-ERR-CDE
021400             MOVE '1120-READ-STORE-RECORD'          TO WS-ERR-PROC
021500             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
021600     END-EVALUATE.
021700 1120-EXIT.
021800     EXIT.
021900 1130-LOAD-ONE-HIST-TICK.
022000     ADD 1                         TO WK-TICK-COUNT.
022100     MOVE CLN-DATE                 TO WK-T-DATE (WK-TICK-COUNT).
022200     MOVE CLN-TIME                 TO WK-T-TIME (WK-TICK-COUNT).
022300     MOVE CLN-PRICE                TO WK-T-PRICE (WK-TICK-COUNT).
022400     PERFORM 1120-READ-STORE-RECORD THRU 1120-EXIT.
022500 1130-EXIT.
022600     EXIT.
022700*------------------------------------------------------------------*
022800* RUNS ONE ESTIMATOR METHOD OVER THE STOCK'S FULL HISTORY, WRITES  *
022900* (REPLACING) THAT METHOD'S VOLATILITY SERIES, THEN FOLDS THE      *
023000* SERIES INTO THE COMBINED LISTING TABLE.                          *
023100*------------------------------------------------------------------*
023200 1200-RUN-ONE-METHOD.
023300*------------------------------------------------------------------*
023400     MOVE WS-METHOD-SUB            TO WS-METHOD-CODE.
023450     MOVE WS-METHOD-SUB            TO WS-METHOD-DIGIT.
023500     MOVE SPACES                   TO WS-VOL-FILE-NAME.
023600     STRING 'VOLOUT.' WS-CURRENT-STOCK-CODE '.' WS-METHOD-DIGIT
023700         DELIMITED BY SIZE INTO WS-VOL-FILE-NAME
023800     END-STRING.
023900     OPEN OUTPUT VOLATILITY-FILE.
024000     IF NOT WS-VOL-FILE-OK
024100         MOVE 'ERROR OPENING VOLATILITY FILE'  TO WS-ERR-MSG
024200         MOVE WS-VOL-FILE-STATUS               TO WS-ERR-CDE
024300         MOVE '1200-RUN-ONE-METHOD'            TO WS-ERR-PROC
024400         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
024500     END-IF.
024600     PERFORM 6000-RUN-ESTIMATOR THRU 6000-EXIT.
024700     CLOSE VOLATILITY-FILE.
024800     PERFORM 1300-MERGE-METHOD-INTO-LISTING THRU 1300-EXIT.
024900 1200-EXIT.
025000     EXIT.
025100*------------------------------------------------------------------*
025200 1300-MERGE-METHOD-INTO-LISTING.
025300*------------------------------------------------------------------*
025400     OPEN INPUT VOLATILITY-FILE.
025500     IF NOT WS-VOL-FILE-OK
025600         MOVE 'ERROR REOPENING VOLATILITY FILE'  TO WS-ERR-MSG
025700         MOVE WS-VOL-FILE-STATUS                 TO WS-ERR-CDE
025800         MOVE '1300-MERGE-METHOD-INTO-LISTING'   TO WS-ERR-PROC
025900         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
026000     END-IF.
026100     PERFORM 1310-READ-VOL-RECORD THRU 1310-EXIT.
026200     PERFORM 1320-MERGE-ONE-VOL-ROW THRU 1320-EXIT
026300         UNTIL WS-VOL-FILE-EOF.
026400     CLOSE VOLATILITY-FILE.
026500 1300-EXIT.
026600     EXIT.
026700 1310-READ-VOL-RECORD.
026800     READ VOLATILITY-FILE.
026900     EVALUATE WS-VOL-FILE-STATUS
027000         WHEN '00'
027100             CONTINUE
027200         WHEN '10'
027300             CONTINUE
027400         WHEN OTHER
027500             MOVE 'ERROR READING VOLATILITY FILE' TO WS-ERR-MSG
027600             MOVE WS-VOL-FILE-STATUS              TO WS-ERR-CDE
027700             MOVE '1310-READ-VOL-RECORD'          TO WS-ERR-PROC
027800             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
027900     END-EVALUATE.
028000 1310-EXIT.
028100     EXIT.
028200 1320-MERGE-ONE-VOL-ROW.
028300     PERFORM 1330-FIND-LISTING-ROW THRU 1330-EXIT.
028400     IF WS-FOUND-IDX = ZERO AND WS-METHOD-SUB = 1
028500         ADD 1                    TO WS-LISTING-COUNT
028600         MOVE WS-LISTING-COUNT    TO WS-FOUND-IDX
028700         MOVE VOL-DATE            TO WS-LIST-DATE (WS-FOUND-IDX)
028800     END-IF.
028900     IF WS-FOUND-IDX NOT = ZERO
029000         EVALUATE WS-METHOD-SUB
029100             WHEN 1
029200                 MOVE VOL-VALUE         TO WS-LIST-VAL1 (WS-FOUND-IDX)
029300                 MOVE VOL-UNDEFINED-SW  TO WS-LIST-UND1-SW (WS-FOUND-IDX)
029400             WHEN 2
029500                 MOVE VOL-VALUE         TO WS-LIST-VAL2 (WS-FOUND-IDX)
029600                 MOVE VOL-UNDEFINED-SW  TO WS-LIST-UND2-SW (WS-FOUND-IDX)
029700             WHEN 3
029800                 MOVE VOL-VALUE         TO WS-LIST-VAL3 (WS-FOUND-IDX)
029900                 MOVE VOL-UNDEFINED-SW  TO WS-LIST-UND3-SW (WS-FOUND-IDX)
030000         END-EVALUATE
030100     END-IF.
030200     PERFORM 1310-READ-VOL-RECORD THRU 1310-EXIT.
030300 1320-EXIT.
030400     EXIT.
030500*------------------------------------------------------------------*
030600* LINEAR SEARCH - THE LISTING NEVER HOLDS MORE THAN ONE CALENDAR   *
030700* YEAR OF ROWS SO THIS COSTS NOTHING.  RETURNS ZERO IF NOT FOUND.  *
030800*------------------------------------------------------------------*
030900 1330-FIND-LISTING-ROW.
031000*------------------------------------------------------------------*
031100     MOVE ZERO                    TO WS-FOUND-IDX.
031200     PERFORM 1335-CHECK-ONE-LISTING-ROW THRU 1335-EXIT
031300         VARYING WS-SEARCH-IDX FROM 1 BY 1
031400             UNTIL WS-SEARCH-IDX > WS-LISTING-COUNT
031500                 OR WS-FOUND-IDX NOT = ZERO.
031600 1330-EXIT.
031700     EXIT.
031800 1335-CHECK-ONE-LISTING-ROW.
031900     IF WS-LIST-DATE (WS-SEARCH-IDX) = VOL-DATE
032000         MOVE WS-SEARCH-IDX       TO WS-FOUND-IDX
032100     END-IF.
032200 1335-EXIT.
032300     EXIT.
032400*------------------------------------------------------------------*
032500* PER-STOCK HEADER, ONE DETAIL LINE PER DATE ROW, RECORD-COUNT     *
032600* TRAILER - THE ONLY REPORT-LIKE OUTPUT IN SCOPE.                  *
032700*------------------------------------------------------------------*
032800 1800-WRITE-LISTING.
032900*------------------------------------------------------------------*
033000     MOVE SPACES                  TO LISTING-LINE-TEXT.
033100     STRING 'STOCK: ' WS-CURRENT-STOCK-CODE
033200         DELIMITED BY SIZE INTO LISTING-LINE-TEXT
033300     END-STRING.
033400     WRITE LISTING-RECORD.
033500     MOVE 'DATE       TICK-AVG-RV  CLOSE-TO-CLOSE  YANG-ZHANG'
033600                                   TO LISTING-LINE-TEXT.
033700     WRITE LISTING-RECORD.
033800     PERFORM 1810-WRITE-ONE-ROW THRU 1810-EXIT
033900         VARYING WS-LIST-IDX FROM 1 BY 1
034000             UNTIL WS-LIST-IDX > WS-LISTING-COUNT.
034100     MOVE SPACES                  TO LISTING-LINE-TEXT.
034200     MOVE WS-LISTING-COUNT        TO WS-WRITE-COUNT-EDIT.
034300     STRING 'RECORDS WRITTEN: ' WS-WRITE-COUNT-EDIT
034400         DELIMITED BY SIZE INTO LISTING-LINE-TEXT
034500     END-STRING.
034600     WRITE LISTING-RECORD.
034700 1800-EXIT.
034800     EXIT.
034900 1810-WRITE-ONE-ROW.
035000     MOVE SPACES                  TO LISTING-LINE-TEXT.
035100     IF WS-LIST-UND1-SW (WS-LIST-IDX) = 'Y'
035200         MOVE SPACES              TO WS-RPT-VAL1-EDIT
035300     ELSE
035400         MOVE WS-LIST-VAL1 (WS-LIST-IDX) TO WS-RPT-VAL1-EDIT
035500     END-IF.
035600     IF WS-LIST-UND2-SW (WS-LIST-IDX) = 'Y'
035700         MOVE SPACES              TO WS-RPT-VAL2-EDIT
035800     ELSE
035900         MOVE WS-LIST-VAL2 (WS-LIST-IDX) TO WS-RPT-VAL2-EDIT
036000     END-IF.
036100     IF WS-LIST-UND3-SW (WS-LIST-IDX) = 'Y'
036200         MOVE SPACES              TO WS-RPT-VAL3-EDIT
036300     ELSE
036400         MOVE WS-LIST-VAL3 (WS-LIST-IDX) TO WS-RPT-VAL3-EDIT
036500     END-IF.
036600     STRING WS-LIST-DATE (WS-LIST-IDX) ' ' WS-RPT-VAL1-EDIT
036700         ' ' WS-RPT-VAL2-EDIT ' ' WS-RPT-VAL3-EDIT
036800         DELIMITED BY SIZE INTO LISTING-LINE-TEXT
036900     END-STRING.
037000     WRITE LISTING-RECORD.
037100 1810-EXIT.
037200     EXIT.
037300*------------------------------------------------------------------*
037400 9000-CLOSE-FILES.
037500*------------------------------------------------------------------*
037600     CLOSE LISTING-FILE.
037700     MOVE SPACES                  TO WS-LOG-TEXT.
037800     MOVE 'VOLFULL - RUN COMPLETE' TO WS-LOG-TEXT.
037900     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
038000     CLOSE LOG-FILE.
038100 9000-EXIT.
038200     EXIT.
038300*------------------------------------------------------------------*
038400 9900-ABEND-RUN.
038500*------------------------------------------------------------------*
038600     MOVE SPACES                  TO WS-LOG-TEXT.
038700     STRING 'CRITICAL ERROR IN ' WS-ERR-PROC ' - ' WS-ERR-MSG
038800         ' STATUS ' WS-ERR-CDE DELIMITED BY SIZE INTO WS-LOG-TEXT
038900     END-STRING.
039000     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
039100     CLOSE CLEAN-PRICE-FILE.
039200     CLOSE VOLATILITY-FILE.
039300     CLOSE LISTING-FILE.
039400     CLOSE LOG-FILE.
039500     STOP RUN.
039600 9900-EXIT.
039700     EXIT.
039800******************************************************************
039900* SHARED VOLATILITY ESTIMATORS (ESTRULE) AND LOG WRITER (LOGWRT).*
040000******************************************************************
040100 COPY ESTRULE.
040200 COPY LOGWRT.

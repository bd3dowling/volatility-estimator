000100******************************************************************
000200* COPYBOOK:  CLNRULE  (PROCEDURE-TEXT)                             *
000300* PURPOSE:   THE SIX CLEANING RULES APPLIED TO ONE DAY'S RAW TICK  *
000400*            TABLE (WK-TICK-TABLE, BUILT BY THE CALLING PROGRAM   *
000500*            BEFORE PERFORM 4000-RUN-CLEANER-PIPELINE) PLUS THE   *
000600*            STANDALONE SPLIT-REBASE RULE USED BY THE INCREMENTAL  *
000700*            DRIVER.  CALLER SETS WS-CURRENT-STOCK AND LOADS THE   *
000800*            SPLIT TABLE (PARAGRAPH 0900) BEFORE CALLING.  COPIED  *
000900*            INTO THE PROCEDURE DIVISION OF PRCFULL AND PRCINCR.  *
001000*------------------------------------------------------------------*
001100* MAINTENANCE LOG                                                 *
001200* DATE       INIT  REQUEST   DESCRIPTION                          *
001300* ---------  ----  --------  ---------------------------------   *
001400* 06/03/91   RKP   MD-0121   ORIGINAL SIX RULES, IN ORDER:        *
001500*                  HOURS, ZERO-PRICE, DUPLICATE TIMESTAMP,        *
001600*                  OUTLIER, SPLIT, DATE STAMP.                    *
001700* 11/02/93   RKP   MD-0188   ADDED 4150-COMPACT-TICK-TABLE SO     *
001800*                  DISCARDED ROWS DO NOT CARRY FORWARD INTO THE   *
001900*                  NEXT RULE'S WINDOW ARITHMETIC.                 *
002000* 02/09/96   LTS   MD-0241   MEDIAN/MAD ROUTINES MOVED OUT TO     *
002100*                  SHARED 4900/4950 PARAGRAPHS - WERE DUPLICATED  *
002200*                  IN THE CONSOLIDATION AND OUTLIER RULES.        *
002300* 08/19/99   LTS   MD-0309   Y2K - NO DATE MATH HERE, TOUCHED     *
002400*                  ONLY TO CONFIRM NO 2-DIGIT YEAR COMPARES.      *
002500* 06/01/17   DJC   MD-0412   ADDED 4700/0900 FOR THE STOCK-D      *
002600*                  10-FOR-1 SPLIT REBASE OF THE INCREMENTAL       *
002700*                  DRIVER (SEE SPLTTAB).                          *
002710* 11/09/17   DJC   MD-0419   0900 WAS LOADING SPLIT-STOCK(1)      *
002720*                  AS UPPERCASE 'D' - THE FEED'S FILE NAMES CARRY *
002730*                  THE TICKER LOWERCASE, SO 4510'S COMPARE NEVER  *
002740*                  MATCHED AND THE SPLIT NEVER FIRED.  CORRECTED  *
002750*                  TO LOWERCASE 'd'.                              *
002800*------------------------------------------------------------------*
002900 0900-LOAD-SPLIT-TABLE.
003000     MOVE 1                  TO SPLIT-TABLE-COUNT.
003100     MOVE 'd'                TO SPLIT-STOCK (1).
003200     MOVE '2017-05-22'       TO SPLIT-DATE (1).
003300     MOVE 10.0000            TO SPLIT-RATIO (1).
003400 0900-EXIT.
003500     EXIT.
003600*------------------------------------------------------------------*
003700* 4000 - RUN ALL SIX RULES, IN THE ORDER LAID DOWN IN MD-0121.     *
003800*------------------------------------------------------------------*
003900 4000-RUN-CLEANER-PIPELINE.
004000     PERFORM 4100-FILTER-TRADING-HOURS THRU 4100-EXIT.
004100     PERFORM 4150-COMPACT-TICK-TABLE THRU 4150-EXIT.
004200     PERFORM 4200-FILTER-ZERO-PRICE THRU 4200-EXIT.
004300     PERFORM 4150-COMPACT-TICK-TABLE THRU 4150-EXIT.
004400     PERFORM 4300-CONSOLIDATE-DUPLICATES THRU 4300-EXIT.
004500     PERFORM 4400-REMOVE-OUTLIERS THRU 4400-EXIT.
004600     PERFORM 4150-COMPACT-TICK-TABLE THRU 4150-EXIT.
004700     PERFORM 4500-APPLY-SPLIT-ADJUST THRU 4500-EXIT.
004800     PERFORM 4600-STAMP-DATES THRU 4600-EXIT.
004900 4000-EXIT.
005000     EXIT.
005100*------------------------------------------------------------------*
005200* RULE 1 - TRADING HOURS.  KEEP ONLY TICKS WITH START <= TIME <=   *
005300*          END (BOUNDARIES INCLUDED).                              *
005400*------------------------------------------------------------------*
005500 4100-FILTER-TRADING-HOURS.
005600     PERFORM 4105-CHECK-ONE-TICK-HOURS THRU 4105-EXIT
005700         VARYING WK-T-IDX FROM 1 BY 1
005800             UNTIL WK-T-IDX > WK-TICK-COUNT.
005900 4100-EXIT.
006000     EXIT.
006100 4105-CHECK-ONE-TICK-HOURS.
006200     IF WK-T-TIME (WK-T-IDX) < WS-START-TIME
006300        OR WK-T-TIME (WK-T-IDX) > WS-END-TIME
006400         MOVE 'N'            TO WK-T-KEEP-SW (WK-T-IDX)
006500         ADD 1               TO WS-DISCARD-COUNT
006600     END-IF.
006700 4105-EXIT.
006800     EXIT.
006900*------------------------------------------------------------------*
007000* RULE 2 - ZERO / NEGATIVE PRICE.  KEEP ONLY PRICE > 0.            *
007100*------------------------------------------------------------------*
007200 4200-FILTER-ZERO-PRICE.
007300     PERFORM 4205-CHECK-ONE-TICK-PRICE THRU 4205-EXIT
007400         VARYING WK-T-IDX FROM 1 BY 1
007500             UNTIL WK-T-IDX > WK-TICK-COUNT.
007600 4200-EXIT.
007700     EXIT.
007800 4205-CHECK-ONE-TICK-PRICE.
007900     IF WK-T-PRICE (WK-T-IDX) NOT > ZERO
008000         MOVE 'N'            TO WK-T-KEEP-SW (WK-T-IDX)
008100         ADD 1               TO WS-DISCARD-COUNT
008200     END-IF.
008300 4205-EXIT.
008400     EXIT.
008500*------------------------------------------------------------------*
008600* UTILITY - COMPACT THE KEEP-MARKED ROWS OF WK-TICK-TABLE DOWN     *
008700*           THROUGH WK-TICK-TABLE-2 (CLNWORK) SO EVERY RULE AFTER  *
008800*           THE FIRST TWO SEES ONLY SURVIVING ROWS AND NO GAPS.    *
008900*------------------------------------------------------------------*
009000 4150-COMPACT-TICK-TABLE.
009100     MOVE ZERO               TO WK-U-COUNT.
009200     PERFORM 4151-COMPACT-COPY-KEEP THRU 4151-EXIT
009300         VARYING WK-T-IDX FROM 1 BY 1
009400             UNTIL WK-T-IDX > WK-TICK-COUNT.
009500     MOVE WK-U-COUNT         TO WK-TICK-COUNT.
009600     PERFORM 4152-COMPACT-COPY-BACK THRU 4152-EXIT
009700         VARYING WK-T-IDX FROM 1 BY 1
009800             UNTIL WK-T-IDX > WK-TICK-COUNT.
009900 4150-EXIT.
010000     EXIT.
010100 4151-COMPACT-COPY-KEEP.
010200     IF WK-T-KEEP (WK-T-IDX)
010300         ADD 1               TO WK-U-COUNT
010400         MOVE WK-T-DATE (WK-T-IDX)    TO WK-U-DATE (WK-U-COUNT)
010500         MOVE WK-T-TIME (WK-T-IDX)    TO WK-U-TIME (WK-U-COUNT)
010600         MOVE WK-T-PRICE (WK-T-IDX)   TO WK-U-PRICE (WK-U-COUNT)
010700         MOVE 'Y'            TO WK-U-KEEP-SW (WK-U-COUNT)
010800     END-IF.
010900 4151-EXIT.
011000     EXIT.
011100 4152-COMPACT-COPY-BACK.
011200     MOVE WK-U-DATE (WK-T-IDX)       TO WK-T-DATE (WK-T-IDX).
011300     MOVE WK-U-TIME (WK-T-IDX)       TO WK-T-TIME (WK-T-IDX).
011400     MOVE WK-U-PRICE (WK-T-IDX)      TO WK-T-PRICE (WK-T-IDX).
011500     MOVE 'Y'                TO WK-T-KEEP-SW (WK-T-IDX).
011600 4152-EXIT.
011700     EXIT.
011800*------------------------------------------------------------------*
011900* RULE 3 - IDENTICAL-TIMESTAMP CONSOLIDATION.  EVERY RUN OF TICKS  *
012000*          SHARING ONE DATE+TIME IS REPLACED BY A SINGLE RECORD    *
012100*          CARRYING THE MEDIAN OF THE RUN.  ASSUMES THE FEED       *
012200*          ARRIVES IN ASCENDING TIMESTAMP ORDER (TRUE OF EVERY     *
012300*          TICK FEED THIS SHOP HAS SEEN) - NO RE-SORT IS DONE.     *
012400*------------------------------------------------------------------*
012500 4300-CONSOLIDATE-DUPLICATES.
012600     MOVE ZERO               TO WK-U-COUNT.
012700     MOVE 1                  TO WS-SORT-I.
012800     PERFORM 4310-CONSOLIDATE-GROUP THRU 4310-EXIT
012900         UNTIL WS-SORT-I > WK-TICK-COUNT.
013000     MOVE WK-U-COUNT         TO WK-TICK-COUNT.
013100     PERFORM 4152-COMPACT-COPY-BACK THRU 4152-EXIT
013200         VARYING WK-T-IDX FROM 1 BY 1
013300             UNTIL WK-T-IDX > WK-TICK-COUNT.
013400 4300-EXIT.
013500     EXIT.
013600 4310-CONSOLIDATE-GROUP.
013700     MOVE WK-T-DATE (WS-SORT-I) TO WS-GROUP-DATE.
013800     MOVE WK-T-TIME (WS-SORT-I) TO WS-GROUP-TIME.
013900     MOVE ZERO               TO WK-SW-COUNT.
014000     MOVE WS-SORT-I          TO WS-SORT-J.
014100     PERFORM 4315-COLLECT-GROUP-MEMBER THRU 4315-EXIT
014200         UNTIL WS-SORT-J > WK-TICK-COUNT
014300            OR WK-T-DATE (WS-SORT-J) NOT = WS-GROUP-DATE
014400            OR WK-T-TIME (WS-SORT-J) NOT = WS-GROUP-TIME.
014500     PERFORM 4900-COMPUTE-MEDIAN-OF-WINDOW THRU 4900-EXIT.
014600     ADD 1                   TO WK-U-COUNT.
014700     MOVE WS-GROUP-DATE      TO WK-U-DATE (WK-U-COUNT).
014800     MOVE WS-GROUP-TIME      TO WK-U-TIME (WK-U-COUNT).
014900     MOVE WS-MEDIAN-VALUE    TO WK-U-PRICE (WK-U-COUNT).
015000     MOVE 'Y'                TO WK-U-KEEP-SW (WK-U-COUNT).
015100     MOVE WS-SORT-J          TO WS-SORT-I.
015200 4310-EXIT.
015300     EXIT.
015400 4315-COLLECT-GROUP-MEMBER.
015500     ADD 1                   TO WK-SW-COUNT.
015600     MOVE WK-T-PRICE (WS-SORT-J)  TO WK-SW-PRICE (WK-SW-COUNT).
015700     ADD 1                   TO WS-SORT-J.
015800 4315-EXIT.
015900     EXIT.
016000*------------------------------------------------------------------*
016100* RULE 4 - ROLLING MEDIAN/MAD OUTLIER REMOVAL.  FOR EACH TICK I,   *
016200*          LOOK AT THE UP-TO-50 NEIGHBOURS CENTRED ON I (I-25      *
016300*          THROUGH I+25, CLIPPED AT THE ENDS OF THE TABLE,         *
016400*          EXCLUDING I ITSELF), TAKE THEIR MEDIAN AND MEAN         *
016500*          ABSOLUTE DEVIATION, AND DISCARD I IF ITS DISTANCE FROM  *
016600*          THE MEDIAN EXCEEDS 10.00 TIMES THE MAD.  A TICK ON ITS  *
016700*          OWN MEDIAN, OR ANY TICK WHEN THE MAD IS ZERO AND THE    *
016800*          TICK SITS EXACTLY ON IT, IS ALWAYS KEPT.                *
016900*------------------------------------------------------------------*
017000 4400-REMOVE-OUTLIERS.
017100     PERFORM 4410-CHECK-ONE-TICK-OUTLIER THRU 4410-EXIT
017200         VARYING WS-OUTLIER-I FROM 1 BY 1
017300             UNTIL WS-OUTLIER-I > WK-TICK-COUNT.
017400 4400-EXIT.
017500     EXIT.
017600 4410-CHECK-ONE-TICK-OUTLIER.
017700     COMPUTE WS-WINDOW-LOW = WS-OUTLIER-I - WS-OUTLIER-HALF.
017800     IF WS-WINDOW-LOW < 1
017900         MOVE 1              TO WS-WINDOW-LOW
018000     END-IF.
018100     COMPUTE WS-WINDOW-HIGH = WS-OUTLIER-I + WS-OUTLIER-HALF.
018200     IF WS-WINDOW-HIGH > WK-TICK-COUNT
018300         MOVE WK-TICK-COUNT  TO WS-WINDOW-HIGH
018400     END-IF.
018500     MOVE ZERO               TO WK-SW-COUNT.
018600     MOVE WS-WINDOW-LOW      TO WS-OUTLIER-J.
018700     PERFORM 4415-COLLECT-OUTLIER-NEIGHBOR THRU 4415-EXIT
018800         UNTIL WS-OUTLIER-J > WS-WINDOW-HIGH.
018900     IF WK-SW-COUNT = ZERO
019000         GO TO 4410-EXIT
019100     END-IF.
019200     PERFORM 4900-COMPUTE-MEDIAN-OF-WINDOW THRU 4900-EXIT.
019300     PERFORM 4950-COMPUTE-MAD-OF-WINDOW THRU 4950-EXIT.
019400     COMPUTE WS-DEVIATION = WK-T-PRICE (WS-OUTLIER-I)
019500                           - WS-MEDIAN-VALUE.
019600     IF WS-DEVIATION < ZERO
019700         COMPUTE WS-DEVIATION = ZERO - WS-DEVIATION
019800     END-IF.
019900     COMPUTE WS-THRESHOLD-VALUE = WS-OUTLIER-THRESHOLD * WS-MAD-VALUE.
020000     IF WS-DEVIATION > WS-THRESHOLD-VALUE
020100         MOVE 'N'            TO WK-T-KEEP-SW (WS-OUTLIER-I)
020200         ADD 1               TO WS-DISCARD-COUNT
020300     END-IF.
020400 4410-EXIT.
020500     EXIT.
020600 4415-COLLECT-OUTLIER-NEIGHBOR.
020700     IF WS-OUTLIER-J NOT = WS-OUTLIER-I
020800         ADD 1               TO WK-SW-COUNT
020900         MOVE WK-T-PRICE (WS-OUTLIER-J) TO WK-SW-PRICE (WK-SW-COUNT)
021000     END-IF.
021100     ADD 1                   TO WS-OUTLIER-J.
021200 4415-EXIT.
021300     EXIT.
021400*------------------------------------------------------------------*
021500* RULE 5 - SPLIT ADJUSTMENT.  FOR EVERY SPLIT TABLE ENTRY THAT     *
021600*          MATCHES WS-CURRENT-STOCK, DIVIDE THE PRICE OF EVERY     *
021700*          TICK DATED STRICTLY BEFORE THE SPLIT DATE BY THE        *
021800*          SPLIT RATIO.  TICKS ON OR AFTER THE SPLIT DATE ARE      *
021900*          LEFT ALONE.                                             *
022000*------------------------------------------------------------------*
022100 4500-APPLY-SPLIT-ADJUST.
022200     PERFORM 4510-APPLY-ONE-SPLIT-ENTRY THRU 4510-EXIT
022300         VARYING SPLIT-IDX FROM 1 BY 1
022400             UNTIL SPLIT-IDX > SPLIT-TABLE-COUNT.
022500 4500-EXIT.
022600     EXIT.
022700 4510-APPLY-ONE-SPLIT-ENTRY.
022800     IF SPLIT-STOCK (SPLIT-IDX) = WS-CURRENT-STOCK
022900         PERFORM 4515-APPLY-SPLIT-TO-ONE-TICK THRU 4515-EXIT
023000             VARYING WK-T-IDX FROM 1 BY 1
023100                 UNTIL WK-T-IDX > WK-TICK-COUNT
023200     END-IF.
023300 4510-EXIT.
023400     EXIT.
023500 4515-APPLY-SPLIT-TO-ONE-TICK.
023600     IF WK-T-DATE (WK-T-IDX) < SPLIT-DATE (SPLIT-IDX)
023700         COMPUTE WK-T-PRICE (WK-T-IDX) ROUNDED =
023800                 WK-T-PRICE (WK-T-IDX) / SPLIT-RATIO (SPLIT-IDX)
023900     END-IF.
024000 4515-EXIT.
024100     EXIT.
024200*------------------------------------------------------------------*
024300* RULE 6 - DATE STAMPING.  THE TICK DATE IS ALREADY SPLIT FROM THE *
024400*          TIME AT UNSTRING (SEE 2200-PARSE-RAW-LINE IN PRCFULL/   *
024500*          PRCINCR) - THIS PASS IS THE ORDER-SIX HOOK REQUIRED BY  *
024600*          MD-0121 AND RE-STAMPS NOTHING TODAY, BUT IS LEFT IN     *
024700*          PLACE SHOULD A FUTURE FEED EVER COMBINE DATE AND TIME   *
024800*          INTO ONE RAW FIELD.                                     *
024900*------------------------------------------------------------------*
025000 4600-STAMP-DATES.
025100     PERFORM 4610-STAMP-ONE-TICK THRU 4610-EXIT
025200         VARYING WK-T-IDX FROM 1 BY 1
025300             UNTIL WK-T-IDX > WK-TICK-COUNT.
025400 4600-EXIT.
025500     EXIT.
025600 4610-STAMP-ONE-TICK.
025700     CONTINUE.
025800 4610-EXIT.
025900     EXIT.
026000*------------------------------------------------------------------*
026100* STANDALONE RULE - ADJUST-FOR-SPLIT.  USED BY THE INCREMENTAL     *
026200*          DRIVER TO REBASE THE WHOLE STORED HISTORY (INCLUDING    *
026300*          THE JUST-APPENDED DAY) WHEN A SPLIT TAKES EFFECT ON     *
026400*          THE NEW DATE.  CALLER LOADS WK-TICK-TABLE FROM THE      *
026500*          CLEANED STORE, SETS WS-REBASE-RATIO, AND PERFORMS       *
026600*          4700 DIRECTLY - THIS IS NOT PART OF THE 4000 PIPELINE.  *
026700*------------------------------------------------------------------*
026800 4700-ADJUST-FOR-SPLIT-RATIO.
026900     PERFORM 4710-REBASE-ONE-TICK THRU 4710-EXIT
027000         VARYING WK-T-IDX FROM 1 BY 1
027100             UNTIL WK-T-IDX > WK-TICK-COUNT.
027200 4700-EXIT.
027300     EXIT.
027400 4710-REBASE-ONE-TICK.
027500     COMPUTE WK-T-PRICE (WK-T-IDX) ROUNDED =
027600             WK-T-PRICE (WK-T-IDX) / WS-REBASE-RATIO.
027700 4710-EXIT.
027800     EXIT.
027900*------------------------------------------------------------------*
028000* SHARED UTILITY - MEDIAN OF WK-SW-PRICE (1:WK-SW-COUNT).  SORTS   *
028100*          THE SCRATCH WINDOW IN PLACE (INSERTION SORT - THE       *
028200*          WINDOW NEVER HOLDS MORE THAN 50 ENTRIES SO A SIMPLE     *
028300*          SORT COSTS NOTHING) THEN TAKES THE MIDDLE VALUE, OR     *
028400*          THE AVERAGE OF THE TWO MIDDLE VALUES WHEN THE COUNT IS  *
028500*          EVEN.  RESULT LEFT IN WS-MEDIAN-VALUE.                  *
028600*------------------------------------------------------------------*
028700 4900-COMPUTE-MEDIAN-OF-WINDOW.
028800     PERFORM 4910-SORT-WINDOW-ASCENDING THRU 4910-EXIT.
028900     DIVIDE WK-SW-COUNT BY 2 GIVING WS-MID-SUB1
029000         REMAINDER WS-MID-REMAINDER.
029100     IF WS-MID-REMAINDER = ZERO
029200         COMPUTE WS-MEDIAN-VALUE ROUNDED =
029300             (WK-SW-PRICE (WS-MID-SUB1) + WK-SW-PRICE (WS-MID-SUB1 + 1))
029400                 / 2
029500     ELSE
029600         COMPUTE WS-MID-SUB1 = WS-MID-SUB1 + 1
029700         MOVE WK-SW-PRICE (WS-MID-SUB1) TO WS-MEDIAN-VALUE
029800     END-IF.
029900 4900-EXIT.
030000     EXIT.
030100 4910-SORT-WINDOW-ASCENDING.
030200     PERFORM 4911-INSERTION-OUTER THRU 4911-EXIT
030300         VARYING WS-SORT-I FROM 2 BY 1
030400             UNTIL WS-SORT-I > WK-SW-COUNT.
030500 4910-EXIT.
030600     EXIT.
030700 4911-INSERTION-OUTER.
030800     MOVE WK-SW-PRICE (WS-SORT-I)    TO WS-SORT-TEMP.
030900     MOVE WS-SORT-I          TO WS-SORT-J.
031000     PERFORM 4912-INSERTION-SHIFT THRU 4912-EXIT
031100         UNTIL WS-SORT-J < 2
031200            OR WK-SW-PRICE (WS-SORT-J - 1) NOT > WS-SORT-TEMP.
031300     MOVE WS-SORT-TEMP       TO WK-SW-PRICE (WS-SORT-J).
031400 4911-EXIT.
031500     EXIT.
031600 4912-INSERTION-SHIFT.
031700     MOVE WK-SW-PRICE (WS-SORT-J - 1) TO WK-SW-PRICE (WS-SORT-J).
031800     SUBTRACT 1              FROM WS-SORT-J.
031900 4912-EXIT.
032000     EXIT.
032100*------------------------------------------------------------------*
032200* SHARED UTILITY - MEAN ABSOLUTE DEVIATION OF WK-SW-PRICE ABOUT    *
032300*          WS-MEDIAN-VALUE (ALREADY SET BY 4900).  RESULT LEFT IN  *
032400*          WS-MAD-VALUE.                                           *
032500*------------------------------------------------------------------*
032600 4950-COMPUTE-MAD-OF-WINDOW.
032700     MOVE ZERO               TO WS-MAD-SUM.
032800     PERFORM 4955-ACCUM-ONE-DEVIATION THRU 4955-EXIT
032900         VARYING WS-SORT-J FROM 1 BY 1
033000             UNTIL WS-SORT-J > WK-SW-COUNT.
033100     COMPUTE WS-MAD-VALUE ROUNDED = WS-MAD-SUM / WK-SW-COUNT.
033200 4950-EXIT.
033300     EXIT.
033400 4955-ACCUM-ONE-DEVIATION.
033500     COMPUTE WS-DEVIATION = WK-SW-PRICE (WS-SORT-J) - WS-MEDIAN-VALUE.
033600     IF WS-DEVIATION < ZERO
033700         COMPUTE WS-DEVIATION = ZERO - WS-DEVIATION
033800     END-IF.
033900     ADD WS-DEVIATION        TO WS-MAD-SUM.
034000 4955-EXIT.
034100     EXIT.

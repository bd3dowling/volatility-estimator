000100******************************************************************
000200* COPYBOOK:  CONSTNT                                               *
000300* PURPOSE:   CONFIGURED CONSTANTS FOR THE TICK/VOLATILITY BATCH    *
000400*            SUITE - TRADING HOURS, OUTLIER WINDOW/THRESHOLD,     *
000500*            LOOKBACK WINDOW AND TRADING-DAY COUNT.  KEPT AS ONE   *
000600*            BLOCK, SAME AS THE RATE TABLES IN THE DEDUCTION       *
000700*            PROGRAMS, SO OPS CAN FIND THEM IN ONE PLACE.          *
000800*------------------------------------------------------------------*
000900* MAINTENANCE LOG                                                 *
001000* DATE       INIT  REQUEST   DESCRIPTION                          *
001100* ---------  ----  --------  ---------------------------------   *
001200* 05/14/91   RKP   MD-0117   ORIGINAL CONSTANTS, FULL-DAY HOURS.  *
001300* 02/09/96   LTS   MD-0241   NARROWED TRADING HOURS TO 08:00:00-  *
001400*                  16:30:00 PER DESK REQUEST.                     *
001410* 07/09/91   RKP   MD-0126   ADDED WS-STOCK-LIST - SAME FOUR-      *
001420*                  TICKER UNIVERSE THE SPLIT TABLE ASSUMES, SO     *
001430*                  THE VOLATILITY DRIVERS KNOW WHAT TO ENUMERATE   *
001440*                  WITHOUT A SEPARATE CONTROL FILE.                *
001500*------------------------------------------------------------------*
001510 01  WS-STOCK-LIST.
001520     05  WS-STOCK-LIST-COUNT     PIC S9(03) COMP-3 VALUE 4.
001530     05  WS-STOCK-LIST-ENTRY
001540             OCCURS 4 TIMES INDEXED BY WS-STOCK-LIST-IDX.
001550         10  WS-STOCK-LIST-CODE  PIC X(08).
001560     05  FILLER                  PIC X(06).
001570*------------------------------------------------------------------*
001600 01  WS-TRADING-HOURS.
001700     05  WS-START-TIME               PIC X(08) VALUE '08:00:00'.
001800     05  WS-END-TIME                 PIC X(08) VALUE '16:30:00'.
001900     05  FILLER                      PIC X(04).
002000 01  WS-OUTLIER-PARMS.
002100     05  WS-OUTLIER-WINDOW           PIC S9(03) COMP-3 VALUE 50.
002200     05  WS-OUTLIER-HALF             PIC S9(03) COMP-3 VALUE 25.
002300     05  WS-OUTLIER-THRESHOLD        PIC S9(03)V9(02) VALUE 10.00.
002400     05  FILLER                      PIC X(04).
002500 01  WS-ESTIMATOR-PARMS.
002600     05  WS-LOOKBACK-WINDOW          PIC S9(03) COMP-3 VALUE 30.
002700     05  WS-TRADING-DAYS-YR          PIC S9(03) COMP-3 VALUE 252.
002800     05  FILLER                      PIC X(04).

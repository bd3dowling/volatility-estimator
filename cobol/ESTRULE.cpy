000100******************************************************************
000200* COPYBOOK:  ESTRULE  (PROCEDURE-TEXT)                             *
000300* PURPOSE:   THE THREE VOLATILITY ESTIMATORS.  CALLER SETS         *
000400*            WS-METHOD-CODE (1/2/3), LOADS WK-TICK-TABLE WITH      *
000500*            THE STOCK'S FULL CLEANED TICK HISTORY IN ASCENDING    *
000600*            DATE/TIME ORDER, AND OPENS VOLATILITY-FILE FOR        *
000700*            OUTPUT BEFORE PERFORM 6000-RUN-ESTIMATOR.  COPIED     *
000800*            INTO THE PROCEDURE DIVISION OF VOLFULL AND VOLINCR.   *
000900*------------------------------------------------------------------*
001000* MAINTENANCE LOG                                                 *
001100* DATE       INIT  REQUEST   DESCRIPTION                          *
001200* ---------  ----  --------  ---------------------------------   *
001300* 07/09/91   RKP   MD-0126   ORIGINAL - TICK-AVERAGE REALISED     *
001400*                  VARIANCE ONLY, 30-DAY LOOKBACK, 252-DAY        *
001500*                  ANNUALISATION.                                  *
001600* 10/22/92   RKP   MD-0161   ADDED 7100/7200 LOCAL LN/SQRT -      *
001700*                  MATH LIBRARY NOT LICENSED ON THIS LPAR.        *
001800* 03/14/95   RKP   MD-0233   ADDED CLOSE-TO-CLOSE STD DEVIATION   *
001900*                  (6200) AND THE SHARED DAY TABLE BUILDER.       *
002000* 01/11/97   RKP   MD-0264   ADDED YANG-ZHANG (6300) AND THE      *
002100*                  BUSINESS-DAY CALENDAR WALK FOR ITS OVERNIGHT/   *
002200*                  OPEN-CLOSE/RANGE TERMS.                        *
002300* 08/19/99   LTS   MD-0309   Y2K - JULIAN ROUTINES ALREADY CARRY  *
002400*                  4-DIGIT YEAR.  NO LOGIC CHANGE.                 *
002410* 04/02/01   DJC   MD-0347   6205 WAS CALLING DAY N "DEFINED" -    *
002420*                  WS-ROLL-I THEN LANDED ON SUBSCRIPT 1 OF         *
002430*                  WK-D-RETURN, WHICH 6150 NEVER SETS (IT IS THE   *
002440*                  DAY WITH NO PRIOR CLOSE).  THE ROLLING RETURN   *
002450*                  WINDOW INCLUDES THAT UNSET FIRST RETURN UNTIL   *
002460*                  DAY N+1, SO 6205'S GUARD NOW HOLDS DAY N        *
002470*                  UNDEFINED TOO - FIRST DEFINED ROW IS DAY N+1.   *
002480* 02/14/18   DJC   MD-0421   6300/6320/6335 BUILT THE TEXTBOOK     *
002482*                  THREE-PIECE YANG-ZHANG (OVERNIGHT VARIANCE PLUS *
002484*                  A K-WEIGHTED BLEND OF OPEN-CLOSE VARIANCE AND   *
002486*                  A ROGERS-SATCHELL MEAN) - THE RISK DESK'S OWN   *
002488*                  PUBLISHED FORMULA IS A SINGLE TERM PER DAY,     *
002490*                  SUMMED OVER THE WINDOW AND SCALED ONCE, WITH NO *
002492*                  K WEIGHT AND NO SEPARATE ROGERS-SATCHELL PIECE. *
002494*                  6320 NOW BUILDS THAT ONE TERM (OVERNIGHT PLUS   *
002496*                  HALF THE HIGH/LOW RANGE TERM LESS THE BIAS-     *
002498*                  CORRECTED OPEN-CLOSE TERM) AND 6335 NOW JUST    *
002499*                  SUMS IT OVER THE WINDOW.  SEE ESTWORK MD-0421.  *
002500*------------------------------------------------------------------*
002600 6000-RUN-ESTIMATOR.
002700     PERFORM 6050-INIT-JULIAN-REFERENCE THRU 6050-EXIT.
002800     PERFORM 6110-BUILD-DAY-TABLE THRU 6110-EXIT.
002900     EVALUATE TRUE
003000         WHEN WS-METHOD-TICK-AVG-RV
003100             PERFORM 6100-TICK-AVG-REALISED-VAR THRU 6100-EXIT
003200         WHEN WS-METHOD-CLOSE-TO-CLOSE
003300             PERFORM 6200-CLOSE-TO-CLOSE-STDDEV THRU 6200-EXIT
003400         WHEN WS-METHOD-YANG-ZHANG
003500             PERFORM 6300-YANG-ZHANG THRU 6300-EXIT
003600     END-EVALUATE.
003700 6000-EXIT.
003800     EXIT.
003900*------------------------------------------------------------------*
004000* A MONDAY FAR BEFORE ANY DATA THIS SUITE WILL EVER SEE - 1900-01- *
004100*     01 WAS A MONDAY - SO (JULIAN - REFERENCE) MOD 7 NEVER GOES   *
004200*     NEGATIVE AND 0=MON ... 4=FRI, 5=SAT, 6=SUN.                  *
004300*------------------------------------------------------------------*
004400 6050-INIT-JULIAN-REFERENCE.
004500     IF WS-MONDAY-REF-JULIAN = ZERO
004600         MOVE '1900-01-01' TO WS-CAL-DATE-TEXT
004700         PERFORM 6510-DATE-TO-JULIAN THRU 6510-EXIT
004800         MOVE WS-JULIAN-DAY TO WS-MONDAY-REF-JULIAN
004900     END-IF.
005000 6050-EXIT.
005100     EXIT.
005200*------------------------------------------------------------------*
005300* BUILD ONE ENTRY PER DISTINCT TRADING DAY SEEN IN WK-TICK-TABLE,  *
005400*     IN ORDER OF APPEARANCE - OPEN/HIGH/LOW/CLOSE OF THE DAY, THE *
005500*     SUM OF SQUARED TICK-TO-TICK LOG RETURNS (RV) AND, IN A       *
005600*     SECOND PASS, THE CLOSE-TO-CLOSE LOG RETURN AGAINST THE       *
005700*     PRIOR DAY.  SHARED BY ESTIMATORS 1 AND 2.                    *
005800*------------------------------------------------------------------*
005900 6110-BUILD-DAY-TABLE.
006000     MOVE ZERO               TO WK-DAY-COUNT.
006100     PERFORM 6115-PROCESS-ONE-TICK THRU 6115-EXIT
006200         VARYING WS-TICK-I FROM 1 BY 1
006300             UNTIL WS-TICK-I > WK-TICK-COUNT.
006400     PERFORM 6150-COMPUTE-DAILY-RETURNS THRU 6150-EXIT
006500         VARYING WK-DAY-IDX FROM 1 BY 1
006600             UNTIL WK-DAY-IDX > WK-DAY-COUNT.
006700 6110-EXIT.
006800     EXIT.
006900 6115-PROCESS-ONE-TICK.
007000     IF WS-TICK-I = 1
007100         PERFORM 6120-START-NEW-DAY THRU 6120-EXIT
007200     ELSE
007300         IF WK-T-DATE (WS-TICK-I) NOT = WK-D-DATE (WK-DAY-COUNT)
007400             PERFORM 6120-START-NEW-DAY THRU 6120-EXIT
007500         ELSE
007600             PERFORM 6125-UPDATE-DAY-HIGH-LOW THRU 6125-EXIT
007700         END-IF
007800         COMPUTE WS-LN-X = WK-T-PRICE (WS-TICK-I) / WS-PREV-PRICE
007900         PERFORM 7100-COMPUTE-NATURAL-LOG THRU 7100-EXIT
008000         MOVE WS-LN-RESULT   TO WS-CUR-RETURN
008100         COMPUTE WS-RET-SQ = WS-CUR-RETURN * WS-CUR-RETURN
008200         ADD WS-RET-SQ       TO WK-D-RV (WK-DAY-COUNT)
008300     END-IF.
008400     MOVE WK-T-PRICE (WS-TICK-I) TO WK-D-CLOSE (WK-DAY-COUNT).
008500     MOVE WK-T-PRICE (WS-TICK-I) TO WS-PREV-PRICE.
008600 6115-EXIT.
008700     EXIT.
008800 6120-START-NEW-DAY.
008900     ADD 1                   TO WK-DAY-COUNT.
009000     MOVE WK-T-DATE (WS-TICK-I)  TO WK-D-DATE (WK-DAY-COUNT).
009100     MOVE WK-T-PRICE (WS-TICK-I) TO WK-D-OPEN (WK-DAY-COUNT).
009200     MOVE WK-T-PRICE (WS-TICK-I) TO WK-D-HIGH (WK-DAY-COUNT).
009300     MOVE WK-T-PRICE (WS-TICK-I) TO WK-D-LOW (WK-DAY-COUNT).
009400     MOVE ZERO               TO WK-D-RV (WK-DAY-COUNT).
009500 6120-EXIT.
009600     EXIT.
009700 6125-UPDATE-DAY-HIGH-LOW.
009800     IF WK-T-PRICE (WS-TICK-I) > WK-D-HIGH (WK-DAY-COUNT)
009900         MOVE WK-T-PRICE (WS-TICK-I) TO WK-D-HIGH (WK-DAY-COUNT)
010000     END-IF.
010100     IF WK-T-PRICE (WS-TICK-I) < WK-D-LOW (WK-DAY-COUNT)
010200         MOVE WK-T-PRICE (WS-TICK-I) TO WK-D-LOW (WK-DAY-COUNT)
010300     END-IF.
010400 6125-EXIT.
010500     EXIT.
010600 6150-COMPUTE-DAILY-RETURNS.
010700     IF WK-DAY-IDX > 1
010800         COMPUTE WS-LN-X = WK-D-CLOSE (WK-DAY-IDX)
010900                         / WK-D-CLOSE (WK-DAY-IDX - 1)
011000         PERFORM 7100-COMPUTE-NATURAL-LOG THRU 7100-EXIT
011100         MOVE WS-LN-RESULT   TO WK-D-RETURN (WK-DAY-IDX)
011200         MOVE 'Y'            TO WK-D-RETURN-SW (WK-DAY-IDX)
011300     END-IF.
011400 6150-EXIT.
011500     EXIT.
011600*------------------------------------------------------------------*
011700* ESTIMATOR 1 - TICK-AVERAGE REALISED VARIANCE.  ROLLING MEAN OF   *
011800*     RV OVER THE LAST LOOKBACK-WINDOW DAYS, ANNUALISED.           *
011900*------------------------------------------------------------------*
012000 6100-TICK-AVG-REALISED-VAR.
012100     PERFORM 6105-ROLL-ONE-DAY-RV THRU 6105-EXIT
012200         VARYING WK-DAY-IDX FROM 1 BY 1
012300             UNTIL WK-DAY-IDX > WK-DAY-COUNT.
012400 6100-EXIT.
012500     EXIT.
012600 6105-ROLL-ONE-DAY-RV.
012700     IF WK-DAY-IDX < WS-LOOKBACK-WINDOW
012800         PERFORM 6900-WRITE-UNDEFINED-ROW THRU 6900-EXIT
012900     ELSE
013000         MOVE ZERO           TO WS-ROLL-SUM
013100         COMPUTE WS-ROLL-I = WK-DAY-IDX - WS-LOOKBACK-WINDOW + 1
013200         PERFORM 6108-ACCUM-ONE-RV THRU 6108-EXIT
013300             VARYING WS-ROLL-J FROM WS-ROLL-I BY 1
013400                 UNTIL WS-ROLL-J > WK-DAY-IDX
013500         COMPUTE WS-ROLL-MEAN = WS-ROLL-SUM / WS-LOOKBACK-WINDOW
013600         COMPUTE WS-SQRT-X = WS-ROLL-MEAN * WS-TRADING-DAYS-YR
013700         PERFORM 7200-COMPUTE-SQUARE-ROOT THRU 7200-EXIT
013800         MOVE WS-SQRT-RESULT TO WS-VOL-RESULT
013900         PERFORM 6950-WRITE-DEFINED-ROW THRU 6950-EXIT
014000     END-IF.
014100 6105-EXIT.
014200     EXIT.
014300 6108-ACCUM-ONE-RV.
014400     ADD WK-D-RV (WS-ROLL-J)     TO WS-ROLL-SUM.
014500 6108-EXIT.
014600     EXIT.
014700*------------------------------------------------------------------*
014800* ESTIMATOR 2 - CLOSE-TO-CLOSE STANDARD DEVIATION.  ROLLING SAMPLE *
014900*     STANDARD DEVIATION OF THE DAILY LOG RETURNS OVER THE LAST    *
015000*     LOOKBACK-WINDOW DAYS, ANNUALISED.                            *
015100*------------------------------------------------------------------*
015200 6200-CLOSE-TO-CLOSE-STDDEV.
015300     PERFORM 6205-ROLL-ONE-DAY-C2C THRU 6205-EXIT
015400         VARYING WK-DAY-IDX FROM 1 BY 1
015500             UNTIL WK-DAY-IDX > WK-DAY-COUNT.
015600 6200-EXIT.
015700     EXIT.
015800 6205-ROLL-ONE-DAY-C2C.
015810*    THE RETURN WINDOW RUNS BACK TO R(D-N+1), AND R(1) IS NEVER SET
015820*    (DAY 1 HAS NO PRIOR CLOSE) - SO THE WINDOW IS STILL SHORT ONE
015830*    POSITION ON DAY N ITSELF.  GUARD ON N+1 SO DAY N STAYS
015840*    UNDEFINED AND WS-ROLL-I NEVER LANDS ON SUBSCRIPT 1 BELOW.
015900     IF WK-DAY-IDX < WS-LOOKBACK-WINDOW + 1
016000         PERFORM 6900-WRITE-UNDEFINED-ROW THRU 6900-EXIT
016100     ELSE
016200         MOVE ZERO           TO WS-ROLL-SUM
016300         COMPUTE WS-ROLL-I = WK-DAY-IDX - WS-LOOKBACK-WINDOW + 1
016400         PERFORM 6208-ACCUM-ONE-RETURN THRU 6208-EXIT
016500             VARYING WS-ROLL-J FROM WS-ROLL-I BY 1
016600                 UNTIL WS-ROLL-J > WK-DAY-IDX
016700         COMPUTE WS-ROLL-MEAN = WS-ROLL-SUM / WS-LOOKBACK-WINDOW
016800         MOVE ZERO           TO WS-ROLL-SSQ
016900         PERFORM 6209-ACCUM-ONE-SQDEV THRU 6209-EXIT
017000             VARYING WS-ROLL-J FROM WS-ROLL-I BY 1
017100                 UNTIL WS-ROLL-J > WK-DAY-IDX
017200         IF WS-LOOKBACK-WINDOW > 1
017300             COMPUTE WS-SQRT-X =
017400                 (WS-ROLL-SSQ / (WS-LOOKBACK-WINDOW - 1))
017500                     * WS-TRADING-DAYS-YR
017600         ELSE
017700             MOVE ZERO       TO WS-SQRT-X
017800         END-IF
017900         PERFORM 7200-COMPUTE-SQUARE-ROOT THRU 7200-EXIT
018000         MOVE WS-SQRT-RESULT TO WS-VOL-RESULT
018100         PERFORM 6950-WRITE-DEFINED-ROW THRU 6950-EXIT
018200     END-IF.
018300 6205-EXIT.
018400     EXIT.
018500 6208-ACCUM-ONE-RETURN.
018600     ADD WK-D-RETURN (WS-ROLL-J) TO WS-ROLL-SUM.
018700 6208-EXIT.
018800     EXIT.
018900 6209-ACCUM-ONE-SQDEV.
019000     COMPUTE WS-CUR-RETURN = WK-D-RETURN (WS-ROLL-J) - WS-ROLL-MEAN.
019100     COMPUTE WS-RET-SQ = WS-CUR-RETURN * WS-CUR-RETURN.
019200     ADD WS-RET-SQ               TO WS-ROLL-SSQ.
019300 6209-EXIT.
019400     EXIT.
019500*------------------------------------------------------------------*
019600* SHARED WRITE PARAGRAPHS FOR ESTIMATORS 1 AND 2 (WK-DAY-TABLE).   *
019700*------------------------------------------------------------------*
019800 6900-WRITE-UNDEFINED-ROW.
019900     MOVE SPACES             TO VOL-OUT-RECORD.
020000     MOVE WK-D-DATE (WK-DAY-IDX) TO VOL-DATE.
020100     MOVE ZERO               TO VOL-VALUE.
020200     MOVE 'Y'                TO VOL-UNDEFINED-SW.
020300     WRITE VOL-OUT-RECORD.
020400 6900-EXIT.
020500     EXIT.
020600 6950-WRITE-DEFINED-ROW.
020700     MOVE SPACES             TO VOL-OUT-RECORD.
020800     MOVE WK-D-DATE (WK-DAY-IDX) TO VOL-DATE.
020900     MOVE WS-VOL-RESULT      TO VOL-VALUE.
021000     MOVE 'N'                TO VOL-UNDEFINED-SW.
021100     WRITE VOL-OUT-RECORD.
021200 6950-EXIT.
021300     EXIT.
021400*------------------------------------------------------------------*
021500* ESTIMATOR 3 - YANG-ZHANG.  BUCKETS THE WHOLE RUN INTO THE FULL   *
021600*     MON-FRI CALENDAR BETWEEN ITS FIRST AND LAST TRADING DAY      *
021700*     (EMPTY CALENDAR DAYS CARRY ZERO OHLC AND CONTRIBUTE ZERO TO  *
021800*     EVERY TERM), COMPUTES THE DESK'S ONE-TERM-PER-DAY FORMULA    *
021850*     (OVERNIGHT GAP SQUARED, PLUS HALF THE HIGH/LOW RANGE SQUARED,*
021870*     LESS THE BIAS-CORRECTED OPEN-CLOSE TERM SQUARED), THEN SUMS  *
021880*     THE TERM OVER THE ROLLING WINDOW AND SCALES IT ONCE BY       *
021890*     TRADING-DAYS-PER-YEAR OVER THE WINDOW LENGTH.  SEE MD-0421.  *
022100*------------------------------------------------------------------*
022200 6300-YANG-ZHANG.
022300     PERFORM 6310-BUILD-BDAY-CALENDAR THRU 6310-EXIT.
022400     PERFORM 6320-COMPUTE-ONE-BDAY-TERM THRU 6320-EXIT
022500         VARYING WK-BDAY-IDX FROM 1 BY 1
022600             UNTIL WK-BDAY-IDX > WK-BDAY-COUNT.
022700     PERFORM 6330-ROLL-ONE-BDAY THRU 6330-EXIT
022800         VARYING WK-BDAY-IDX FROM 1 BY 1
022900             UNTIL WK-BDAY-IDX > WK-BDAY-COUNT.
023000 6300-EXIT.
023100     EXIT.
023200 6310-BUILD-BDAY-CALENDAR.
023300     MOVE WK-D-DATE (1)      TO WS-CAL-DATE-TEXT.
023400     PERFORM 6510-DATE-TO-JULIAN THRU 6510-EXIT.
023500     MOVE WS-JULIAN-DAY      TO WS-CUR-JULIAN.
023600     MOVE WK-D-DATE (WK-DAY-COUNT) TO WS-CAL-DATE-TEXT.
023700     PERFORM 6510-DATE-TO-JULIAN THRU 6510-EXIT.
023800     MOVE WS-JULIAN-DAY      TO WS-END-JULIAN.
023900     MOVE ZERO               TO WK-BDAY-COUNT.
024000     MOVE 1                  TO WK-DAY-IDX.
024100     PERFORM 6315-WALK-ONE-CALENDAR-DAY THRU 6315-EXIT
024200         UNTIL WS-CUR-JULIAN > WS-END-JULIAN.
024300 6310-EXIT.
024400     EXIT.
024500 6315-WALK-ONE-CALENDAR-DAY.
024600     PERFORM 6520-JULIAN-TO-DATE THRU 6520-EXIT.
024700     DIVIDE WS-CUR-JULIAN BY 7 GIVING WS-JUL-A
024800         REMAINDER WS-WEEKDAY-NUM.
024900     SUBTRACT WS-MONDAY-REF-JULIAN FROM WS-CUR-JULIAN GIVING WS-JUL-A.
025000     DIVIDE WS-JUL-A BY 7 GIVING WS-JUL-B REMAINDER WS-WEEKDAY-NUM.
025100     IF WS-WEEKDAY-NUM < 5
025200         ADD 1               TO WK-BDAY-COUNT
025300         MOVE WS-CAL-DATE-TEXT TO WK-BD-DATE (WK-BDAY-COUNT)
025400         MOVE 'N'            TO WK-BD-HAS-DATA-SW (WK-BDAY-COUNT)
025500         MOVE ZERO           TO WK-BD-OPEN (WK-BDAY-COUNT)
025600         MOVE ZERO           TO WK-BD-HIGH (WK-BDAY-COUNT)
025700         MOVE ZERO           TO WK-BD-LOW (WK-BDAY-COUNT)
025800         MOVE ZERO           TO WK-BD-CLOSE (WK-BDAY-COUNT)
025900         IF WK-DAY-IDX NOT > WK-DAY-COUNT
026000             IF WK-D-DATE (WK-DAY-IDX) = WS-CAL-DATE-TEXT
026100                 MOVE 'Y'    TO WK-BD-HAS-DATA-SW (WK-BDAY-COUNT)
026200                 MOVE WK-D-OPEN (WK-DAY-IDX)
026300                                     TO WK-BD-OPEN (WK-BDAY-COUNT)
026400                 MOVE WK-D-HIGH (WK-DAY-IDX)
026500                                     TO WK-BD-HIGH (WK-BDAY-COUNT)
026600                 MOVE WK-D-LOW (WK-DAY-IDX)
026700                                     TO WK-BD-LOW (WK-BDAY-COUNT)
026800                 MOVE WK-D-CLOSE (WK-DAY-IDX)
026900                                     TO WK-BD-CLOSE (WK-BDAY-COUNT)
027000                 ADD 1       TO WK-DAY-IDX
027100             END-IF
027200         END-IF
027300     END-IF.
027400     ADD 1                   TO WS-CUR-JULIAN.
027500 6315-EXIT.
027600     EXIT.
027700*------------------------------------------------------------------*
027800* PER-BUSINESS-DAY TERM - T(D) = LN(O(D)/C(D-1))**2                *
027820*     + 0.5 * LN(H(D)/L(D))**2 - (2*LN(2)-1) * LN(C(D)/O(D))**2.   *
027840*     ANY TERM TOUCHING A DAY WITH NO PRICE DATA (ITS OWN OR THE   *
027860*     PRIOR DAY'S, FOR THE OVERNIGHT PIECE) IS TREATED AS ZERO     *
027880*     BEFORE SQUARING.  SEE MD-0421.                                *
028100*------------------------------------------------------------------*
028200 6320-COMPUTE-ONE-BDAY-TERM.
028300     IF WK-BDAY-IDX = 1
028400         MOVE ZERO           TO WK-BD-OVERNIGHT-SQ (WK-BDAY-IDX)
028500     ELSE
028600         IF WK-BD-HAS-DATA (WK-BDAY-IDX)
028700            AND WK-BD-HAS-DATA (WK-BDAY-IDX - 1)
028800             COMPUTE WS-LN-X = WK-BD-OPEN (WK-BDAY-IDX)
028900                             / WK-BD-CLOSE (WK-BDAY-IDX - 1)
029000             PERFORM 7100-COMPUTE-NATURAL-LOG THRU 7100-EXIT
029100             COMPUTE WK-BD-OVERNIGHT-SQ (WK-BDAY-IDX) =
029200                 WS-LN-RESULT * WS-LN-RESULT
029300         ELSE
029400             MOVE ZERO       TO WK-BD-OVERNIGHT-SQ (WK-BDAY-IDX)
029500         END-IF
029600     END-IF.
029700     IF WK-BD-HAS-DATA (WK-BDAY-IDX)
029800         COMPUTE WS-LN-X = WK-BD-CLOSE (WK-BDAY-IDX)
029900                         / WK-BD-OPEN (WK-BDAY-IDX)
030000         PERFORM 7100-COMPUTE-NATURAL-LOG THRU 7100-EXIT
030100         COMPUTE WK-BD-OPENCLOSE-SQ (WK-BDAY-IDX) =
030200             WS-LN-RESULT * WS-LN-RESULT
030300         COMPUTE WS-LN-X = WK-BD-HIGH (WK-BDAY-IDX)
030400                         / WK-BD-LOW (WK-BDAY-IDX)
030500         PERFORM 7100-COMPUTE-NATURAL-LOG THRU 7100-EXIT
030600         COMPUTE WK-BD-RANGE-SQ (WK-BDAY-IDX) =
030700             WS-LN-RESULT * WS-LN-RESULT
030800     ELSE
030900         MOVE ZERO           TO WK-BD-OPENCLOSE-SQ (WK-BDAY-IDX)
031000         MOVE ZERO           TO WK-BD-RANGE-SQ (WK-BDAY-IDX)
031100     END-IF.
031200     COMPUTE WK-BD-TERM (WK-BDAY-IDX) =
031300         WK-BD-OVERNIGHT-SQ (WK-BDAY-IDX)
031400             + (0.5 * WK-BD-RANGE-SQ (WK-BDAY-IDX))
031500             - (WS-YZ-BIAS-CONST * WK-BD-OPENCLOSE-SQ (WK-BDAY-IDX)).
032300 6320-EXIT.
032400     EXIT.
032500*------------------------------------------------------------------*
032600* ROLLING SUM OF T(D) OVER THE LAST LOOKBACK-WINDOW BUSINESS DAYS, *
032700*     SCALED BY TRADING-DAYS-YR OVER THE WINDOW LENGTH AND SQUARE- *
032800*     ROOTED.  A ROW IS WRITTEN ONLY FOR BUSINESS DAYS THAT        *
032900*     ACTUALLY CARRY PRICE DATA.  SEE MD-0421.                     *
032950*------------------------------------------------------------------*
033000 6330-ROLL-ONE-BDAY.
033100     IF WK-BD-HAS-DATA (WK-BDAY-IDX)
033200         IF WK-BDAY-IDX < WS-LOOKBACK-WINDOW
033300             PERFORM 6390-WRITE-BDAY-UNDEFINED THRU 6390-EXIT
033400         ELSE
033500             PERFORM 6335-ACCUMULATE-BDAY-WINDOW THRU 6335-EXIT
033600             PERFORM 6395-WRITE-BDAY-DEFINED THRU 6395-EXIT
033700         END-IF
033800     END-IF.
033900 6330-EXIT.
034000     EXIT.
034100 6335-ACCUMULATE-BDAY-WINDOW.
034200     MOVE ZERO TO WS-YZ-TERM-SUM.
034400     COMPUTE WS-ROLL-I = WK-BDAY-IDX - WS-LOOKBACK-WINDOW + 1.
034500     PERFORM 6338-ACCUM-ONE-BDAY-TERM THRU 6338-EXIT
034600         VARYING WS-ROLL-J FROM WS-ROLL-I BY 1
034700             UNTIL WS-ROLL-J > WK-BDAY-IDX.
034800     COMPUTE WS-SQRT-X =
034900         (WS-YZ-TERM-SUM / WS-LOOKBACK-WINDOW) * WS-TRADING-DAYS-YR.
035000     PERFORM 7200-COMPUTE-SQUARE-ROOT THRU 7200-EXIT.
035100     MOVE WS-SQRT-RESULT     TO WS-VOL-RESULT.
036600 6335-EXIT.
036700     EXIT.
036800 6338-ACCUM-ONE-BDAY-TERM.
036900     ADD WK-BD-TERM (WS-ROLL-J)         TO WS-YZ-TERM-SUM.
037200 6338-EXIT.
037300     EXIT.
037400 6390-WRITE-BDAY-UNDEFINED.
037500     MOVE SPACES             TO VOL-OUT-RECORD.
037600     MOVE WK-BD-DATE (WK-BDAY-IDX) TO VOL-DATE.
037700     MOVE ZERO               TO VOL-VALUE.
037800     MOVE 'Y'                TO VOL-UNDEFINED-SW.
037900     WRITE VOL-OUT-RECORD.
038000 6390-EXIT.
038100     EXIT.
038200 6395-WRITE-BDAY-DEFINED.
038300     MOVE SPACES             TO VOL-OUT-RECORD.
038400     MOVE WK-BD-DATE (WK-BDAY-IDX) TO VOL-DATE.
038500     MOVE WS-VOL-RESULT      TO VOL-VALUE.
038600     MOVE 'N'                TO VOL-UNDEFINED-SW.
038700     WRITE VOL-OUT-RECORD.
038800 6395-EXIT.
038900     EXIT.
039000*------------------------------------------------------------------*
039100* GREGORIAN <-> JULIAN-DAY-NUMBER CONVERSION (RICHARDS' ALGORITHM, *
039200*     PROLEPTIC GREGORIAN CALENDAR).  ALL DIVISIONS ARE INTEGER    *
039300*     DIVISIONS (TRUNCATED) BY DESIGN - SEE MD-0264.               *
039400*------------------------------------------------------------------*
039500 6510-DATE-TO-JULIAN.
039600     MOVE WS-CAL-DATE-TEXT (1:4) TO WS-CAL-YYYY.
039700     MOVE WS-CAL-DATE-TEXT (6:2) TO WS-CAL-MM.
039800     MOVE WS-CAL-DATE-TEXT (9:2) TO WS-CAL-DD.
039900     COMPUTE WS-JUL-A = (14 - WS-CAL-MM) / 12.
040000     COMPUTE WS-JUL-Y = WS-CAL-YYYY + 4800 - WS-JUL-A.
040100     COMPUTE WS-JUL-M = WS-CAL-MM + (12 * WS-JUL-A) - 3.
040200     COMPUTE WS-JULIAN-DAY =
040300         WS-CAL-DD + (((153 * WS-JUL-M) + 2) / 5)
040400             + (365 * WS-JUL-Y) + (WS-JUL-Y / 4)
040500             - (WS-JUL-Y / 100) + (WS-JUL-Y / 400) - 32045.
040600 6510-EXIT.
040700     EXIT.
040800 6520-JULIAN-TO-DATE.
040900     COMPUTE WS-JUL-A = WS-CUR-JULIAN + 32044.
041000     COMPUTE WS-JUL-B = ((4 * WS-JUL-A) + 3) / 146097.
041100     COMPUTE WS-JUL-C = WS-JUL-A - ((146097 * WS-JUL-B) / 4).
041200     COMPUTE WS-JUL-L = ((4 * WS-JUL-C) + 3) / 1461.
041300     COMPUTE WS-JUL-N = WS-JUL-C - ((1461 * WS-JUL-L) / 4).
041400     COMPUTE WS-JUL-M = ((5 * WS-JUL-N) + 2) / 153.
041500     COMPUTE WS-CAL-DD = WS-JUL-N - (((153 * WS-JUL-M) + 2) / 5) + 1.
041600     COMPUTE WS-CAL-MM = WS-JUL-M + 3 - (12 * (WS-JUL-M / 10)).
041700     COMPUTE WS-CAL-YYYY =
041800         (100 * WS-JUL-B) + WS-JUL-L - 4800 + (WS-JUL-M / 10).
041900     MOVE WS-CAL-YYYY        TO WS-OUT-YYYY.
042000     MOVE WS-CAL-MM          TO WS-OUT-MM.
042100     MOVE WS-CAL-DD          TO WS-OUT-DD.
042200     MOVE SPACES             TO WS-CAL-DATE-TEXT.
042300     STRING WS-OUT-YYYY '-' WS-OUT-MM '-' WS-OUT-DD
042400         DELIMITED BY SIZE INTO WS-CAL-DATE-TEXT
042500     END-STRING.
042600 6520-EXIT.
042700     EXIT.
042800*------------------------------------------------------------------*
042900* LOCAL NATURAL LOG - LN(X) = 2*ATANH((X-1)/(X+1)).  CONVERGES IN  *
043000*     SEVEN TERMS BECAUSE EVERY X FED TO IT HERE IS A PRICE RATIO  *
043100*     CLOSE TO 1.00.  SEE MD-0161.                                 *
043200*------------------------------------------------------------------*
043300 7100-COMPUTE-NATURAL-LOG.
043400     COMPUTE WS-LN-Z = (WS-LN-X - 1) / (WS-LN-X + 1).
043500     COMPUTE WS-LN-Z2 = WS-LN-Z * WS-LN-Z.
043600     MOVE WS-LN-Z            TO WS-LN-TERM.
043700     MOVE WS-LN-Z            TO WS-LN-SUM.
043800     PERFORM 7110-LN-SERIES-TERM THRU 7110-EXIT
043900         VARYING WS-LN-N FROM 3 BY 2 UNTIL WS-LN-N > 15.
044000     COMPUTE WS-LN-RESULT ROUNDED = WS-LN-SUM * 2.
044100 7100-EXIT.
044200     EXIT.
044300 7110-LN-SERIES-TERM.
044400     COMPUTE WS-LN-TERM = WS-LN-TERM * WS-LN-Z2.
044500     COMPUTE WS-LN-SUM = WS-LN-SUM + (WS-LN-TERM / WS-LN-N).
044600 7110-EXIT.
044700     EXIT.
044800*------------------------------------------------------------------*
044900* LOCAL SQUARE ROOT - NEWTON-RAPHSON, 12 ITERATIONS (CONVERGES IN  *
045000*     WELL UNDER HALF THAT FOR EVERY VARIANCE THIS SUITE COMPUTES, *
045100*     THE EXTRA ITERATIONS COST NOTHING).  SEE MD-0161.            *
045200*------------------------------------------------------------------*
045300 7200-COMPUTE-SQUARE-ROOT.
045400     IF WS-SQRT-X NOT > ZERO
045500         MOVE ZERO           TO WS-SQRT-RESULT
045600         GO TO 7200-EXIT
045700     END-IF.
045800     MOVE WS-SQRT-X          TO WS-SQRT-GUESS.
045900     PERFORM 7210-NEWTON-ITERATION THRU 7210-EXIT
046000         VARYING WS-SQRT-N FROM 1 BY 1 UNTIL WS-SQRT-N > 12.
046100     MOVE WS-SQRT-GUESS      TO WS-SQRT-RESULT.
046200 7200-EXIT.
046300     EXIT.
046400 7210-NEWTON-ITERATION.
046500     COMPUTE WS-SQRT-GUESS ROUNDED =
046600         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
046700 7210-EXIT.
046800     EXIT.

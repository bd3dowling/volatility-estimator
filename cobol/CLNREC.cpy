000100******************************************************************
000200* COPYBOOK:  CLNREC                                                *
000300* PURPOSE:   CLEANED PRICE RECORD - THE STOCK'S CLEANED, SPLIT-    *
000400*            ADJUSTED PRICE HISTORY, ONE TICK PER RECORD,          *
000500*            ORDERED BY DATE THEN TIME.  FD LAYOUT FOR THE         *
000600*            CLEAN-PRICE-FILE (OUTPUT OF STAGE 1, INPUT OF         *
000700*            STAGE 2).                                             *
000800*------------------------------------------------------------------*
000900* MAINTENANCE LOG                                                 *
001000* DATE       INIT  REQUEST   DESCRIPTION                          *
001100* ---------  ----  --------  ---------------------------------   *
001200* 05/21/91   RKP   MD-0118   ORIGINAL LAYOUT.                     *
001300* 11/02/93   RKP   MD-0188   WIDENED PRICE TO 7.4 TO MATCH FEED.  *
001400* 08/19/99   LTS   MD-0309   Y2K - CLN-DATE NOW CCYY-MM-DD.       *
001500*------------------------------------------------------------------*
001600 01  CLN-PRICE-RECORD.
001700     05  CLN-DATE                    PIC X(10).
001800     05  CLN-TIME                    PIC X(08).
001900     05  CLN-PRICE                   PIC S9(07)V9(04).
002000     05  FILLER                      PIC X(07).
002100 01  CLN-PRICE-ALT REDEFINES CLN-PRICE-RECORD.
002200     05  CLN-DT-YYYY                 PIC X(04).
002300     05  FILLER                      PIC X(01).
002400     05  CLN-DT-MM                   PIC X(02).
002500     05  FILLER                      PIC X(01).
002600     05  CLN-DT-DD                   PIC X(02).
002700     05  CLN-TIME-R                  PIC X(08).
002800     05  CLN-PRICE-R                 PIC S9(07)V9(04).
002900     05  FILLER                      PIC X(07).

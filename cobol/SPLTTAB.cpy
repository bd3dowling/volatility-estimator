000100******************************************************************
000200* COPYBOOK:  SPLTTAB                                               *
000300* PURPOSE:   SPLIT TABLE ENTRY - CORPORATE STOCK-SPLIT RATIOS      *
000400*            APPLIED BY THE CLEANER.  HELD AS AN IN-PROGRAM        *
000500*            TABLE, LOADED ONCE AT THE START OF THE RUN BY         *
000600*            PARAGRAPH 0900-LOAD-SPLIT-TABLE (SEE CLNRULE) -       *
000700*            THE SHOP HAS NOT ASKED FOR A SPLIT-TABLE FILE SINCE   *
000800*            THE UNIVERSE IS FOUR TICKERS.                         *
000900*------------------------------------------------------------------*
001000* MAINTENANCE LOG                                                 *
001100* DATE       INIT  REQUEST   DESCRIPTION                          *
001200* ---------  ----  --------  ---------------------------------   *
001300* 06/03/91   RKP   MD-0121   ORIGINAL TABLE, EMPTY.                *
001400* 06/01/17   DJC   MD-0412   LOADED STOCK d 10-FOR-1 SPLIT         *
001500*                  EFFECTIVE 2017-05-22 PER CORP-ACTIONS MEMO.     *
001510* 11/09/17   DJC   MD-0419   NOTE - TICKER IS LOWERCASE d, NOT    *
001520*                  UPPERCASE D, IN EVERY FILE NAME THE FEED       *
001530*                  SENDS.  SEE CLNRULE 0900 FOR THE LOAD FIX.      *
001600*------------------------------------------------------------------*
001700 01  SPLIT-TABLE-AREA.
001800     05  SPLIT-TABLE-COUNT           PIC S9(03) COMP-3 VALUE ZERO.
001900     05  SPLIT-ENTRY
002000             OCCURS 0 TO 20 TIMES DEPENDING ON SPLIT-TABLE-COUNT
002100             INDEXED BY SPLIT-IDX.
002200         10  SPLIT-STOCK             PIC X(08).
002300         10  SPLIT-DATE              PIC X(10).
002400         10  SPLIT-RATIO             PIC 9(03)V9(04).
002500         10  FILLER                  PIC X(05).

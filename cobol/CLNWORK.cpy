000100******************************************************************
000200* COPYBOOK:  CLNWORK                                               *
000300* PURPOSE:   SCRATCH WORKING-STORAGE PRIVATE TO THE CLNRULE        *
000400*            CLEANING PARAGRAPHS - WINDOW/MEDIAN/MAD ARITHMETIC,  *
000500*            THE SECOND TICK TABLE USED WHILE COMPACTING AND      *
000600*            CONSOLIDATING, AND THE CURRENT-STOCK/REBASE-RATIO    *
000700*            PASSED IN BY THE CALLING PROGRAM.                    *
000800*------------------------------------------------------------------*
000900* MAINTENANCE LOG                                                 *
001000* DATE       INIT  REQUEST   DESCRIPTION                          *
001100* ---------  ----  --------  ---------------------------------   *
001200* 06/03/91   RKP   MD-0121   ORIGINAL WORK AREA.                  *
001300* 11/02/93   RKP   MD-0188   ADDED MAD/THRESHOLD FIELDS FOR THE   *
001400*                  OUTLIER PASS.                                  *
001500* 06/01/17   DJC   MD-0412   ADDED WS-REBASE-RATIO FOR THE        *
001600*                  STANDALONE ADJUST-FOR-SPLIT REBASE.            *
001700*------------------------------------------------------------------*
001800 01  WK-TICK-TABLE-2.
001900     05  WK-U-COUNT                  PIC S9(05) COMP-3 VALUE ZERO.
002000     05  WK-U-ENTRY
002100             OCCURS 1 TO 5000 TIMES DEPENDING ON WK-U-COUNT
002200             INDEXED BY WK-U-IDX.
002300         10  WK-U-DATE               PIC X(10).
002400         10  WK-U-TIME               PIC X(08).
002500         10  WK-U-PRICE              PIC S9(07)V9(04).
002600         10  WK-U-KEEP-SW            PIC X(01) VALUE 'Y'.
002700             88  WK-U-KEEP                     VALUE 'Y'.
002800         10  FILLER                  PIC X(04).
002900*------------------------------------------------------------------*
003000 01  WS-CLEANER-WORK.
003100     05  WS-CURRENT-STOCK            PIC X(08).
003200     05  WS-REBASE-RATIO             PIC 9(03)V9(04).
003300     05  WS-MEDIAN-VALUE             PIC S9(07)V9(04).
003400     05  WS-MAD-VALUE                PIC S9(07)V9(04).
003500     05  WS-MAD-SUM                  PIC S9(09)V9(04).
003600     05  WS-DEVIATION                PIC S9(07)V9(04).
003700     05  WS-THRESHOLD-VALUE          PIC S9(09)V9(04).
003800     05  WS-GROUP-DATE               PIC X(10).
003900     05  WS-GROUP-TIME               PIC X(08).
004000     05  WS-WINDOW-LOW               PIC S9(05) BINARY.
004100     05  WS-WINDOW-HIGH              PIC S9(05) BINARY.
004200     05  WS-OUTLIER-I                PIC S9(05) BINARY.
004300     05  WS-OUTLIER-J                PIC S9(05) BINARY.
004400     05  WS-SORT-I                   PIC S9(05) BINARY.
004500     05  WS-SORT-J                   PIC S9(05) BINARY.
004600     05  WS-SORT-TEMP                PIC S9(07)V9(04).
004700     05  WS-MID-SUB1                 PIC S9(05) BINARY.
004800     05  WS-MID-REMAINDER            PIC S9(05) BINARY.
004900     05  FILLER                      PIC X(06).

000100******************************************************************
000200* COPYBOOK:  LOGWRT  (PROCEDURE-TEXT)                              *
000300* PURPOSE:   WRITES ONE TIMESTAMPED LINE TO THE RUN LOG.  MOVE     *
000400*            THE TEXT TO WS-LOG-TEXT AND PERFORM 9800-WRITE-LOG-   *
000500*            LINE.  COPIED INTO THE PROCEDURE DIVISION OF EVERY    *
000600*            PROGRAM IN THE SUITE SO ALL FOUR WRITE THE SAME       *
000700*            LINE FORMAT TO THE SAME LOG FILE.                    *
000800*------------------------------------------------------------------*
000900* MAINTENANCE LOG                                                 *
001000* DATE       INIT  REQUEST   DESCRIPTION                          *
001100* ---------  ----  --------  ---------------------------------   *
001200* 05/14/91   RKP   MD-0117   ORIGINAL PARAGRAPH.                  *
001300* 08/19/99   LTS   MD-0309   Y2K - LOG LINE NOW CARRIES 4-DIGIT   *
001400*                  YEAR.                                          *
001500*------------------------------------------------------------------*
001600 9800-WRITE-LOG-LINE.
001700     MOVE SPACES             TO LOG-RECORD.
001800     STRING CURRENT-CENTURY CURRENT-YEAR '-' CURRENT-MONTH '-'
001900             CURRENT-DAY ' ' CURRENT-HOUR ':' CURRENT-MINUTE ':'
002000             CURRENT-SECOND ' ' WS-LOG-TEXT
002100         DELIMITED BY SIZE INTO LOG-RECORD
002200     END-STRING.
002300     WRITE LOG-RECORD.
002400     DISPLAY LOG-RECORD.
002500 9800-EXIT.
002600     EXIT.

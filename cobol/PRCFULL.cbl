000100******************************************************************
000200* Author: R K PATTERSON
000300* Date: 05/14/91
000400* Purpose: COBOL PROGRAM - FULL PRICE-PROCESS BATCH
000500* Tectonics: COBC
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800******************************************************************
000900 PROGRAM-ID. PRCFULL.
001000 AUTHOR. R K PATTERSON.
001100 INSTALLATION. SIMOTIME TECHNOLOGIES.
001200 DATE-WRITTEN. 05/14/91.
001300 DATE-COMPILED.
001400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500******************************************************************
001600* MAINTENANCE LOG                                                *
001700* DATE       INIT  REQUEST   DESCRIPTION                        *
001800* ---------  ----  --------  ---------------------------------  *
001900* 05/14/91   RKP   MD-0117   ORIGINAL PROGRAM - ONE RAW TICK     *
002000*                  FILE PER RUN, HOURS/ZERO-PRICE FILTER ONLY.   *
002100* 06/03/91   RKP   MD-0121   ADDED DUPLICATE-TIMESTAMP AND       *
002200*                  OUTLIER RULES VIA NEW CLNRULE COPYBOOK.       *
002300* 04/02/94   RKP   MD-0201   ADDED CONTROL-FILE ENUMERATION SO   *
002400*                  ONE RUN CAN DRIVE THE WHOLE RAW-FILE BACKLOG, *
002500*                  GROUPED BY STOCK, AFTER THE TAPE-TO-DISK       *
002600*                  CONVERSION RAISED THE FEED VOLUME.             *
002700* 02/09/96   LTS   MD-0241   ADDED EMPTY-FILE WARNING - OPS HAD  *
002800*                  BEEN SILENTLY LOSING ZERO-BYTE FEED DROPS.     *
002900* 08/19/99   LTS   MD-0309   Y2K REMEDIATION - NO 2-DIGIT YEAR    *
003000*                  COMPARES IN THIS PROGRAM, LOGGED FOR AUDIT.    *
003100* 06/01/17   DJC   MD-0412   ADDED THE RESERVED-FINAL-DATE SKIP  *
003200*                  SO 20170818 IS LEFT FOR THE INCREMENTAL PATH.  *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500******************************************************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS VALID-NAME-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'
004200                                '0' THRU '9' SPACE
004300     UPSI-0 ON  STATUS IS WS-DEBUG-SW-ON
004400            OFF STATUS IS WS-DEBUG-SW-OFF.
004500******************************************************************
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CONTROL-FILE ASSIGN TO CTLFILE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-CTL-FILE-STATUS.
005100*
005200     SELECT RAW-TICK-FILE ASSIGN TO WS-RAW-FILE-NAME
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-RAW-FILE-STATUS.
005500*
005600     SELECT CLEAN-PRICE-FILE ASSIGN TO WS-CLEAN-FILE-NAME
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-CLEAN-FILE-STATUS.
005900*
006000     SELECT LOG-FILE ASSIGN TO LOGFILE
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-LOG-FILE-STATUS.
006300******************************************************************
006400 DATA DIVISION.
006500******************************************************************
006600 FILE SECTION.
006700 FD  CONTROL-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  CTL-RECORD.
007000     05  CTL-FILE-NAME               PIC X(40).
007100     05  FILLER                      PIC X(40).
007200*
007300 FD  RAW-TICK-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 01  RAW-TICK-IN-RECORD.
007600     05  RAW-TICK-IN-TEXT             PIC X(74).
007700     05  FILLER                      PIC X(06).
007800*
007900 FD  CLEAN-PRICE-FILE
008000     LABEL RECORDS ARE STANDARD.
008100 COPY CLNREC.
008200*
008300 FD  LOG-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  LOG-RECORD.
008600     05  LOG-REC-DATA                 PIC X(85).
008700     05  FILLER                      PIC X(05).
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100 COPY WRKCOM.
009200 COPY CONSTNT.
009300 COPY TIKREC.
009400 COPY SPLTTAB.
009500 COPY CLNWORK.
009600 COPY PARSWRK.
009700*------------------------------------------------------------------*
009800 01  WS-PRCFULL-WORK.
009900     05  WS-RAW-FILE-NAME             PIC X(40).
010000     05  WS-CLEAN-FILE-NAME           PIC X(40).
010100     05  WS-STORE-OPEN-SW             PIC X(01) VALUE 'N'.
010200         88  WS-STORE-OPEN                      VALUE 'Y'.
010300     05  WS-PREV-STOCK                PIC X(08) VALUE SPACES.
010400     05  WS-RESERVED-DATE             PIC X(08) VALUE '20170818'.
010500     05  WS-HEADER-LINE-SW            PIC X(01) VALUE 'Y'.
010600     05  WS-STORE-REC-COUNT           PIC S9(07) COMP-3 VALUE ZERO.
010700     05  WS-WRITE-COUNT-EDIT          PIC Z(6)9.
010750     05  WS-RUN-SEQ-EDIT              PIC Z(3)9.
010800     05  FILLER                      PIC X(06).
010900******************************************************************
011000 PROCEDURE DIVISION.
011100******************************************************************
011200 1000-MAIN-LINE.
011210     ADD 1                         TO WS-RUN-SEQUENCE-NO.
011300     IF WS-DEBUG-SW-ON
011310         MOVE WS-RUN-SEQUENCE-NO   TO WS-RUN-SEQ-EDIT
011320         STRING 'PRCFULL - UPSI-0 DEBUG MODE ACTIVE ON ENTRY, RUN '
011330             WS-RUN-SEQ-EDIT DELIMITED BY SIZE INTO WS-LOG-TEXT
011340         END-STRING
011600         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
011700     END-IF.
011800     PERFORM 1100-OPEN-FILES      THRU 1100-EXIT.
011900     PERFORM 0900-LOAD-SPLIT-TABLE THRU 0900-EXIT.
012000     PERFORM 1200-READ-CONTROL-RECORD THRU 1200-EXIT.
012100     PERFORM 2000-PROCESS-CONTROL-RECORD THRU 2000-EXIT
012200         UNTIL WS-CTL-FILE-EOF.
012300     PERFORM 9000-CLOSE-FILES     THRU 9000-EXIT.
012400     STOP RUN.
012500 1000-EXIT.
012600     EXIT.
012700*------------------------------------------------------------------*
012800 1100-OPEN-FILES.
012900*------------------------------------------------------------------*
013000     OPEN INPUT CONTROL-FILE.
013100     IF NOT WS-CTL-FILE-OK
013200         MOVE 'ERROR OPENING CONTROL FILE'  TO WS-ERR-MSG
013300         MOVE WS-CTL-FILE-STATUS            TO WS-ERR-CDE
013400         MOVE '1100-OPEN-FILES'             TO WS-ERR-PROC
013500         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
013600     END-IF.
013700     OPEN OUTPUT LOG-FILE.
013800     MOVE 'PRCFULL - FULL PRICE-PROCESS RUN STARTING'
013900                                      TO WS-LOG-TEXT.
014000     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
014100 1100-EXIT.
014200     EXIT.
014300*------------------------------------------------------------------*
014400 1200-READ-CONTROL-RECORD.
014500*------------------------------------------------------------------*
014600     READ CONTROL-FILE.
014700     EVALUATE WS-CTL-FILE-STATUS
014800         WHEN '00'
014900             CONTINUE
015000         WHEN '10'
015100             CONTINUE
015200         WHEN OTHER
015300             MOVE 'ERROR READING CONTROL FILE' TO WS-ERR-MSG
015400             MOVE WS-CTL-FILE-STATUS           TO WS-ERR-CDE
015500             MOVE '1200-READ-CONTROL-RECORD'   TO WS-ERR-PROC
015600             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
015700     END-EVALUATE.
015800 1200-EXIT.
015900     EXIT.
016000*------------------------------------------------------------------*
016100* ONE CONTROL-FILE RECORD IS ONE RAW FEED FILE NAME.  THE CONTROL  *
016200* FILE IS PREPARED BY THE PRECEDING JCL STEP, SORTED BY NAME AND   *
016300* THEREFORE GROUPED BY STOCK (THE STOCK TOKEN SORTS AHEAD OF THE   *
016400* DATE TOKEN) - SEE SPEC MEMO ON FILE BATCH-012.                   *
016500*------------------------------------------------------------------*
016600 2000-PROCESS-CONTROL-RECORD.
016700*------------------------------------------------------------------*
016800     PERFORM 2100-PARSE-FILE-NAME THRU 2100-EXIT.
016900     IF WS-FN-INVALID
017000         MOVE SPACES               TO WS-LOG-TEXT
017100         STRING 'SKIPPING UNRECOGNISED FILE NAME - ' CTL-FILE-NAME
017200             DELIMITED BY SIZE INTO WS-LOG-TEXT
017300         END-STRING
017400         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
017500         GO TO 2000-READ-NEXT
017600     END-IF.
017700     IF WS-FN-DATE-TEXT = WS-RESERVED-DATE
017800         MOVE SPACES               TO WS-LOG-TEXT
017900         STRING 'SKIPPING RESERVED INCREMENTAL DATE - ' CTL-FILE-NAME
018000             DELIMITED BY SIZE INTO WS-LOG-TEXT
018100         END-STRING
018200         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
018300         GO TO 2000-READ-NEXT
018400     END-IF.
018500     IF WS-FN-STOCK NOT = WS-PREV-STOCK
018600         PERFORM 2200-START-NEW-STOCK THRU 2200-EXIT
018700     END-IF.
018800     PERFORM 2300-BUILD-TICK-TABLE THRU 2300-EXIT.
018900     IF WK-TICK-COUNT = ZERO
019000         MOVE SPACES               TO WS-LOG-TEXT
019100         STRING 'EMPTY RAW FILE SKIPPED - ' CTL-FILE-NAME
019200             DELIMITED BY SIZE INTO WS-LOG-TEXT
019300         END-STRING
019400         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
019500         GO TO 2000-READ-NEXT
019600     END-IF.
019700     MOVE WS-FN-STOCK              TO WS-CURRENT-STOCK.
019800     PERFORM 4000-RUN-CLEANER-PIPELINE THRU 4000-EXIT.
019900     PERFORM 2500-WRITE-CLEAN-TICKS THRU 2500-EXIT.
020000 2000-READ-NEXT.
020100     PERFORM 1200-READ-CONTROL-RECORD THRU 1200-EXIT.
020200 2000-EXIT.
020300     EXIT.
020400*------------------------------------------------------------------*
020500* SPLIT CTL-FILE-NAME prices_<stock>_<yyyymmdd>.csv INTO ITS TWO   *
020600* METADATA TOKENS.  REJECTS ANYTHING THAT IS NOT IN THAT FORM.     *
020700*------------------------------------------------------------------*
020800 2100-PARSE-FILE-NAME.
020900*------------------------------------------------------------------*
021000     MOVE 'Y'                      TO WS-FN-VALID-SW.
021100     MOVE SPACES TO WS-FN-PREFIX-TEXT WS-FN-STOCK-TEXT
021200         WS-FN-DATE-EXT-TEXT WS-FN-DATE-TEXT WS-FN-EXT-TEXT.
021300     UNSTRING CTL-FILE-NAME DELIMITED BY '_'
021400         INTO WS-FN-PREFIX-TEXT WS-FN-STOCK-TEXT WS-FN-DATE-EXT-TEXT
021500     END-UNSTRING.
021600     IF WS-FN-PREFIX-TEXT (1:6) NOT = 'prices'
021700         MOVE 'N'                  TO WS-FN-VALID-SW
021800         GO TO 2100-EXIT
021900     END-IF.
022000     IF WS-FN-STOCK-TEXT NOT VALID-NAME-CHARS
022100         MOVE 'N'                  TO WS-FN-VALID-SW
022200         GO TO 2100-EXIT
022300     END-IF.
022400     UNSTRING WS-FN-DATE-EXT-TEXT DELIMITED BY '.'
022500         INTO WS-FN-DATE-TEXT WS-FN-EXT-TEXT
022600     END-UNSTRING.
022700     IF WS-FN-EXT-TEXT (1:3) NOT = 'csv'
022800         MOVE 'N'                  TO WS-FN-VALID-SW
022900         GO TO 2100-EXIT
023000     END-IF.
023100     IF WS-FN-DATE-TEXT NOT NUMERIC
023200         MOVE 'N'                  TO WS-FN-VALID-SW
023300         GO TO 2100-EXIT
023400     END-IF.
023500     MOVE WS-FN-STOCK-TEXT          TO WS-FN-STOCK.
023600     MOVE WS-FN-DATE-TEXT (1:4)     TO WS-FN-DATE-CCYY.
023700     MOVE WS-FN-DATE-TEXT (5:2)     TO WS-FN-DATE-MM.
023800     MOVE WS-FN-DATE-TEXT (7:2)     TO WS-FN-DATE-DD.
023900     MOVE SPACES                   TO WS-FN-DATE-HYPHEN.
024000     STRING WS-FN-DATE-CCYY '-' WS-FN-DATE-MM '-' WS-FN-DATE-DD
024100         DELIMITED BY SIZE INTO WS-FN-DATE-HYPHEN
024200     END-STRING.
024300 2100-EXIT.
024400     EXIT.
024500*------------------------------------------------------------------*
024600* NEW STOCK TOKEN SEEN - CLOSE THE PRIOR STOCK'S STORE (IF ONE IS  *
024700* OPEN) AND OPEN A FRESH ONE FOR OUTPUT, REPLACING ANY PRIOR RUN'S *
024800* STORE FOR THIS STOCK.                                             *
024900*------------------------------------------------------------------*
025000 2200-START-NEW-STOCK.
025100*------------------------------------------------------------------*
025200     IF WS-STORE-OPEN
025300         CLOSE CLEAN-PRICE-FILE
025400     END-IF.
025500     MOVE SPACES                   TO WS-CLEAN-FILE-NAME.
025600     STRING 'CLNPRICE.' WS-FN-STOCK
025700         DELIMITED BY SIZE INTO WS-CLEAN-FILE-NAME
025800     END-STRING.
025900     OPEN OUTPUT CLEAN-PRICE-FILE.
026000     IF NOT WS-CLEAN-FILE-OK
026100         MOVE 'ERROR OPENING CLEAN PRICE STORE' TO WS-ERR-MSG
026200         MOVE WS-CLEAN-FILE-STATUS              TO WS-ERR-CDE
026300         MOVE '2200-START-NEW-STOCK'            TO WS-ERR-PROC
026400         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
026500     END-IF.
026600     MOVE 'Y'                      TO WS-STORE-OPEN-SW.
026700     MOVE WS-FN-STOCK               TO WS-PREV-STOCK.
026800 2200-EXIT.
026900     EXIT.
027000*------------------------------------------------------------------*
027100* READ ONE DAY'S RAW FEED FILE INTO WK-TICK-TABLE, DISCARDING THE  *
027200* HEADER LINE.  LEAVES WK-TICK-COUNT = ZERO ON AN EMPTY FEED.       *
027300*------------------------------------------------------------------*
027400 2300-BUILD-TICK-TABLE.
027500*------------------------------------------------------------------*
027600     MOVE ZERO                     TO WK-TICK-COUNT.
027700     MOVE SPACES                   TO WS-RAW-FILE-NAME.
027800     STRING 'prices_' WS-FN-STOCK '_' WS-FN-DATE-TEXT '.csv'
027900         DELIMITED BY SIZE INTO WS-RAW-FILE-NAME
028000     END-STRING.
028100     OPEN INPUT RAW-TICK-FILE.
028200     IF NOT WS-RAW-FILE-OK
028300         MOVE 'ERROR OPENING RAW TICK FILE'  TO WS-ERR-MSG
028400         MOVE WS-RAW-FILE-STATUS             TO WS-ERR-CDE
028500         MOVE '2300-BUILD-TICK-TABLE'        TO WS-ERR-PROC
028600         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
028700     END-IF.
028800     MOVE 'Y'                      TO WS-HEADER-LINE-SW.
028900     PERFORM 2310-READ-ONE-RAW-RECORD THRU 2310-EXIT.
029000     PERFORM 2320-LOAD-ONE-TICK THRU 2320-EXIT
029100         UNTIL WS-RAW-FILE-EOF.
029200     CLOSE RAW-TICK-FILE.
029300 2300-EXIT.
029400     EXIT.
029500 2310-READ-ONE-RAW-RECORD.
029600     READ RAW-TICK-FILE.
029700     EVALUATE WS-RAW-FILE-STATUS
029800         WHEN '00'
029900             CONTINUE
030000         WHEN '10'
030100             CONTINUE
030200         WHEN OTHER
030300             MOVE 'ERROR READING RAW TICK FILE' TO WS-ERR-MSG
030400             MOVE WS-RAW-FILE-STATUS            TO WS-ERR-CDE
030500             MOVE '2310-READ-ONE-RAW-RECORD'    TO WS-ERR-PROC
030600             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
030700     END-EVALUATE.
030800 2310-EXIT.
030900     EXIT.
031000 2320-LOAD-ONE-TICK.
031100     IF WS-HEADER-LINE-SW = 'Y'
031200         MOVE 'N'                  TO WS-HEADER-LINE-SW
031300     ELSE
031400         PERFORM 2200-PARSE-RAW-LINE THRU 2200-EXIT
031500     END-IF.
031600     PERFORM 2310-READ-ONE-RAW-RECORD THRU 2310-EXIT.
031700 2320-EXIT.
031800     EXIT.
031900*------------------------------------------------------------------*
032000* ONE CSV LINE (TS-DATE,TS-TIME,PRICE) INTO ONE WK-TICK-TABLE ROW.  *
032100* PRICE IS SPLIT ON ITS DECIMAL POINT AND RECOMBINED BY COMPUTE -   *
032200* THE SHOP'S MATH LIBRARY HAS NO NUMVAL EQUIVALENT, SEE MD-0161 IN  *
032300* ESTRULE.  REFERENCED BY NAME FROM CLNRULE RULE 6 - DO NOT RENAME. *
032400*------------------------------------------------------------------*
032500 2200-PARSE-RAW-LINE.
032600*------------------------------------------------------------------*
032700     MOVE SPACES TO WS-RAW-DATE-TEXT WS-RAW-TIME-TEXT
032800         WS-RAW-PRICE-TEXT.
032900     UNSTRING RAW-TICK-IN-TEXT DELIMITED BY ','
033000         INTO WS-RAW-DATE-TEXT WS-RAW-TIME-TEXT WS-RAW-PRICE-TEXT
033100     END-UNSTRING.
033200     ADD 1                         TO WK-TICK-COUNT.
033300     MOVE WS-RAW-DATE-TEXT         TO WK-T-DATE (WK-TICK-COUNT).
033400     MOVE WS-RAW-TIME-TEXT         TO WK-T-TIME (WK-TICK-COUNT).
033500     MOVE 'Y'                      TO WK-T-KEEP-SW (WK-TICK-COUNT).
033600     MOVE SPACES TO WS-PRICE-INT-TEXT WS-PRICE-FRAC-TEXT.
033700     UNSTRING WS-RAW-PRICE-TEXT DELIMITED BY '.'
033800         INTO WS-PRICE-INT-TEXT WS-PRICE-FRAC-TEXT
033900     END-UNSTRING.
034000     INSPECT WS-PRICE-FRAC-TEXT REPLACING TRAILING SPACE BY ZERO.
034100     MOVE WS-PRICE-INT-TEXT         TO WS-PRICE-INT-NUM.
034200     MOVE WS-PRICE-FRAC-TEXT (1:4)  TO WS-PRICE-FRAC-NUM.
034300     COMPUTE WK-T-PRICE (WK-TICK-COUNT) =
034400         WS-PRICE-INT-NUM + (WS-PRICE-FRAC-NUM / 10000).
034500 2200-EXIT.
034600     EXIT.
034700*------------------------------------------------------------------*
034800* WRITE THE SURVIVING (ALREADY COMPACTED) ROWS OF WK-TICK-TABLE TO  *
034900* THE STOCK'S CLEANED PRICE STORE.                                   *
035000*------------------------------------------------------------------*
035100 2500-WRITE-CLEAN-TICKS.
035200*------------------------------------------------------------------*
035300     PERFORM 2510-WRITE-ONE-CLEAN-TICK THRU 2510-EXIT
035400         VARYING WK-T-IDX FROM 1 BY 1
035500             UNTIL WK-T-IDX > WK-TICK-COUNT.
035600 2500-EXIT.
035700     EXIT.
035800 2510-WRITE-ONE-CLEAN-TICK.
035900     MOVE SPACES                   TO CLN-PRICE-RECORD.
036000     MOVE WK-T-DATE (WK-T-IDX)     TO CLN-DATE.
036100     MOVE WK-T-TIME (WK-T-IDX)     TO CLN-TIME.
036200     MOVE WK-T-PRICE (WK-T-IDX)    TO CLN-PRICE.
036300     WRITE CLN-PRICE-RECORD.
036400     IF WS-CLEAN-FILE-OK
036500         ADD 1                     TO WS-WRITE-COUNT
036600         ADD 1                     TO WS-STORE-REC-COUNT
036700     ELSE
036800         MOVE 'ERROR WRITING CLEAN PRICE STORE' TO WS-ERR-MSG
036900         MOVE WS-CLEAN-FILE-STATUS              TO WS-ERR-CDE
037000         MOVE '2510-WRITE-ONE-CLEAN-TICK'       TO WS-ERR-PROC
037100         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
037200     END-IF.
037300 2510-EXIT.
037400     EXIT.
037500*------------------------------------------------------------------*
037600 9000-CLOSE-FILES.
037700*------------------------------------------------------------------*
037800     IF WS-STORE-OPEN
037900         CLOSE CLEAN-PRICE-FILE
038000     END-IF.
038100     CLOSE CONTROL-FILE.
038200     MOVE WS-WRITE-COUNT           TO WS-WRITE-COUNT-EDIT.
038300     MOVE SPACES                   TO WS-LOG-TEXT.
038400     STRING 'PRCFULL - RUN COMPLETE, RECORDS WRITTEN '
038500         WS-WRITE-COUNT-EDIT DELIMITED BY SIZE INTO WS-LOG-TEXT
038600     END-STRING.
038700     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
038800     CLOSE LOG-FILE.
038900 9000-EXIT.
039000     EXIT.
039100*------------------------------------------------------------------*
039200 9900-ABEND-RUN.
039300*------------------------------------------------------------------*
039400     MOVE SPACES                   TO WS-LOG-TEXT.
039500     STRING 'CRITICAL ERROR IN ' WS-ERR-PROC ' - ' WS-ERR-MSG
039600         ' STATUS ' WS-ERR-CDE DELIMITED BY SIZE INTO WS-LOG-TEXT
039700     END-STRING.
039800     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
039900     CLOSE CONTROL-FILE.
040000     CLOSE RAW-TICK-FILE.
040100     CLOSE CLEAN-PRICE-FILE.
040200     CLOSE LOG-FILE.
040300     STOP RUN.
040400 9900-EXIT.
040500     EXIT.
040600******************************************************************
040700* SHARED CLEANING PIPELINE (CLNRULE) AND LOG WRITER (LOGWRT).    *
040800******************************************************************
040900 COPY CLNRULE.
041000 COPY LOGWRT.

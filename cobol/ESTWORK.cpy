000100******************************************************************
000200* COPYBOOK:  ESTWORK                                               *
000300* PURPOSE:   SCRATCH WORKING-STORAGE PRIVATE TO THE ESTRULE        *
000400*            ESTIMATOR PARAGRAPHS - THE PER-TRADING-DAY OPEN/     *
000500*            HIGH/LOW/CLOSE TABLE, THE PER-BUSINESS-DAY TABLE     *
000600*            USED ONLY BY YANG-ZHANG (WHICH MUST SEE THE EMPTY    *
000700*            DAYS TOO), THE LOCAL LN/SQRT ROUTINES, AND THE       *
000800*            ROLLING-WINDOW ACCUMULATORS.                          *
000900*------------------------------------------------------------------*
001000* MAINTENANCE LOG                                                 *
001100* DATE       INIT  REQUEST   DESCRIPTION                          *
001200* ---------  ----  --------  ---------------------------------   *
001300* 07/09/91   RKP   MD-0126   ORIGINAL WORK AREA, TICK-AVERAGE     *
001400*                  REALISED VARIANCE ONLY.                        *
001500* 10/22/92   RKP   MD-0161   ADDED LN/SQRT SERIES FIELDS - THE    *
001600*                  MATH RUN-TIME LIBRARY WAS NEVER LICENSED ON    *
001700*                  THIS LPAR SO THE TWO ROUTINES ARE HOME-GROWN.  *
001800* 03/14/95   RKP   MD-0233   ADDED CLOSE-TO-CLOSE STD DEVIATION   *
001900*                  AND THE OPEN/HIGH/LOW FIELDS ON WK-DAY-ENTRY.  *
002000* 01/11/97   RKP   MD-0264   ADDED WK-BDAY-TABLE AND THE JULIAN   *
002100*                  DATE FIELDS FOR YANG-ZHANG'S BUSINESS-DAY      *
002200*                  CALENDAR (NEEDS THE GAPS, NOT JUST TICK DAYS). *
002300* 08/19/99   LTS   MD-0309   Y2K - JULIAN CONVERSION ALREADY USED *
002400*                  4-DIGIT YEAR, NO CHANGE REQUIRED, LOGGED FOR   *
002500*                  THE AUDIT FILE.                                *
002510* 02/14/18   DJC   MD-0421   6320/6335 NEVER MATCHED THE RISK     *
002520*                  DESK'S PUBLISHED YANG-ZHANG FORMULA - SEE      *
002530*                  ESTRULE MD-0421 FOR THE FULL WRITE-UP.  ADDED  *
002540*                  WK-BD-RANGE-SQ FOR THE H/L TERM 6320 WAS NEVER *
002550*                  COMPUTING.  DROPPED THE OVERNIGHT/OPEN-CLOSE/  *
002560*                  ROGERS-SATCHELL SUM-AND-VARIANCE FIELDS AND    *
002570*                  THE YZ WEIGHT K - THE DESK'S FORMULA IS ONE    *
002580*                  TERM PER DAY, ROLLED AS A PLAIN SUM, NOT A     *
002590*                  BLEND OF THREE SEPARATELY NORMALISED PIECES.   *
002595*                  WS-YZ-N AND WS-YZ-TERM-D WERE NEVER REFERENCED *
002598*                  BY ANY PARAGRAPH - REMOVED WITH THE REST.      *
002600*------------------------------------------------------------------*
002700 01  WK-DAY-TABLE.
002800     05  WK-DAY-COUNT                PIC S9(05) COMP-3 VALUE ZERO.
002900     05  WK-DAY-ENTRY
003000             OCCURS 1 TO 3000 TIMES DEPENDING ON WK-DAY-COUNT
003100             INDEXED BY WK-DAY-IDX.
003200         10  WK-D-DATE               PIC X(10).
003300         10  WK-D-OPEN               PIC S9(07)V9(04).
003400         10  WK-D-HIGH               PIC S9(07)V9(04).
003500         10  WK-D-LOW                PIC S9(07)V9(04).
003600         10  WK-D-CLOSE              PIC S9(07)V9(04).
003700         10  WK-D-RV                 PIC S9(05)V9(08).
003800         10  WK-D-RETURN             PIC S9(03)V9(08).
003900         10  WK-D-RETURN-SW          PIC X(01) VALUE 'N'.
004000             88  WK-D-RETURN-DEFINED          VALUE 'Y'.
004100         10  FILLER                  PIC X(05).
004200*------------------------------------------------------------------*
004300 01  WK-BDAY-TABLE.
004400     05  WK-BDAY-COUNT               PIC S9(05) COMP-3 VALUE ZERO.
004500     05  WK-BDAY-ENTRY
004600             OCCURS 1 TO 3650 TIMES DEPENDING ON WK-BDAY-COUNT
004700             INDEXED BY WK-BDAY-IDX.
004800         10  WK-BD-DATE              PIC X(10).
004900         10  WK-BD-OPEN              PIC S9(07)V9(04).
005000         10  WK-BD-HIGH              PIC S9(07)V9(04).
005100         10  WK-BD-LOW               PIC S9(07)V9(04).
005200         10  WK-BD-CLOSE             PIC S9(07)V9(04).
005300         10  WK-BD-HAS-DATA-SW       PIC X(01) VALUE 'N'.
005400             88  WK-BD-HAS-DATA               VALUE 'Y'.
005500         10  WK-BD-OVERNIGHT-SQ      PIC S9(05)V9(08).
005550         10  WK-BD-OPENCLOSE-SQ      PIC S9(05)V9(08).
005580         10  WK-BD-RANGE-SQ          PIC S9(05)V9(08).
005600         10  WK-BD-TERM              PIC S9(05)V9(08).
005700         10  FILLER                  PIC X(05).
005800*------------------------------------------------------------------*
005900 01  WS-ESTIMATOR-WORK.
006000     05  WS-METHOD-CODE              PIC S9(01) BINARY.
006100         88  WS-METHOD-TICK-AVG-RV           VALUE 1.
006200         88  WS-METHOD-CLOSE-TO-CLOSE        VALUE 2.
006300         88  WS-METHOD-YANG-ZHANG            VALUE 3.
006400     05  WS-TICK-I                   PIC S9(05) BINARY.
006500     05  WS-PREV-PRICE               PIC S9(07)V9(04).
006600     05  WS-CUR-RETURN               PIC S9(03)V9(08).
006700     05  WS-RET-SQ                   PIC S9(05)V9(08).
006800     05  WS-ROLL-I                   PIC S9(05) BINARY.
006900     05  WS-ROLL-J                   PIC S9(05) BINARY.
007000     05  WS-ROLL-SUM                 PIC S9(09)V9(08).
007100     05  WS-ROLL-MEAN                PIC S9(05)V9(08).
007200     05  WS-ROLL-SSQ                 PIC S9(09)V9(08).
007300     05  WS-ROLL-COUNT               PIC S9(05) BINARY.
007400     05  WS-VOL-RESULT               PIC S9(03)V9(08).
007500     05  WS-YZ-TERM-SUM              PIC S9(09)V9(08).
007600     05  WS-YZ-BIAS-CONST            PIC S9(01)V9(08)
007650                                         VALUE 0.38629436.
008800     05  FILLER                      PIC X(06).
008900*------------------------------------------------------------------*
009000* LOCAL MATH ROUTINES - SEE MD-0161.  LN(X) BY THE ATANH SERIES    *
009100*     LN(X) = 2 * ATANH((X-1)/(X+1)), WHICH CONVERGES FAST BECAUSE *
009200*     EVERY X THIS SUITE FEEDS IT IS A PRICE RATIO CLOSE TO 1.00.  *
009300*     SQRT(X) BY NEWTON-RAPHSON.                                   *
009400*------------------------------------------------------------------*
009500 01  WS-MATH-WORK.
009600     05  WS-LN-X                     PIC S9(05)V9(08).
009700     05  WS-LN-Z                     PIC S9(03)V9(10).
009800     05  WS-LN-Z2                    PIC S9(03)V9(10).
009900     05  WS-LN-TERM                  PIC S9(03)V9(10).
010000     05  WS-LN-SUM                   PIC S9(03)V9(10).
010100     05  WS-LN-RESULT                PIC S9(05)V9(08).
010200     05  WS-LN-N                     PIC S9(03) BINARY.
010300     05  WS-SQRT-X                   PIC S9(07)V9(08).
010400     05  WS-SQRT-GUESS               PIC S9(07)V9(08).
010500     05  WS-SQRT-RESULT              PIC S9(07)V9(08).
010600     05  WS-SQRT-N                   PIC S9(03) BINARY.
010700     05  FILLER                      PIC X(04).
010800*------------------------------------------------------------------*
010900* JULIAN-DATE WORK - CONVERTS CCYY-MM-DD TO A SERIAL DAY NUMBER    *
011000*     AND BACK, SO THE BUSINESS-DAY CALENDAR CAN BE WALKED ONE DAY *
011100*     AT A TIME AND EACH DAY'S WEEKDAY TESTED.  SEE MD-0264.       *
011200*------------------------------------------------------------------*
011300 01  WS-JULIAN-WORK.
011400     05  WS-CAL-YYYY                 PIC S9(07).
011410     05  WS-CAL-MM                   PIC S9(07).
011420     05  WS-CAL-DD                   PIC S9(07).
011430     05  WS-OUT-YYYY                 PIC 9(04).
011440     05  WS-OUT-MM                   PIC 9(02).
011450     05  WS-OUT-DD                   PIC 9(02).
011700     05  WS-CAL-DATE-TEXT            PIC X(10).
011800     05  WS-JULIAN-DAY               PIC S9(09) COMP-3.
011810     05  WS-CUR-JULIAN               PIC S9(09) COMP-3.
011820     05  WS-END-JULIAN               PIC S9(09) COMP-3.
011900     05  WS-JUL-A                    PIC S9(09).
012000     05  WS-JUL-B                    PIC S9(09).
012100     05  WS-JUL-C                    PIC S9(09).
012200     05  WS-JUL-L                    PIC S9(09).
012300     05  WS-JUL-N                    PIC S9(09).
012400     05  WS-JUL-Y                    PIC S9(09).
012500     05  WS-JUL-M                    PIC S9(09).
012600     05  WS-WEEKDAY-NUM              PIC S9(03) BINARY.
012700         88  WS-WEEKDAY-IS-SAT-SUN          VALUES 5 6.
012800     05  WS-MONDAY-REF-JULIAN        PIC S9(09) COMP-3 VALUE ZERO.
012900     05  FILLER                      PIC X(04).

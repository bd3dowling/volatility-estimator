000100******************************************************************
000200* COPYBOOK:  WRKCOM                                                *
000300* PURPOSE:   COMMON WORKING-STORAGE FOR THE TICK/VOLATILITY BATCH  *
000400*            SUITE - FILE STATUSES, SWITCHES, RUN-DATE/TIME,      *
000500*            COUNTERS AND THE LOG-LINE AND ERROR-MESSAGE AREAS.   *
000600*            COPY THIS INTO WORKING-STORAGE SECTION OF EVERY      *
000700*            PROGRAM IN THE SUITE SO THE FOUR PROGRAMS AGREE ON   *
000800*            ONE SET OF NAMES FOR THESE FIELDS.                  *
000900*------------------------------------------------------------------*
001000* MAINTENANCE LOG                                                 *
001100* DATE       INIT  REQUEST   DESCRIPTION                          *
001200* ---------  ----  --------  ---------------------------------   *
001300* 05/14/91   RKP   MD-0117   ORIGINAL COPYBOOK FOR PRICE BATCH.   *
001400* 11/02/93   RKP   MD-0188   ADDED WS-DISCARD-COUNT FOR OUTLIER   *
001500*                  REPORT COUNTS.                                *
001600* 02/09/96   LTS   MD-0241   ADDED WS-EMPTY-FILE-SW, SPLIT SWS.   *
001700* 08/19/99   LTS   MD-0309   Y2K - SYS-DATE-TIME-R NOW CARRIES 4- *
001800*                  DIGIT YEAR VIA CENTURY-WINDOW MOVE IN 0090.    *
001900* 03/27/03   DJC   MD-0377   ADDED WS-CTL-FILE-STATUS/88s FOR     *
002000*                  CONTROL-FILE ENUMERATION DRIVER.                *
002050* 09/18/06   DJC   MD-0402   ADDED WS-RUN-SEQUENCE-NO - OPERATIONS *
002060*                  WANTED EACH RUN'S STARTUP LOG LINE TAGGED WITH  *
002070*                  A COUNTER SO REPEAT RUNS IN ONE DAY'S SYSLOG    *
002080*                  CAN BE TOLD APART.                              *
002100*------------------------------------------------------------------*
002150 77  WS-RUN-SEQUENCE-NO              PIC S9(04) COMP-3 VALUE ZERO.
002160*------------------------------------------------------------------*
002200 01  WS-FILE-STATUSES.
002300     05  WS-RAW-FILE-STATUS          PIC X(02) VALUE SPACES.
002400         88  WS-RAW-FILE-OK                    VALUE '00'.
002500         88  WS-RAW-FILE-EOF                   VALUE '10'.
002600     05  WS-CLEAN-FILE-STATUS        PIC X(02) VALUE SPACES.
002700         88  WS-CLEAN-FILE-OK                  VALUE '00'.
002800         88  WS-CLEAN-FILE-EOF                 VALUE '10'.
002900     05  WS-VOL-FILE-STATUS          PIC X(02) VALUE SPACES.
003000         88  WS-VOL-FILE-OK                    VALUE '00'.
003100         88  WS-VOL-FILE-EOF                   VALUE '10'.
003200     05  WS-CTL-FILE-STATUS          PIC X(02) VALUE SPACES.
003300         88  WS-CTL-FILE-OK                    VALUE '00'.
003400         88  WS-CTL-FILE-EOF                   VALUE '10'.
003500     05  WS-LOG-FILE-STATUS          PIC X(02) VALUE SPACES.
003600         88  WS-LOG-FILE-OK                    VALUE '00'.
003700     05  FILLER                      PIC X(04).
003800*------------------------------------------------------------------*
003900 01  WS-SWITCHES.
004000     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
004100         88  WS-FILE-OPEN-ERROR                VALUE 'Y'.
004200     05  WS-EMPTY-FILE-SW            PIC X(01) VALUE 'N'.
004300         88  WS-EMPTY-FILE                     VALUE 'Y'.
004400     05  WS-SPLIT-FOUND-SW           PIC X(01) VALUE 'N'.
004500         88  WS-SPLIT-FOUND                    VALUE 'Y'.
004600     05  WS-MISSING-DATE-SW          PIC X(01) VALUE 'N'.
004700         88  WS-MISSING-DATE                   VALUE 'Y'.
004800     05  FILLER                      PIC X(04).
004900*------------------------------------------------------------------*
005000 01  WS-COUNTERS.
005100     05  WS-READ-COUNT               PIC S9(07) COMP-3 VALUE ZERO.
005200     05  WS-WRITE-COUNT              PIC S9(07) COMP-3 VALUE ZERO.
005300     05  WS-DISCARD-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
005400     05  WS-FILE-SUB                 PIC S9(04) BINARY VALUE ZERO.
005500     05  WS-DAY-SUB                  PIC S9(04) BINARY VALUE ZERO.
005600     05  WS-STOCK-SUB                PIC S9(04) BINARY VALUE ZERO.
005700     05  WS-METHOD-SUB               PIC S9(04) BINARY VALUE ZERO.
005800     05  FILLER                      PIC X(05).
005900*------------------------------------------------------------------*
006000 01  SYSTEM-DATE-AND-TIME.
006100     05  CURRENT-DATE.
006200         10  CURRENT-CENTURY         PIC 9(02).
006300         10  CURRENT-YEAR            PIC 9(02).
006400         10  CURRENT-MONTH           PIC 9(02).
006500         10  CURRENT-DAY             PIC 9(02).
006600     05  CURRENT-TIME.
006700         10  CURRENT-HOUR            PIC 9(02).
006800         10  CURRENT-MINUTE          PIC 9(02).
006900         10  CURRENT-SECOND          PIC 9(02).
007000         10  CURRENT-HNDSEC          PIC 9(02).
007010     05  FILLER                      PIC X(04).
007100 01  SYS-DATE-TIME-R REDEFINES SYSTEM-DATE-AND-TIME.
007200     05  SYS-DT-ALL-NUM              PIC 9(16).
007210     05  FILLER                      PIC X(04).
007300*------------------------------------------------------------------*
007400 01  WS-LOG-MESSAGE.
007500     05  WS-LOG-TEXT                 PIC X(65).
007600     05  FILLER                      PIC X(05).
007700*------------------------------------------------------------------*
007800 01  WS-ERROR-FIELDS.
007900     05  WS-ERR-MSG                  PIC X(40).
008000     05  WS-ERR-CDE                  PIC X(02).
008100     05  WS-ERR-PROC                 PIC X(20).
008200     05  FILLER                      PIC X(04).

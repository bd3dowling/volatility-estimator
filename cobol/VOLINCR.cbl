000100******************************************************************
000200* Author: R K PATTERSON
000300* Date: 08/02/93
000400* Purpose: COBOL PROGRAM - EVENT-MODE VOL-COMPUTE (ONE NEW DAY, ONE RUN)
000500* Tectonics: COBC
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800******************************************************************
000900 PROGRAM-ID. VOLINCR.
001000 AUTHOR. R K PATTERSON.
001100 INSTALLATION. SIMOTIME TECHNOLOGIES.
001200 DATE-WRITTEN. 08/02/93.
001300 DATE-COMPILED.
001400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500******************************************************************
001600* MAINTENANCE LOG                                                *
001700* DATE       INIT  REQUEST   DESCRIPTION                        *
001800* ---------  ----  --------  ---------------------------------  *
001900* 08/02/93   RKP   MD-0178   ORIGINAL PROGRAM - RECOMPUTED THE   *
002000*                  WHOLE HISTORY EVERY EVENT, TOO SLOW ONCE THE  *
002100*                  STORES PASSED A FEW MONTHS OF TICKS.          *
002200* 11/30/94   RKP   MD-0225   REWORKED TO THE 30-BUSINESS-DAY     *
002300*                  LOOKBACK WINDOW AND MISSING-DATE ABORT - ONLY *
002400*                  THE NEW DATE'S ROW IS NOW RECOMPUTED PER      *
002500*                  REQUEST FROM THE DESK.                        *
002600* 08/19/99   LTS   MD-0309   Y2K REMEDIATION - WINDOW DATES AND  *
002700*                  JULIAN CONVERSION ALREADY CARRY 4-DIGIT YEAR. *
002710* 04/02/01   DJC   MD-0347   ESTRULE 6205 WAS CALLING DAY N       *
002720*                  "DEFINED" FOR CLOSE-TO-CLOSE - SEE ESTRULE'S   *
002730*                  OWN LOG.  NO CHANGE HERE, BUT THE 30-DAY        *
002740*                  WINDOW THIS PROGRAM LOADS NOW CORRECTLY NEVER   *
002750*                  DEFINES METHOD 2 ON THE EVENT DATE - EXPECTED. *
002760* 09/18/06   DJC   MD-0402   ADDED WS-RUN-SEQUENCE-NO TO THE       *
002770*                  STARTUP DEBUG LINE (SEE WRKCOM).                *
002780* 02/14/18   DJC   MD-0421   ESTRULE 6320/6335 WERE BUILDING THE   *
002785*                  TEXTBOOK 3-PIECE YANG-ZHANG INSTEAD OF THE      *
002790*                  DESK'S PUBLISHED ONE-TERM FORMULA - SEE         *
002795*                  ESTRULE'S OWN LOG.  NO CHANGE HERE, BUT THIS    *
002797*                  PROGRAM'S EVENT-DATE METHOD-3 ROW CHANGES -     *
002798*                  DESK RE-RAN AND RECONCILED AGAINST THEIR SHEET. *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000******************************************************************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS VALID-NAME-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'
003700                                '0' THRU '9' SPACE
003800     UPSI-0 ON  STATUS IS WS-DEBUG-SW-ON
003900            OFF STATUS IS WS-DEBUG-SW-OFF.
004000******************************************************************
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT EVENT-FILE ASSIGN TO EVENTFIL
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-CTL-FILE-STATUS.
004600*
004700     SELECT CLEAN-PRICE-FILE ASSIGN TO WS-CLEAN-FILE-NAME
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-CLEAN-FILE-STATUS.
005000*
005100     SELECT VOLATILITY-FILE ASSIGN TO WS-VOL-FILE-NAME
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-VOL-FILE-STATUS.
005400*
005500     SELECT LOG-FILE ASSIGN TO LOGFILE
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-LOG-FILE-STATUS.
005800******************************************************************
005900 DATA DIVISION.
006000******************************************************************
006100 FILE SECTION.
006200 FD  EVENT-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 01  EVT-RECORD.
006500     05  EVT-FILE-NAME               PIC X(40).
006600     05  FILLER                      PIC X(40).
006700*
006800 FD  CLEAN-PRICE-FILE
006900     LABEL RECORDS ARE STANDARD.
007000 COPY CLNREC.
007100*
007200 FD  VOLATILITY-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 COPY VOLREC.
007500*
007600 FD  LOG-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  LOG-RECORD.
007900     05  LOG-REC-DATA                 PIC X(85).
008000     05  FILLER                      PIC X(05).
008100******************************************************************
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400 COPY WRKCOM.
008500 COPY CONSTNT.
008600 COPY TIKREC.
008700 COPY ESTWORK.
008800 COPY PARSWRK.
008900*------------------------------------------------------------------*
009000 01  WS-VOLINCR-WORK.
009100     05  WS-CLEAN-FILE-NAME           PIC X(40).
009200     05  WS-VOL-FILE-NAME             PIC X(40).
009300     05  WS-CURRENT-STOCK-CODE        PIC X(08).
009400     05  WS-DELETE-RC                 PIC S9(09) BINARY VALUE ZERO.
009500     05  WS-WINDOW-MISSING-SW         PIC X(01) VALUE 'N'.
009600         88  WS-WINDOW-MISSING                 VALUE 'Y'.
009700         88  WS-WINDOW-COMPLETE                VALUE 'N'.
009750     05  WS-METHOD-DIGIT               PIC 9(01).
009760     05  WS-RUN-SEQ-EDIT               PIC Z(3)9.
009800     05  FILLER                      PIC X(06).
009900*------------------------------------------------------------------*
010000* THE 30 (LOOKBACK-WINDOW) BUSINESS DAYS ENDING AT THE NEW EVENT'S *
010100* DATE.  WS-WINDOW-SEEN-SW IS TURNED ON AS STORE TICKS ARE FOUND   *
010200* FOR THAT DATE - ANY DATE LEFT 'N' AFTER THE LOAD IS A GAP THAT   *
010300* ABORTS THE UNIT, PER THE DESK'S MISSING-DATE RULE.               *
010400*------------------------------------------------------------------*
010500 01  WS-WINDOW-TABLE.
010600     05  WS-WINDOW-COUNT              PIC S9(03) BINARY VALUE ZERO.
010700     05  WS-WINDOW-FILL-IDX           PIC S9(03) BINARY VALUE ZERO.
010800     05  WS-WINDOW-ENTRY OCCURS 30 TIMES INDEXED BY WS-WINDOW-IDX.
010900         10  WS-WINDOW-DATE            PIC X(10).
011000         10  WS-WINDOW-SEEN-SW         PIC X(01) VALUE 'N'.
011100         10  FILLER                   PIC X(05).
011200 01  WS-WINDOW-SEARCH-AREA.
011300     05  WS-FOUND-IDX                 PIC S9(05) BINARY VALUE ZERO.
011400     05  WS-SEARCH-IDX                PIC S9(05) BINARY VALUE ZERO.
011500     05  FILLER                      PIC X(06).
011600*------------------------------------------------------------------*
011700* THE ESTIMATOR WRITES EVERY ROW IT COMPUTES STRAIGHT TO THE FD -  *
011800* THIS RUN ONLY WANTS THE NEWEST ONE, SO THE ESTIMATOR IS POINTED  *
011900* AT A SCRATCH FILE AND ONLY ITS LAST RECORD IS KEPT.              *
012000*------------------------------------------------------------------*
012100 01  WS-FINAL-ROW-AREA.
012200     05  WS-FINAL-ROW-DATE            PIC X(10).
012300     05  WS-FINAL-ROW-VALUE           PIC S9(03)V9(08).
012400     05  WS-FINAL-ROW-UNDEF-SW        PIC X(01).
012500     05  FILLER                      PIC X(06).
012600******************************************************************
012700 PROCEDURE DIVISION.
012800******************************************************************
012900 1000-MAIN-LINE.
012910     ADD 1                         TO WS-RUN-SEQUENCE-NO.
013000     IF WS-DEBUG-SW-ON
013010         MOVE WS-RUN-SEQUENCE-NO   TO WS-RUN-SEQ-EDIT
013020         STRING 'VOLINCR - UPSI-0 DEBUG MODE ACTIVE ON ENTRY, RUN '
013030             WS-RUN-SEQ-EDIT DELIMITED BY SIZE INTO WS-LOG-TEXT
013040         END-STRING
013300         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
013400     END-IF.
013500     PERFORM 1100-OPEN-FILES      THRU 1100-EXIT.
013600     PERFORM 1200-READ-EVENT-RECORD THRU 1200-EXIT.
013700     PERFORM 2000-PROCESS-EVENT-RECORD THRU 2000-EXIT
013800         UNTIL WS-CTL-FILE-EOF.
013900     PERFORM 9000-CLOSE-FILES     THRU 9000-EXIT.
014000     STOP RUN.
014100 1000-EXIT.
014200     EXIT.
014300*------------------------------------------------------------------*
014400 1100-OPEN-FILES.
014500*------------------------------------------------------------------*
014600     OPEN OUTPUT LOG-FILE.
014700     MOVE 'VOLINCR - EVENT VOL-COMPUTE RUN STARTING' TO WS-LOG-TEXT.
014800     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
014900     OPEN INPUT EVENT-FILE.
015000     IF NOT WS-CTL-FILE-OK
015100         MOVE 'ERROR OPENING EVENT FILE'      TO WS-ERR-MSG
015200         MOVE WS-CTL-FILE-STATUS              TO WS-ERR-CDE
015300         MOVE '1100-OPEN-FILES'               TO WS-ERR-PROC
015400         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
015500     END-IF.
015600 1100-EXIT.
015700     EXIT.
015800*------------------------------------------------------------------*
015900 1200-READ-EVENT-RECORD.
016000*------------------------------------------------------------------*
016100     READ EVENT-FILE.
016200     EVALUATE WS-CTL-FILE-STATUS
016300         WHEN '00'
016400             CONTINUE
016500         WHEN '10'
016600             CONTINUE
016700         WHEN OTHER
016800             MOVE 'ERROR READING EVENT FILE'  TO WS-ERR-MSG
016900             MOVE WS-CTL-FILE-STATUS          TO WS-ERR-CDE
017000             MOVE '1200-READ-EVENT-RECORD'    TO WS-ERR-PROC
017100             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
017200     END-EVALUATE.
017300 1200-EXIT.
017400     EXIT.
017500*------------------------------------------------------------------*
017600 2000-PROCESS-EVENT-RECORD.
017700*------------------------------------------------------------------*
017800     PERFORM 2100-VALIDATE-FILE-NAME THRU 2100-EXIT.
017900     IF WS-FN-INVALID
018000         MOVE SPACES              TO WS-LOG-TEXT
018100         STRING 'REJECTED MALFORMED EVENT NAME - ' EVT-FILE-NAME
018200             DELIMITED BY SIZE INTO WS-LOG-TEXT
018300         END-STRING
018400         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
018500         PERFORM 1200-READ-EVENT-RECORD THRU 1200-EXIT
018600         GO TO 2000-EXIT
018700     END-IF.
018800     MOVE WS-FN-STOCK              TO WS-CURRENT-STOCK-CODE.
018900     PERFORM 2200-BUILD-BUSINESS-DAY-WINDOW THRU 2200-EXIT.
019000     PERFORM 2300-LOAD-WINDOW-TICKS THRU 2300-EXIT.
019100     PERFORM 2400-CHECK-WINDOW-COMPLETE THRU 2400-EXIT.
019200     IF WS-WINDOW-MISSING
019300         MOVE SPACES              TO WS-LOG-TEXT
019400         STRING 'MISSING DATE IN LOOKBACK WINDOW - STOCK '
019500             WS-CURRENT-STOCK-CODE ' DATE ' WS-FN-DATE-HYPHEN
019600             DELIMITED BY SIZE INTO WS-LOG-TEXT
019700         END-STRING
019800         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
019900         PERFORM 1200-READ-EVENT-RECORD THRU 1200-EXIT
020000         GO TO 2000-EXIT
020100     END-IF.
020200     PERFORM 2500-RUN-ONE-METHOD THRU 2500-EXIT
020300         VARYING WS-METHOD-SUB FROM 1 BY 1
020400             UNTIL WS-METHOD-SUB > 3.
020500     PERFORM 1200-READ-EVENT-RECORD THRU 1200-EXIT.
020600 2000-EXIT.
020700     EXIT.
020800*------------------------------------------------------------------*
020900* SPLIT EVT-FILE-NAME prices_<stock>_<yyyymmdd>.csv INTO ITS TWO   *
021000* METADATA TOKENS - SAME FORM AND SAME REJECT RULES PRCINCR USES.  *
021100*------------------------------------------------------------------*
021200 2100-VALIDATE-FILE-NAME.
021300*------------------------------------------------------------------*
021400     MOVE 'Y'                      TO WS-FN-VALID-SW.
021500     MOVE SPACES TO WS-FN-PREFIX-TEXT WS-FN-STOCK-TEXT
021600         WS-FN-DATE-EXT-TEXT WS-FN-DATE-TEXT WS-FN-EXT-TEXT.
021700     UNSTRING EVT-FILE-NAME DELIMITED BY '_'
021800         INTO WS-FN-PREFIX-TEXT WS-FN-STOCK-TEXT WS-FN-DATE-EXT-TEXT
021900     END-UNSTRING.
022000     IF WS-FN-PREFIX-TEXT (1:6) NOT = 'prices'
022100         MOVE 'N'                  TO WS-FN-VALID-SW
022200         GO TO 2100-EXIT
022300     END-IF.
022400     IF WS-FN-STOCK-TEXT NOT VALID-NAME-CHARS
022500         MOVE 'N'                  TO WS-FN-VALID-SW
022600         GO TO 2100-EXIT
022700     END-IF.
022800     UNSTRING WS-FN-DATE-EXT-TEXT DELIMITED BY '.'
022900         INTO WS-FN-DATE-TEXT WS-FN-EXT-TEXT
023000     END-UNSTRING.
023100     IF WS-FN-EXT-TEXT (1:3) NOT = 'csv'
023200         MOVE 'N'                  TO WS-FN-VALID-SW
023300         GO TO 2100-EXIT
023400     END-IF.
023500     IF WS-FN-DATE-TEXT NOT NUMERIC
023600         MOVE 'N'                  TO WS-FN-VALID-SW
023700         GO TO 2100-EXIT
023800     END-IF.
023900     MOVE WS-FN-STOCK-TEXT          TO WS-FN-STOCK.
024000     MOVE WS-FN-DATE-TEXT (1:4)     TO WS-FN-DATE-CCYY.
024100     MOVE WS-FN-DATE-TEXT (5:2)     TO WS-FN-DATE-MM.
024200     MOVE WS-FN-DATE-TEXT (7:2)     TO WS-FN-DATE-DD.
024300     MOVE SPACES                   TO WS-FN-DATE-HYPHEN.
024400     STRING WS-FN-DATE-CCYY '-' WS-FN-DATE-MM '-' WS-FN-DATE-DD
024500         DELIMITED BY SIZE INTO WS-FN-DATE-HYPHEN
024600     END-STRING.
024700 2100-EXIT.
024800     EXIT.
024900*------------------------------------------------------------------*
025000* WALKS BACKWARD FROM THE EVENT DATE, LANDING ON THE PRIOR 29      *
025100* MON-FRI CALENDAR DAYS (PLUS THE EVENT DATE ITSELF) USING THE     *
025200* JULIAN-DAY ROUTINES SHARED WITH ESTRULE.  RESULT IS ASCENDING IN *
025300* WS-WINDOW-DATE (1) .. WS-WINDOW-DATE (30).                       *
025400*------------------------------------------------------------------*
025500 2200-BUILD-BUSINESS-DAY-WINDOW.
025600*------------------------------------------------------------------*
025700     PERFORM 6050-INIT-JULIAN-REFERENCE THRU 6050-EXIT.
025800     MOVE WS-LOOKBACK-WINDOW        TO WS-WINDOW-COUNT.
025900     MOVE WS-FN-DATE-HYPHEN         TO WS-CAL-DATE-TEXT.
026000     PERFORM 6510-DATE-TO-JULIAN THRU 6510-EXIT.
026100     MOVE WS-JULIAN-DAY             TO WS-CUR-JULIAN.
026200     MOVE WS-WINDOW-COUNT           TO WS-WINDOW-FILL-IDX.
026300     MOVE WS-FN-DATE-HYPHEN         TO WS-WINDOW-DATE (WS-WINDOW-FILL-IDX).
026400     MOVE 'N'                       TO WS-WINDOW-SEEN-SW (WS-WINDOW-FILL-IDX).
026500     SUBTRACT 1 FROM WS-WINDOW-FILL-IDX.
026600     PERFORM 2210-FILL-ONE-WINDOW-DAY THRU 2210-EXIT
026700         UNTIL WS-WINDOW-FILL-IDX < 1.
026800 2200-EXIT.
026900     EXIT.
027000 2210-FILL-ONE-WINDOW-DAY.
027100     PERFORM 2220-STEP-BACK-ONE-DAY THRU 2220-EXIT.
027200     PERFORM 2220-STEP-BACK-ONE-DAY THRU 2220-EXIT
027300         UNTIL NOT WS-WEEKDAY-IS-SAT-SUN.
027400     PERFORM 6520-JULIAN-TO-DATE THRU 6520-EXIT.
027500     MOVE WS-CAL-DATE-TEXT    TO WS-WINDOW-DATE (WS-WINDOW-FILL-IDX).
027600     MOVE 'N'                 TO WS-WINDOW-SEEN-SW (WS-WINDOW-FILL-IDX).
027700     SUBTRACT 1 FROM WS-WINDOW-FILL-IDX.
027800 2210-EXIT.
027900     EXIT.
028000 2220-STEP-BACK-ONE-DAY.
028100     SUBTRACT 1 FROM WS-CUR-JULIAN.
028200     COMPUTE WS-WEEKDAY-NUM =
028300         (WS-CUR-JULIAN - WS-MONDAY-REF-JULIAN) -
028400         (7 * ((WS-CUR-JULIAN - WS-MONDAY-REF-JULIAN) / 7)).
028500 2220-EXIT.
028600     EXIT.
028700*------------------------------------------------------------------*
028800* READS THE STOCK'S WHOLE CLEANED PRICE STORE BUT KEEPS ONLY THE   *
028900* TICKS THAT FALL ON ONE OF THE 30 WINDOW DATES.                   *
029000*------------------------------------------------------------------*
029100 2300-LOAD-WINDOW-TICKS.
029200*------------------------------------------------------------------*
029300     MOVE ZERO                     TO WK-TICK-COUNT.
029400     MOVE SPACES                   TO WS-CLEAN-FILE-NAME.
029500     STRING 'CLNPRICE.' WS-CURRENT-STOCK-CODE
029600         DELIMITED BY SIZE INTO WS-CLEAN-FILE-NAME
029700     END-STRING.
029800     OPEN INPUT CLEAN-PRICE-FILE.
029900     IF NOT WS-CLEAN-FILE-OK
030000         GO TO 2300-EXIT
030100     END-IF.
030200     PERFORM 2310-READ-STORE-RECORD THRU 2310-EXIT.
030300     PERFORM 2320-LOAD-ONE-WINDOW-TICK THRU 2320-EXIT
030400         UNTIL WS-CLEAN-FILE-EOF.
030500     CLOSE CLEAN-PRICE-FILE.
030600 2300-EXIT.
030700     EXIT.
030800 2310-READ-STORE-RECORD.
030900     READ CLEAN-PRICE-FILE.
031000     EVALUATE WS-CLEAN-FILE-STATUS
031100         WHEN '00'
031200             CONTINUE
031300         WHEN '10'
031400             CONTINUE
031500         WHEN OTHER
031600             MOVE 'ERROR READING CLEAN PRICE STORE' TO WS-ERR-MSG
031700             MOVE WS-CLEAN-FILE-STATUS              TO WS-ERR-CDE
031800             MOVE '2310-READ-STORE-RECORD'          TO WS-ERR-PROC
031900             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
032000     END-EVALUATE.
032100 2310-EXIT.
032200     EXIT.
032300 2320-LOAD-ONE-WINDOW-TICK.
032400     PERFORM 2330-FIND-WINDOW-SLOT THRU 2330-EXIT.
032500     IF WS-FOUND-IDX NOT = ZERO
032600         ADD 1                     TO WK-TICK-COUNT
032700         MOVE CLN-DATE             TO WK-T-DATE (WK-TICK-COUNT)
032800         MOVE CLN-TIME             TO WK-T-TIME (WK-TICK-COUNT)
032900         MOVE CLN-PRICE            TO WK-T-PRICE (WK-TICK-COUNT)
033000         MOVE 'Y'                  TO WS-WINDOW-SEEN-SW (WS-FOUND-IDX)
033100     END-IF.
033200     PERFORM 2310-READ-STORE-RECORD THRU 2310-EXIT.
033300 2320-EXIT.
033400     EXIT.
033500 2330-FIND-WINDOW-SLOT.
033600     MOVE ZERO                     TO WS-FOUND-IDX.
033700     PERFORM 2335-CHECK-ONE-WINDOW-SLOT THRU 2335-EXIT
033800         VARYING WS-SEARCH-IDX FROM 1 BY 1
033900             UNTIL WS-SEARCH-IDX > WS-WINDOW-COUNT
034000                 OR WS-FOUND-IDX NOT = ZERO.
034100 2330-EXIT.
034200     EXIT.
034300 2335-CHECK-ONE-WINDOW-SLOT.
034400     IF WS-WINDOW-DATE (WS-SEARCH-IDX) = CLN-DATE
034500         MOVE WS-SEARCH-IDX        TO WS-FOUND-IDX
034600     END-IF.
034700 2335-EXIT.
034800     EXIT.
034900*------------------------------------------------------------------*
035000 2400-CHECK-WINDOW-COMPLETE.
035100*------------------------------------------------------------------*
035200     MOVE 'N'                      TO WS-WINDOW-MISSING-SW.
035300     PERFORM 2410-CHECK-ONE-WINDOW-SEEN THRU 2410-EXIT
035400         VARYING WS-WINDOW-IDX FROM 1 BY 1
035500             UNTIL WS-WINDOW-IDX > WS-WINDOW-COUNT.
035600 2400-EXIT.
035700     EXIT.
035800 2410-CHECK-ONE-WINDOW-SEEN.
035900     IF WS-WINDOW-SEEN-SW (WS-WINDOW-IDX) = 'N'
036000         MOVE 'Y'                  TO WS-WINDOW-MISSING-SW
036100     END-IF.
036200 2410-EXIT.
036300     EXIT.
036400*------------------------------------------------------------------*
036500* RUNS ONE ESTIMATOR METHOD OVER THE 30-DAY WINDOW, KEEPS ONLY THE *
036600* NEWEST ROW, AND APPENDS IT TO THAT METHOD'S EXISTING SERIES.     *
036700*------------------------------------------------------------------*
036800 2500-RUN-ONE-METHOD.
036900*------------------------------------------------------------------*
037000     MOVE WS-METHOD-SUB            TO WS-METHOD-CODE.
037100     MOVE SPACES                   TO WS-VOL-FILE-NAME.
037200     MOVE 'VOLSCRTH'               TO WS-VOL-FILE-NAME.
037300     OPEN OUTPUT VOLATILITY-FILE.
037400     IF NOT WS-VOL-FILE-OK
037500         MOVE 'ERROR OPENING SCRATCH VOL FILE' TO WS-ERR-MSG
037600         MOVE WS-VOL-FILE-STATUS              TO WS-ERR-CDE
037700         MOVE '2500-RUN-ONE-METHOD'           TO WS-ERR-PROC
037800         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
037900     END-IF.
038000     PERFORM 6000-RUN-ESTIMATOR THRU 6000-EXIT.
038100     CLOSE VOLATILITY-FILE.
038200     PERFORM 2510-CAPTURE-FINAL-ROW THRU 2510-EXIT.
038300     PERFORM 2520-APPEND-FINAL-ROW  THRU 2520-EXIT.
038400 2500-EXIT.
038500     EXIT.
038600 2510-CAPTURE-FINAL-ROW.
038700     MOVE SPACES                   TO WS-FINAL-ROW-DATE.
038800     MOVE ZERO                     TO WS-FINAL-ROW-VALUE.
038900     MOVE 'Y'                      TO WS-FINAL-ROW-UNDEF-SW.
039000     OPEN INPUT VOLATILITY-FILE.
039100     PERFORM 2515-READ-SCRATCH-ROW THRU 2515-EXIT.
039200     PERFORM 2516-SAVE-SCRATCH-ROW THRU 2516-EXIT
039300         UNTIL WS-VOL-FILE-EOF.
039400     CLOSE VOLATILITY-FILE.
039500     CALL 'CBL_DELETE_FILE' USING WS-VOL-FILE-NAME
039600         RETURNING WS-DELETE-RC.
039700 2510-EXIT.
039800     EXIT.
039900 2515-READ-SCRATCH-ROW.
040000     READ VOLATILITY-FILE.
040100     EVALUATE WS-VOL-FILE-STATUS
040200         WHEN '00'
040300             CONTINUE
040400         WHEN '10'
040500             CONTINUE
040600         WHEN OTHER
040700             MOVE 'ERROR READING SCRATCH VOL FILE' TO WS-ERR-MSG
040800             MOVE WS-VOL-FILE-STATUS               TO WS-ERR-CDE
040900             MOVE '2515-READ-SCRATCH-ROW'          TO WS-ERR-PROC
041000             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
041100     END-EVALUATE.
041200 2515-EXIT.
041300     EXIT.
041400 2516-SAVE-SCRATCH-ROW.
041500     MOVE VOL-DATE                 TO WS-FINAL-ROW-DATE.
041600     MOVE VOL-VALUE                TO WS-FINAL-ROW-VALUE.
041700     MOVE VOL-UNDEFINED-SW         TO WS-FINAL-ROW-UNDEF-SW.
041800     PERFORM 2515-READ-SCRATCH-ROW THRU 2515-EXIT.
041900 2516-EXIT.
042000     EXIT.
042100 2520-APPEND-FINAL-ROW.
042150     MOVE WS-METHOD-SUB            TO WS-METHOD-DIGIT.
042200     MOVE SPACES                   TO WS-VOL-FILE-NAME.
042300     STRING 'VOLOUT.' WS-CURRENT-STOCK-CODE '.' WS-METHOD-DIGIT
042400         DELIMITED BY SIZE INTO WS-VOL-FILE-NAME
042500     END-STRING.
042600     OPEN EXTEND VOLATILITY-FILE.
042700     IF NOT WS-VOL-FILE-OK
042800         OPEN OUTPUT VOLATILITY-FILE
042900     END-IF.
043000     MOVE WS-FINAL-ROW-DATE        TO VOL-DATE.
043100     MOVE WS-FINAL-ROW-VALUE       TO VOL-VALUE.
043200     MOVE WS-FINAL-ROW-UNDEF-SW    TO VOL-UNDEFINED-SW.
043300     WRITE VOL-OUT-RECORD.
043400     CLOSE VOLATILITY-FILE.
043500 2520-EXIT.
043600     EXIT.
043700*------------------------------------------------------------------*
043800 9000-CLOSE-FILES.
043900*------------------------------------------------------------------*
044000     CLOSE EVENT-FILE.
044100     MOVE 'VOLINCR - RUN COMPLETE'  TO WS-LOG-TEXT.
044200     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
044300     CLOSE LOG-FILE.
044400 9000-EXIT.
044500     EXIT.
044600*------------------------------------------------------------------*
044700 9900-ABEND-RUN.
044800*------------------------------------------------------------------*
044900     MOVE SPACES                   TO WS-LOG-TEXT.
045000     STRING 'CRITICAL ERROR IN ' WS-ERR-PROC ' - ' WS-ERR-MSG
045100         ' STATUS ' WS-ERR-CDE DELIMITED BY SIZE INTO WS-LOG-TEXT
045200     END-STRING.
045300     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
045400     CLOSE EVENT-FILE.
045500     CLOSE CLEAN-PRICE-FILE.
045600     CLOSE VOLATILITY-FILE.
045700     CLOSE LOG-FILE.
045800     STOP RUN.
045900 9900-EXIT.
046000     EXIT.
046100******************************************************************
046200* SHARED VOLATILITY ESTIMATORS (ESTRULE) AND LOG WRITER (LOGWRT).*
046300******************************************************************
046400 COPY ESTRULE.
046500 COPY LOGWRT.

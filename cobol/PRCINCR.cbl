000100******************************************************************
000200* Author: R K PATTERSON
000300* Date: 06/20/91
000400* Purpose: COBOL PROGRAM - EVENT-MODE PRICE-PROCESS (ONE FILE, ONE RUN)
000500* Tectonics: COBC
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800******************************************************************
000900 PROGRAM-ID. PRCINCR.
001000 AUTHOR. R K PATTERSON.
001100 INSTALLATION. SIMOTIME TECHNOLOGIES.
001200 DATE-WRITTEN. 06/20/91.
001300 DATE-COMPILED.
001400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500******************************************************************
001600* MAINTENANCE LOG                                                *
001700* DATE       INIT  REQUEST   DESCRIPTION                        *
001800* ---------  ----  --------  ---------------------------------  *
001900* 06/20/91   RKP   MD-0119   ORIGINAL PROGRAM - ONE FEED FILE IN *
002000*                  THE PARM, CLEAN AND APPEND, NO SPLIT LOGIC.    *
002100* 07/11/92   RKP   MD-0143   ADDED FILE-NAME VALIDATION - A       *
002200*                  MALFORMED DROP FROM THE VENDOR SIDE ABENDED    *
002300*                  THE RUN WITH A BAD UNSTRING.                   *
002400* 06/01/17   DJC   MD-0412   ADDED SPLIT-LOOKUP AND THE FULL-     *
002500*                  HISTORY REBASE WHEN A SPLIT TAKES EFFECT ON    *
002600*                  THE NEW DATE (SEE CLNRULE 4700).  ALSO ADDED   *
002700*                  THE POST-PROCESS DELETE OF THE INPUT DROP.     *
002800* 08/19/99   LTS   MD-0309   Y2K REMEDIATION - WS-FN-DATE-CCYY    *
002900*                  ALREADY 4 DIGITS, LOGGED FOR AUDIT, NO CHANGE. *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200******************************************************************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-370.
003500 OBJECT-COMPUTER. IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS VALID-NAME-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'
003900                                '0' THRU '9' SPACE
004000     UPSI-0 ON  STATUS IS WS-DEBUG-SW-ON
004100            OFF STATUS IS WS-DEBUG-SW-OFF.
004200******************************************************************
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT EVENT-FILE ASSIGN TO EVENTFIL
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-CTL-FILE-STATUS.
004800*
004900     SELECT RAW-TICK-FILE ASSIGN TO WS-RAW-FILE-NAME
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-RAW-FILE-STATUS.
005200*
005300     SELECT CLEAN-PRICE-FILE ASSIGN TO WS-CLEAN-FILE-NAME
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-CLEAN-FILE-STATUS.
005600*
005700     SELECT LOG-FILE ASSIGN TO LOGFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-LOG-FILE-STATUS.
006000******************************************************************
006100 DATA DIVISION.
006200******************************************************************
006300 FILE SECTION.
006400 FD  EVENT-FILE
006500     LABEL RECORDS ARE STANDARD.
006600 01  EVT-RECORD.
006700     05  EVT-FILE-NAME               PIC X(40).
006800     05  FILLER                      PIC X(40).
006900*
007000 FD  RAW-TICK-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  RAW-TICK-IN-RECORD.
007300     05  RAW-TICK-IN-TEXT             PIC X(74).
007400     05  FILLER                      PIC X(06).
007500*
007600 FD  CLEAN-PRICE-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 COPY CLNREC.
007900*
008000 FD  LOG-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  LOG-RECORD.
008300     05  LOG-REC-DATA                 PIC X(85).
008400     05  FILLER                      PIC X(05).
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800 COPY WRKCOM.
008900 COPY CONSTNT.
009000 COPY TIKREC.
009100 COPY SPLTTAB.
009200 COPY CLNWORK.
009300 COPY PARSWRK.
009400*------------------------------------------------------------------*
009500 01  WS-PRCINCR-WORK.
009600     05  WS-RAW-FILE-NAME             PIC X(40).
009700     05  WS-CLEAN-FILE-NAME           PIC X(40).
009800     05  WS-HEADER-LINE-SW            PIC X(01) VALUE 'Y'.
009900     05  WS-STORE-REC-COUNT           PIC S9(07) COMP-3 VALUE ZERO.
010000     05  WS-WRITE-COUNT-EDIT          PIC Z(6)9.
010100     05  WS-DELETE-RC                 PIC S9(09) BINARY VALUE ZERO.
010150     05  WS-RUN-SEQ-EDIT              PIC Z(3)9.
010200     05  FILLER                      PIC X(06).
010400*------------------------------------------------------------------*
010500* HOLDS THE APPENDED DAY'S SURVIVING TICKS WHILE THE STORE FILE IS *
010600* REOPENED OUTPUT-THEN-EXTEND ACROSS THE REBASE STEP BELOW.         *
010700*------------------------------------------------------------------*
010800 01  WS-NEW-TICK-TABLE.
010900     05  WS-NEW-TICK-COUNT            PIC S9(05) COMP-3 VALUE ZERO.
011000     05  WS-NEW-TICK-ENTRY
011100             OCCURS 1 TO 5000 TIMES DEPENDING ON WS-NEW-TICK-COUNT
011200             INDEXED BY WS-NEW-T-IDX.
011300         10  WS-NEW-T-DATE            PIC X(10).
011400         10  WS-NEW-T-TIME            PIC X(08).
011500         10  WS-NEW-T-PRICE           PIC S9(07)V9(04).
011600         10  FILLER                  PIC X(05).
011700******************************************************************
011800 PROCEDURE DIVISION.
011900******************************************************************
012000 1000-MAIN-LINE.
012010     ADD 1                         TO WS-RUN-SEQUENCE-NO.
012100     IF WS-DEBUG-SW-ON
012110         MOVE WS-RUN-SEQUENCE-NO   TO WS-RUN-SEQ-EDIT
012120         STRING 'PRCINCR - UPSI-0 DEBUG MODE ACTIVE ON ENTRY, RUN '
012130             WS-RUN-SEQ-EDIT DELIMITED BY SIZE INTO WS-LOG-TEXT
012140         END-STRING
012400         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
012500     END-IF.
012600     PERFORM 1100-OPEN-FILES      THRU 1100-EXIT.
012700     MOVE ZERO                     TO SPLIT-TABLE-COUNT.
012800     PERFORM 1200-READ-EVENT-RECORD THRU 1200-EXIT.
012900     PERFORM 2000-PROCESS-EVENT-RECORD THRU 2000-EXIT
013000         UNTIL WS-CTL-FILE-EOF.
013100     PERFORM 9000-CLOSE-FILES     THRU 9000-EXIT.
013200     STOP RUN.
013300 1000-EXIT.
013400     EXIT.
013500*------------------------------------------------------------------*
013600 1100-OPEN-FILES.
013700*------------------------------------------------------------------*
013800     OPEN INPUT EVENT-FILE.
013900     IF NOT WS-CTL-FILE-OK
014000         MOVE 'ERROR OPENING EVENT FILE'     TO WS-ERR-MSG
014100         MOVE WS-CTL-FILE-STATUS             TO WS-ERR-CDE
014200         MOVE '1100-OPEN-FILES'              TO WS-ERR-PROC
014300         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
014400     END-IF.
014500     OPEN OUTPUT LOG-FILE.
014600     MOVE 'PRCINCR - EVENT-MODE PRICE-PROCESS RUN STARTING'
014700                                      TO WS-LOG-TEXT.
014800     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
014900 1100-EXIT.
015000     EXIT.
015100*------------------------------------------------------------------*
015200 1200-READ-EVENT-RECORD.
015300*------------------------------------------------------------------*
015400     READ EVENT-FILE.
015500     EVALUATE WS-CTL-FILE-STATUS
015600         WHEN '00'
015700             CONTINUE
015800         WHEN '10'
015900             CONTINUE
016000         WHEN OTHER
016100             MOVE 'ERROR READING EVENT FILE' TO WS-ERR-MSG
016200             MOVE WS-CTL-FILE-STATUS         TO WS-ERR-CDE
016300             MOVE '1200-READ-EVENT-RECORD'   TO WS-ERR-PROC
016400             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
016500     END-EVALUATE.
016600 1200-EXIT.
016700     EXIT.
016800*------------------------------------------------------------------*
016900* ONE EVENT-FILE RECORD IS ONE NEWLY-ARRIVED RAW FEED FILE NAME,   *
017000* DROPPED INTO THE WATCHED DIRECTORY SINCE THE LAST CYCLE.         *
017100*------------------------------------------------------------------*
017200 2000-PROCESS-EVENT-RECORD.
017300*------------------------------------------------------------------*
017400     PERFORM 2100-VALIDATE-FILE-NAME THRU 2100-EXIT.
017500     IF WS-FN-INVALID
017600         MOVE SPACES               TO WS-LOG-TEXT
017700         STRING 'REJECTED MALFORMED DROP - ' EVT-FILE-NAME
017800             DELIMITED BY SIZE INTO WS-LOG-TEXT
017900         END-STRING
018000         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
018100         GO TO 2000-READ-NEXT
018200     END-IF.
018300     MOVE WS-FN-STOCK               TO WS-CURRENT-STOCK.
018400     PERFORM 2150-LOOKUP-SPLIT-RATIO THRU 2150-EXIT.
018500     PERFORM 2300-BUILD-TICK-TABLE THRU 2300-EXIT.
018600     IF WK-TICK-COUNT = ZERO
018700         MOVE SPACES               TO WS-LOG-TEXT
018800         STRING 'EMPTY RAW FILE SKIPPED - ' EVT-FILE-NAME
018900             DELIMITED BY SIZE INTO WS-LOG-TEXT
019000         END-STRING
019100         PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT
019200         PERFORM 2900-DELETE-INPUT-DROP THRU 2900-EXIT
019300         GO TO 2000-READ-NEXT
019400     END-IF.
019500     PERFORM 4100-FILTER-TRADING-HOURS THRU 4100-EXIT.
019600     PERFORM 4150-COMPACT-TICK-TABLE   THRU 4150-EXIT.
019700     PERFORM 4200-FILTER-ZERO-PRICE    THRU 4200-EXIT.
019800     PERFORM 4150-COMPACT-TICK-TABLE   THRU 4150-EXIT.
019900     PERFORM 4300-CONSOLIDATE-DUPLICATES THRU 4300-EXIT.
020000     PERFORM 4150-COMPACT-TICK-TABLE   THRU 4150-EXIT.
020100     PERFORM 4400-REMOVE-OUTLIERS      THRU 4400-EXIT.
020200     PERFORM 4150-COMPACT-TICK-TABLE   THRU 4150-EXIT.
020300     PERFORM 4600-STAMP-DATES          THRU 4600-EXIT.
020400     PERFORM 2400-SAVE-NEW-TICKS       THRU 2400-EXIT.
020500     PERFORM 2500-APPEND-CLEAN-TICKS   THRU 2500-EXIT.
020600     IF WS-SPLIT-FOUND
020700         PERFORM 2600-REBASE-STORED-HISTORY THRU 2600-EXIT
020800     END-IF.
020900     PERFORM 2900-DELETE-INPUT-DROP     THRU 2900-EXIT.
021000 2000-READ-NEXT.
021100     PERFORM 1200-READ-EVENT-RECORD THRU 1200-EXIT.
021200 2000-EXIT.
021300     EXIT.
021400*------------------------------------------------------------------*
021500* SPLIT EVT-FILE-NAME prices_<stock>_<yyyymmdd>.csv INTO ITS TWO   *
021600* METADATA TOKENS.  REJECTS ANYTHING THAT IS NOT IN THAT FORM -    *
021700* SEE MD-0143.                                                      *
021800*------------------------------------------------------------------*
021900 2100-VALIDATE-FILE-NAME.
022000*------------------------------------------------------------------*
022100     MOVE 'Y'                      TO WS-FN-VALID-SW.
022200     MOVE SPACES TO WS-FN-PREFIX-TEXT WS-FN-STOCK-TEXT
022300         WS-FN-DATE-EXT-TEXT WS-FN-DATE-TEXT WS-FN-EXT-TEXT.
022400     UNSTRING EVT-FILE-NAME DELIMITED BY '_'
022500         INTO WS-FN-PREFIX-TEXT WS-FN-STOCK-TEXT WS-FN-DATE-EXT-TEXT
022600     END-UNSTRING.
022700     IF WS-FN-PREFIX-TEXT (1:6) NOT = 'prices'
022800         MOVE 'N'                  TO WS-FN-VALID-SW
022900         GO TO 2100-EXIT
023000     END-IF.
023100     IF WS-FN-STOCK-TEXT NOT VALID-NAME-CHARS
023200         MOVE 'N'                  TO WS-FN-VALID-SW
023300         GO TO 2100-EXIT
023400     END-IF.
023500     UNSTRING WS-FN-DATE-EXT-TEXT DELIMITED BY '.'
023600         INTO WS-FN-DATE-TEXT WS-FN-EXT-TEXT
023700     END-UNSTRING.
023800     IF WS-FN-EXT-TEXT (1:3) NOT = 'csv'
023900         MOVE 'N'                  TO WS-FN-VALID-SW
024000         GO TO 2100-EXIT
024100     END-IF.
024200     IF WS-FN-DATE-TEXT NOT NUMERIC
024300         MOVE 'N'                  TO WS-FN-VALID-SW
024400         GO TO 2100-EXIT
024500     END-IF.
024600     MOVE WS-FN-STOCK-TEXT          TO WS-FN-STOCK.
024700     MOVE WS-FN-DATE-TEXT (1:4)     TO WS-FN-DATE-CCYY.
024800     MOVE WS-FN-DATE-TEXT (5:2)     TO WS-FN-DATE-MM.
024900     MOVE WS-FN-DATE-TEXT (7:2)     TO WS-FN-DATE-DD.
025000     MOVE SPACES                   TO WS-FN-DATE-HYPHEN.
025100     STRING WS-FN-DATE-CCYY '-' WS-FN-DATE-MM '-' WS-FN-DATE-DD
025200         DELIMITED BY SIZE INTO WS-FN-DATE-HYPHEN
025300     END-STRING.
025400 2100-EXIT.
025500     EXIT.
025600*------------------------------------------------------------------*
025700* LOOKS THE NEW DATE UP IN SPLTTAB.  DEFAULT RATIO IS 1 (NO SPLIT) *
025800* WHEN NO ENTRY MATCHES BOTH STOCK AND EFFECTIVE DATE.              *
025900*------------------------------------------------------------------*
026000 2150-LOOKUP-SPLIT-RATIO.
026100*------------------------------------------------------------------*
026200     MOVE 'N'                      TO WS-SPLIT-FOUND-SW.
026300     MOVE 1                        TO WS-FN-RATIO.
026400     MOVE ZERO                     TO SPLIT-TABLE-COUNT.
026500     PERFORM 0900-LOAD-SPLIT-TABLE THRU 0900-EXIT.
026600     PERFORM 2155-CHECK-ONE-SPLIT-ENTRY THRU 2155-EXIT
026700         VARYING SPLIT-IDX FROM 1 BY 1
026800             UNTIL SPLIT-IDX > SPLIT-TABLE-COUNT.
026900 2150-EXIT.
027000     EXIT.
027100 2155-CHECK-ONE-SPLIT-ENTRY.
027200     IF SPLIT-STOCK (SPLIT-IDX) = WS-FN-STOCK
027300             AND SPLIT-DATE (SPLIT-IDX) = WS-FN-DATE-HYPHEN
027400         MOVE SPLIT-RATIO (SPLIT-IDX) TO WS-FN-RATIO
027500         MOVE 'Y'                    TO WS-SPLIT-FOUND-SW
027600     END-IF.
027700 2155-EXIT.
027800     EXIT.
027900*------------------------------------------------------------------*
028000* READ THE NEWLY-ARRIVED DAY'S RAW FEED FILE INTO WK-TICK-TABLE,   *
028100* DISCARDING THE HEADER LINE.                                       *
028200*------------------------------------------------------------------*
028300 2300-BUILD-TICK-TABLE.
028400*------------------------------------------------------------------*
028500     MOVE ZERO                     TO WK-TICK-COUNT.
028600     MOVE SPACES                   TO WS-RAW-FILE-NAME.
028700     STRING 'prices_' WS-FN-STOCK '_' WS-FN-DATE-TEXT '.csv'
028800         DELIMITED BY SIZE INTO WS-RAW-FILE-NAME
028900     END-STRING.
029000     OPEN INPUT RAW-TICK-FILE.
029100     IF NOT WS-RAW-FILE-OK
029200         MOVE 'ERROR OPENING RAW TICK FILE'  TO WS-ERR-MSG
029300         MOVE WS-RAW-FILE-STATUS             TO WS-ERR-CDE
029400         MOVE '2300-BUILD-TICK-TABLE'        TO WS-ERR-PROC
029500         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
029600     END-IF.
029700     MOVE 'Y'                      TO WS-HEADER-LINE-SW.
029800     PERFORM 2310-READ-ONE-RAW-RECORD THRU 2310-EXIT.
029900     PERFORM 2320-LOAD-ONE-TICK THRU 2320-EXIT
030000         UNTIL WS-RAW-FILE-EOF.
030100     CLOSE RAW-TICK-FILE.
030200 2300-EXIT.
030300     EXIT.
030400 2310-READ-ONE-RAW-RECORD.
030500     READ RAW-TICK-FILE.
030600     EVALUATE WS-RAW-FILE-STATUS
030700         WHEN '00'
030800             CONTINUE
030900         WHEN '10'
031000             CONTINUE
031100         WHEN OTHER
031200             MOVE 'ERROR READING RAW TICK FILE' TO WS-ERR-MSG
031300             MOVE WS-RAW-FILE-STATUS            TO WS-ERR-CDE
031400             MOVE '2310-READ-ONE-RAW-RECORD'    TO WS-ERR-PROC
031500             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
031600     END-EVALUATE.
031700 2310-EXIT.
031800     EXIT.
031900 2320-LOAD-ONE-TICK.
032000     IF WS-HEADER-LINE-SW = 'Y'
032100         MOVE 'N'                  TO WS-HEADER-LINE-SW
032200     ELSE
032300         PERFORM 2200-PARSE-RAW-LINE THRU 2200-EXIT
032400     END-IF.
032500     PERFORM 2310-READ-ONE-RAW-RECORD THRU 2310-EXIT.
032600 2320-EXIT.
032700     EXIT.
032800*------------------------------------------------------------------*
032900* ONE CSV LINE (TS-DATE,TS-TIME,PRICE) INTO ONE WK-TICK-TABLE ROW.  *
033000* PRICE IS SPLIT ON ITS DECIMAL POINT AND RECOMBINED BY COMPUTE -   *
033100* REFERENCED BY NAME FROM CLNRULE RULE 6 - DO NOT RENAME.           *
033200*------------------------------------------------------------------*
033300 2200-PARSE-RAW-LINE.
033400*------------------------------------------------------------------*
033500     MOVE SPACES TO WS-RAW-DATE-TEXT WS-RAW-TIME-TEXT
033600         WS-RAW-PRICE-TEXT.
033700     UNSTRING RAW-TICK-IN-TEXT DELIMITED BY ','
033800         INTO WS-RAW-DATE-TEXT WS-RAW-TIME-TEXT WS-RAW-PRICE-TEXT
033900     END-UNSTRING.
034000     ADD 1                         TO WK-TICK-COUNT.
034100     MOVE WS-RAW-DATE-TEXT         TO WK-T-DATE (WK-TICK-COUNT).
034200     MOVE WS-RAW-TIME-TEXT         TO WK-T-TIME (WK-TICK-COUNT).
034300     MOVE 'Y'                      TO WK-T-KEEP-SW (WK-TICK-COUNT).
034400     MOVE SPACES TO WS-PRICE-INT-TEXT WS-PRICE-FRAC-TEXT.
034500     UNSTRING WS-RAW-PRICE-TEXT DELIMITED BY '.'
034600         INTO WS-PRICE-INT-TEXT WS-PRICE-FRAC-TEXT
034700     END-UNSTRING.
034800     INSPECT WS-PRICE-FRAC-TEXT REPLACING TRAILING SPACE BY ZERO.
034900     MOVE WS-PRICE-INT-TEXT         TO WS-PRICE-INT-NUM.
035000     MOVE WS-PRICE-FRAC-TEXT (1:4)  TO WS-PRICE-FRAC-NUM.
035100     COMPUTE WK-T-PRICE (WK-TICK-COUNT) =
035200         WS-PRICE-INT-NUM + (WS-PRICE-FRAC-NUM / 10000).
035300 2200-EXIT.
035400     EXIT.
035500*------------------------------------------------------------------*
035600* COPIES THE CLEANED, SURVIVING ROWS OF WK-TICK-TABLE OUT TO        *
035700* WS-NEW-TICK-TABLE, CLEAR OF CLNRULE'S WORKING AREA, SO THEY ARE   *
035800* STILL ON HAND AFTER THE STORE IS REOPENED FOR THE REBASE STEP.    *
035900*------------------------------------------------------------------*
036000 2400-SAVE-NEW-TICKS.
036100*------------------------------------------------------------------*
036200     MOVE ZERO                     TO WS-NEW-TICK-COUNT.
036300     PERFORM 2410-SAVE-ONE-NEW-TICK THRU 2410-EXIT
036400         VARYING WK-T-IDX FROM 1 BY 1
036500             UNTIL WK-T-IDX > WK-TICK-COUNT.
036600 2400-EXIT.
036700     EXIT.
036800 2410-SAVE-ONE-NEW-TICK.
036900     ADD 1                         TO WS-NEW-TICK-COUNT.
037000     MOVE WK-T-DATE (WK-T-IDX)  TO WS-NEW-T-DATE (WS-NEW-TICK-COUNT).
037100     MOVE WK-T-TIME (WK-T-IDX)  TO WS-NEW-T-TIME (WS-NEW-TICK-COUNT).
037200     MOVE WK-T-PRICE (WK-T-IDX) TO WS-NEW-T-PRICE (WS-NEW-TICK-COUNT).
037300 2410-EXIT.
037400     EXIT.
037500*------------------------------------------------------------------*
037600* APPENDS THE NEW DAY'S SURVIVING TICKS TO THE STOCK'S CLEANED      *
037700* PRICE STORE.  THE STORE MAY NOT EXIST YET FOR A BRAND-NEW STOCK,  *
037800* SO A FAILED EXTEND OPEN FALLS BACK TO A FRESH OUTPUT OPEN.        *
037900*------------------------------------------------------------------*
038000 2500-APPEND-CLEAN-TICKS.
038100*------------------------------------------------------------------*
038200     MOVE SPACES                   TO WS-CLEAN-FILE-NAME.
038300     STRING 'CLNPRICE.' WS-FN-STOCK
038400         DELIMITED BY SIZE INTO WS-CLEAN-FILE-NAME
038500     END-STRING.
038600     OPEN EXTEND CLEAN-PRICE-FILE.
038700     IF NOT WS-CLEAN-FILE-OK
038800         OPEN OUTPUT CLEAN-PRICE-FILE
038900     END-IF.
039000     IF NOT WS-CLEAN-FILE-OK
039100         MOVE 'ERROR OPENING CLEAN PRICE STORE' TO WS-ERR-MSG
039200         MOVE WS-CLEAN-FILE-STATUS              TO WS-ERR-CDE
039300         MOVE '2500-APPEND-CLEAN-TICKS'         TO WS-ERR-PROC
039400         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
039500     END-IF.
039600     PERFORM 2510-WRITE-ONE-CLEAN-TICK THRU 2510-EXIT
039700         VARYING WS-NEW-T-IDX FROM 1 BY 1
039800             UNTIL WS-NEW-T-IDX > WS-NEW-TICK-COUNT.
039900     CLOSE CLEAN-PRICE-FILE.
040000 2500-EXIT.
040100     EXIT.
040200 2510-WRITE-ONE-CLEAN-TICK.
040300     MOVE SPACES                   TO CLN-PRICE-RECORD.
040400     MOVE WS-NEW-T-DATE  (WS-NEW-T-IDX) TO CLN-DATE.
040500     MOVE WS-NEW-T-TIME  (WS-NEW-T-IDX) TO CLN-TIME.
040600     MOVE WS-NEW-T-PRICE (WS-NEW-T-IDX) TO CLN-PRICE.
040700     WRITE CLN-PRICE-RECORD.
040800     IF WS-CLEAN-FILE-OK
040900         ADD 1                     TO WS-WRITE-COUNT
041000         ADD 1                     TO WS-STORE-REC-COUNT
041100     ELSE
041200         MOVE 'ERROR WRITING CLEAN PRICE STORE' TO WS-ERR-MSG
041300         MOVE WS-CLEAN-FILE-STATUS              TO WS-ERR-CDE
041400         MOVE '2510-WRITE-ONE-CLEAN-TICK'       TO WS-ERR-PROC
041500         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
041600     END-IF.
041700 2510-EXIT.
041800     EXIT.
041900*------------------------------------------------------------------*
042000* A SPLIT TAKES EFFECT ON THE NEW DATE - REBASE THE WHOLE STORED    *
042100* HISTORY FOR THIS STOCK, INCLUDING THE DAY JUST APPENDED ABOVE.    *
042200* THE STORE IS READ BACK IN FULL, REBASED IN WK-TICK-TABLE, AND     *
042300* REWRITTEN IN FULL (OPEN OUTPUT REPLACES THE STORE).               *
042400*------------------------------------------------------------------*
042500 2600-REBASE-STORED-HISTORY.
042600*------------------------------------------------------------------*
042700     MOVE WS-FN-RATIO               TO WS-REBASE-RATIO.
042800     MOVE ZERO                      TO WK-TICK-COUNT.
042900     OPEN INPUT CLEAN-PRICE-FILE.
043000     PERFORM 2610-READ-STORE-RECORD THRU 2610-EXIT.
043100     PERFORM 2620-LOAD-STORE-TICK THRU 2620-EXIT
043200         UNTIL WS-CLEAN-FILE-EOF.
043300     CLOSE CLEAN-PRICE-FILE.
043400     PERFORM 4700-ADJUST-FOR-SPLIT-RATIO THRU 4700-EXIT.
043500     OPEN OUTPUT CLEAN-PRICE-FILE.
043600     MOVE ZERO                      TO WS-STORE-REC-COUNT.
043700     PERFORM 2630-REWRITE-ONE-STORE-TICK THRU 2630-EXIT
043800         VARYING WK-T-IDX FROM 1 BY 1
043900             UNTIL WK-T-IDX > WK-TICK-COUNT.
044000     CLOSE CLEAN-PRICE-FILE.
044100     MOVE SPACES                    TO WS-LOG-TEXT.
044200     STRING 'SPLIT REBASE APPLIED FOR ' WS-FN-STOCK
044300         ' EFFECTIVE ' WS-FN-DATE-HYPHEN
044400         DELIMITED BY SIZE INTO WS-LOG-TEXT
044500     END-STRING.
044600     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
044700 2600-EXIT.
044800     EXIT.
044900 2610-READ-STORE-RECORD.
045000     READ CLEAN-PRICE-FILE.
045100     EVALUATE WS-CLEAN-FILE-STATUS
045200         WHEN '00'
045300             CONTINUE
045400         WHEN '10'
045500             CONTINUE
045600         WHEN OTHER
045700             MOVE 'ERROR READING CLEAN PRICE STORE' TO WS-ERR-MSG
045800             MOVE WS-CLEAN-FILE-STATUS              TO WS-ERR-CDE
045900             MOVE '2610-READ-STORE-RECORD'          TO WS-ERR-PROC
046000             PERFORM 9900-ABEND-RUN THRU 9900-EXIT
046100     END-EVALUATE.
046200 2610-EXIT.
046300     EXIT.
046400 2620-LOAD-STORE-TICK.
046500     ADD 1                          TO WK-TICK-COUNT.
046600     MOVE CLN-DATE                  TO WK-T-DATE (WK-TICK-COUNT).
046700     MOVE CLN-TIME                  TO WK-T-TIME (WK-TICK-COUNT).
046800     MOVE CLN-PRICE                 TO WK-T-PRICE (WK-TICK-COUNT).
046900     PERFORM 2610-READ-STORE-RECORD THRU 2610-EXIT.
047000 2620-EXIT.
047100     EXIT.
047200 2630-REWRITE-ONE-STORE-TICK.
047300     MOVE SPACES                    TO CLN-PRICE-RECORD.
047400     MOVE WK-T-DATE (WK-T-IDX)      TO CLN-DATE.
047500     MOVE WK-T-TIME (WK-T-IDX)      TO CLN-TIME.
047600     MOVE WK-T-PRICE (WK-T-IDX)     TO CLN-PRICE.
047700     WRITE CLN-PRICE-RECORD.
047800     IF WS-CLEAN-FILE-OK
047900         ADD 1                      TO WS-STORE-REC-COUNT
048000     ELSE
048100         MOVE 'ERROR REWRITING CLEAN PRICE STORE' TO WS-ERR-MSG
048200         MOVE WS-CLEAN-FILE-STATUS               TO WS-ERR-CDE
048300         MOVE '2630-REWRITE-ONE-STORE-TICK'      TO WS-ERR-PROC
048400         PERFORM 9900-ABEND-RUN THRU 9900-EXIT
048500     END-IF.
048600 2630-EXIT.
048700     EXIT.
048800*------------------------------------------------------------------*
048900* THE RAW FEED DROP HAS BEEN FULLY ABSORBED INTO THE STORE - REMOVE *
049000* IT SO THE WATCHED DIRECTORY DOES NOT REPROCESS IT NEXT CYCLE.     *
049100*------------------------------------------------------------------*
049200 2900-DELETE-INPUT-DROP.
049300*------------------------------------------------------------------*
049400     OPEN INPUT RAW-TICK-FILE.
049500     IF WS-RAW-FILE-OK
049600         CLOSE RAW-TICK-FILE
049610         CALL 'CBL_DELETE_FILE' USING WS-RAW-FILE-NAME
049620             RETURNING WS-DELETE-RC
049700     END-IF.
049800 2900-EXIT.
049900     EXIT.
050000*------------------------------------------------------------------*
050100 9000-CLOSE-FILES.
050200*------------------------------------------------------------------*
050300     CLOSE EVENT-FILE.
050400     MOVE WS-WRITE-COUNT           TO WS-WRITE-COUNT-EDIT.
050500     MOVE SPACES                   TO WS-LOG-TEXT.
050600     STRING 'PRCINCR - RUN COMPLETE, RECORDS WRITTEN '
050700         WS-WRITE-COUNT-EDIT DELIMITED BY SIZE INTO WS-LOG-TEXT
050800     END-STRING.
050900     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
051000     CLOSE LOG-FILE.
051100 9000-EXIT.
051200     EXIT.
051300*------------------------------------------------------------------*
051400 9900-ABEND-RUN.
051500*------------------------------------------------------------------*
051600     MOVE SPACES                   TO WS-LOG-TEXT.
051700     STRING 'CRITICAL ERROR IN ' WS-ERR-PROC ' - ' WS-ERR-MSG
051800         ' STATUS ' WS-ERR-CDE DELIMITED BY SIZE INTO WS-LOG-TEXT
051900     END-STRING.
052000     PERFORM 9800-WRITE-LOG-LINE THRU 9800-EXIT.
052100     CLOSE EVENT-FILE.
052200     CLOSE RAW-TICK-FILE.
052300     CLOSE CLEAN-PRICE-FILE.
052400     CLOSE LOG-FILE.
052500     STOP RUN.
052600 9900-EXIT.
052700     EXIT.
052800******************************************************************
052900* SHARED CLEANING PIPELINE (CLNRULE) AND LOG WRITER (LOGWRT).    *
053000* NOTE - 0900/4000 ARE NOT PERFORMED HERE: THE INCREMENTAL CLEAN  *
053100* RUNS WITH AN EMPTY SPLIT TABLE (SPLIT-TABLE-COUNT SET TO ZERO   *
053200* ABOVE) AND RULES 4100-4600 ARE PERFORMED INDIVIDUALLY SO 4500   *
053300* (WHICH NEEDS A LOADED SPLIT TABLE) IS SKIPPED - THE REBASE OF   *
053400* AN EFFECTIVE SPLIT IS HANDLED SEPARATELY BY 4700 IN 2600 ABOVE. *
053500******************************************************************
053600 COPY CLNRULE.
053700 COPY LOGWRT.

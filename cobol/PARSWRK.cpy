000100******************************************************************
000200* COPYBOOK:  PARSWRK                                               *
000300* PURPOSE:   SCRATCH WORKING-STORAGE SHARED BY PRCFULL, PRCINCR   *
000400*            AND VOLINCR FOR JOBS THOSE PROGRAMS DO THE SAME WAY - *
000500*            PULLING DATE/TIME/PRICE OFF ONE RAW CSV LINE          *
000600*            (PARAGRAPH 2200-PARSE-RAW-LINE OF PRCFULL/PRCINCR)    *
000700*            AND PULLING STOCK/DATE OFF A                         *
000800*            prices_<stock>_<yyyymmdd>.csv STYLE FILE NAME         *
000900*            (PARAGRAPH 2100 OF EACH OF THE THREE PROGRAMS).       *
001000*------------------------------------------------------------------*
001100* MAINTENANCE LOG                                                 *
001200* DATE       INIT  REQUEST   DESCRIPTION                          *
001300* ---------  ----  --------  ---------------------------------   *
001400* 05/14/91   RKP   MD-0117   ORIGINAL RAW-LINE PARSE FIELDS.      *
001500* 06/20/91   RKP   MD-0119   ADDED FILE-NAME PARSE FIELDS WHEN    *
001600*                  THE INCREMENTAL (EVENT-MODE) DRIVER WAS BUILT. *
001700* 08/02/93   RKP   MD-0178   VOLINCR NOW COPIES THIS BLOCK TOO -  *
001800*                  SAME FILE-NAME FORM DRIVES ITS EVENT LOOP.     *
001900* 08/19/99   LTS   MD-0309   Y2K - WS-FN-DATE-CCYY IS ALREADY 4   *
002000*                  DIGITS, NO CHANGE REQUIRED.                    *
002100*------------------------------------------------------------------*
002200 01  WS-LINE-PARSE-WORK.
002300     05  WS-RAW-DATE-TEXT            PIC X(10).
002400     05  WS-RAW-TIME-TEXT            PIC X(08).
002500     05  WS-RAW-PRICE-TEXT           PIC X(14).
002600     05  WS-PRICE-INT-TEXT           PIC X(08).
002700     05  WS-PRICE-FRAC-TEXT          PIC X(04).
002800     05  WS-PRICE-INT-NUM            PIC S9(07).
002900     05  WS-PRICE-FRAC-NUM           PIC 9(04).
003000     05  FILLER                      PIC X(05).
003100*------------------------------------------------------------------*
003200 01  WS-FILE-NAME-PARSE-WORK.
003300     05  WS-FN-PREFIX-TEXT           PIC X(10).
003400     05  WS-FN-STOCK-TEXT            PIC X(10).
003500     05  WS-FN-DATE-EXT-TEXT         PIC X(16).
003600     05  WS-FN-DATE-TEXT             PIC X(08).
003700     05  WS-FN-EXT-TEXT              PIC X(08).
003800     05  WS-FN-STOCK                 PIC X(08).
003900     05  WS-FN-DATE-CCYY             PIC X(04).
004000     05  WS-FN-DATE-MM               PIC X(02).
004100     05  WS-FN-DATE-DD               PIC X(02).
004200     05  WS-FN-DATE-HYPHEN           PIC X(10).
004300     05  WS-FN-RATIO                 PIC 9(03)V9(04).
004400     05  WS-FN-VALID-SW              PIC X(01) VALUE 'Y'.
004500         88  WS-FN-VALID                      VALUE 'Y'.
004600         88  WS-FN-INVALID                     VALUE 'N'.
004700     05  FILLER                      PIC X(06).
